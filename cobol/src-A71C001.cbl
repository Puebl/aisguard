000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    A71C001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  REPARTO TRAFFICO - SALA AIS.
000600 DATE-WRITTEN.  05/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO.
000900*----------------------------------------------------------------
001000* A71C001  -  A I S G U A R D  -  CONVERTITORE PAYLOAD AIS
001100* **++ decodifica il payload armato a 6 bit delle sentenze di
001200*      posizione (tipo 1/2/3), arricchisce ogni riga con i dati
001300*      statici del tipo 5 (nome, nominativo, dimensioni) tenuti
001400*      in cache per MMSI, e scrive il tracciato CSV posizione
001500*      usato in ingresso dal rivelatore di anomalie (A71D001).
001600*----------------------------------------------------------------
001700* R E G I S T R O   M O D I F I C H E
001800*----------------------------------------------------------------
001900* 05/02/89 RAL  0013  PRIMA STESURA - SOLO MESSAGGI TIPO 1/2/3.
002000* 05/21/89 RAL  0013  AGGIUNTA CACHE DATI STATICI TIPO 5.
002100* 07/11/89 RAL  0018  RIARMO FRAMMENTI MULTIPLI (TIPO 5).
002200* 12/04/90 MPL  0033  TIMESTAMP SINTETICO DA PARAMETRO DI GIRO.
002300* 03/19/91 MPL  0033  RIPORTO DI CALENDARIO SU ORA/GIORNO/MESE.
002400* 10/02/92 RAL  0050  SCARTATA RIGA CON LAT/LON NON DISPONIBILE.
002500* 06/14/94 GCS  0057  TOLLERATI CARATTERI PAYLOAD NON VALIDI.
002600* 02/03/96 GCS  0065  RIPULITI NOME/NOMINATIVO DA '@' E SPAZI.
002700* 08/19/98 PDM  0072  ANNO 2000 - VERIFICATO RIPORTO SECOLO.
002800* 04/01/99 PDM  0072  CONFERMATO CUTOVER SECOLO SU DATI PROVA.
002900* 11/20/02 LBR  0085  ADEGUATO A NUOVI TRACCIATI A71MPOS/A71MB64.
003000* 07/08/05 LBR  0085  PARAMETRO DI PASSO IN SECONDI DA PARMIN.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS AIS-DIGIT  IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS PARMIN-PRESENT-SW
004000            OFF STATUS IS PARMIN-ABSENT-SW.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PARMIN  ASSIGN TO PARMIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS FS-PARMIN.
004700     SELECT CONVIN  ASSIGN TO CONVIN
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-CONVIN.
005000     SELECT CONVOUT ASSIGN TO CONVOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-CONVOUT.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PARMIN
005700     RECORDING MODE IS V
005800     LABEL RECORDS ARE STANDARD.
005900 01  PARMIN-REC.
006000     03  PARMIN-DATA              PIC X(26).
006100     03  FILLER                   PIC X(02)  VALUE SPACE.
006200*
006300 FD  CONVIN
006400     RECORDING MODE IS V
006500     LABEL RECORDS ARE STANDARD.
006600 01  CONVIN-REC.
006700     03  CONVIN-DATA              PIC X(82).
006800     03  FILLER                   PIC X(02)  VALUE SPACE.
006900*
007000 FD  CONVOUT
007100     RECORDING MODE IS V
007200     LABEL RECORDS ARE STANDARD.
007300 01  CONVOUT-REC.
007400     03  CONVOUT-DATA             PIC X(248).
007500     03  FILLER                   PIC X(02)  VALUE SPACE.
007600*
007700 WORKING-STORAGE SECTION.
007800 01  FILLER                      PIC X(32)
007900                                  VALUE '* INIZIO WORKING-STORAGE *'.
008000*
008100 01  WS-FILE-STATUSES.
008200     03  FS-PARMIN                PIC XX     VALUE SPACE.
008300         88  PARMIN-OK                      VALUE '00'.
008400     03  FS-CONVIN                PIC XX     VALUE SPACE.
008500         88  CONVIN-OK                      VALUE '00'.
008600         88  CONVIN-EOF                     VALUE '10'.
008700     03  FS-CONVOUT               PIC XX     VALUE SPACE.
008800         88  CONVOUT-OK                     VALUE '00'.
008900     03  FILLER                   PIC X(08)  VALUE SPACE.
009000*
009100 01  WS-SWITCHES.
009200     03  WS-FIM-LEITURA           PIC X(01)  VALUE 'N'.
009300         88  WS-FIM                         VALUE 'Y'.
009400     03  WS-LINHA-ACEITA          PIC X(01)  VALUE 'N'.
009500         88  WS-LINHA-E-ACEITA              VALUE 'Y'.
009600     03  WS-FRAME-PRONTO          PIC X(01)  VALUE 'N'.
009700         88  WS-FRAME-E-PRONTO              VALUE 'Y'.
009800     03  WS-DECODE-OK             PIC X(01)  VALUE 'N'.
009900         88  WS-DECODE-RIUSCITA              VALUE 'Y'.
010000     03  WS-ROW-OK                PIC X(01)  VALUE 'N'.
010100         88  WS-ROW-DA-SCRIVERE              VALUE 'Y'.
010200     03  FILLER                   PIC X(08)  VALUE SPACE.
010300*
010400* --- parametri di giro, tracciato NMEA, posizione e dearmatura --
010500     COPY A71MCP.
010600     COPY A71MSNT.
010700     COPY A71MPOS.
010800     COPY A71MB64.
010900*
011000* --- indice di scansione per lo spezzettamento campi della riga --
011100*     portato a livello 77, fuori da qualsiasi gruppo, com'era
011200*     vecchia consuetudine per le variabili di scansione isolate -
011300 77  CK-SCAN-IDX                 PIC 9(3) COMP VALUE ZERO.
011400*
011500* --- riassemblaggio di sentenze a frammenti multipli (tipo 5) ----
011600 01  WS-FRAG-REASSEMBLY.
011700     03  FRG-WANTED-COUNT         PIC 9(1) COMP VALUE ZERO.
011800     03  FRG-GOT-COUNT            PIC 9(1) COMP VALUE ZERO.
011900     03  FRG-SLOT OCCURS 9 TIMES.
012000         05  FRG-SLOT-FILLED      PIC X(01) VALUE 'N'.
012100         05  FRG-SLOT-PAYLOAD     PIC X(64) VALUE SPACE.
012200         05  FRG-SLOT-LEN         PIC 9(3)  COMP VALUE ZERO.
012300     03  FRG-IDX                  PIC 9(1) COMP VALUE ZERO.
012400     03  FRG-FILL-BITS-LAST       PIC 9(1)  VALUE ZERO.
012500     03  FILLER                   PIC X(08) VALUE SPACE.
012600*
012700* --- campo del messaggio decodificato correntemente ---------------
012800 01  WS-DECODE-FIELDS.
012900     03  DEC-MSG-TYPE             PIC 9(2)  COMP VALUE ZERO.
013000     03  DEC-MMSI                 PIC 9(9)        VALUE ZERO.
013100     03  DEC-NAV-STATUS           PIC 9(2)        VALUE ZERO.
013200     03  DEC-ROT                  PIC S9(4)       VALUE ZERO.
013300     03  DEC-SOG-RAW              PIC 9(4)  COMP  VALUE ZERO.
013400     03  DEC-LON-RAW              PIC S9(9) COMP  VALUE ZERO.
013500     03  DEC-LAT-RAW              PIC S9(9) COMP  VALUE ZERO.
013600     03  DEC-COG-RAW              PIC 9(4)  COMP  VALUE ZERO.
013700     03  DEC-HEADING-RAW          PIC 9(3)  COMP  VALUE ZERO.
013800     03  DEC-SHIP-TYPE            PIC 9(3)        VALUE ZERO.
013900     03  DEC-DIM-A                PIC 9(3)        VALUE ZERO.
014000     03  DEC-DIM-B                PIC 9(3)        VALUE ZERO.
014100     03  DEC-DIM-C                PIC 9(3)        VALUE ZERO.
014200     03  DEC-DIM-D                PIC 9(3)        VALUE ZERO.
014300     03  DEC-CALLSIGN             PIC X(07)       VALUE SPACE.
014400     03  DEC-NAME                 PIC X(20)       VALUE SPACE.
014500     03  FILLER                   PIC X(08)       VALUE SPACE.
014600*
014700* --- area di lavoro per il testo a 6 bit (nome/nominativo) -------
014800 01  WS-SIXBIT-TEXT-AREA.
014900     03  SBT-RAW-TEXT             PIC X(20)  VALUE SPACE.
015000     03  SBT-RAW-LEN              PIC 9(2) COMP VALUE ZERO.
015100     03  SBT-CHAR-IDX             PIC 9(2) COMP VALUE ZERO.
015200     03  SBT-GROUP-START          PIC 9(4) COMP VALUE ZERO.
015300     03  SBT-GROUP-COUNT          PIC 9(2) COMP VALUE ZERO.
015400     03  SBT-SIXVAL               PIC 9(2) COMP VALUE ZERO.
015500     03  SBT-LAST-GOOD            PIC 9(2) COMP VALUE ZERO.
015600     03  FILLER                   PIC X(08)  VALUE SPACE.
015700*
015800* --- area di lavoro per la dearmatura di un singolo carattere ----
015900 01  WS-DEARM-AREA.
016000     03  DRM-CUR-CHAR             PIC X(01)  VALUE SPACE.
016100     03  DRM-V0                   PIC 9(3) COMP VALUE ZERO.
016200     03  DRM-V                    PIC 9(3) COMP VALUE ZERO.
016300     03  FILLER                   PIC X(08)  VALUE SPACE.
016400*
016500* --- ricerca nella cache dei dati statici per MMSI ---------------
016600 01  WS-CACHE-SEARCH-AREA.
016700     03  STC-FOUND-SW             PIC X(01)  VALUE 'N'.
016800         88  STC-FOUND-CACHE                VALUE 'Y'.
016900     03  STC-FOUND-IDX            PIC 9(5) COMP VALUE ZERO.
017000     03  FILLER                   PIC X(08)  VALUE SPACE.
017100*
017200* --- area di lavoro per l'avanzamento del calendario --------------
017300 01  WS-CALENDAR-AREA.
017400     03  CAL-CUR-YYYY             PIC 9(4)  VALUE ZERO.
017500     03  CAL-CUR-MM               PIC 9(2)  VALUE ZERO.
017600     03  CAL-CUR-DD               PIC 9(2)  VALUE ZERO.
017700     03  CAL-CUR-HH               PIC 9(2)  VALUE ZERO.
017800     03  CAL-CUR-MI               PIC 9(2)  VALUE ZERO.
017900     03  CAL-CUR-SS               PIC 9(2)  VALUE ZERO.
018000     03  CAL-DAYS-IN-MONTH        PIC 9(2)  VALUE ZERO.
018100     03  CAL-IS-LEAP              PIC X(01) VALUE 'N'.
018200         88  CAL-LEAP-YEAR                  VALUE 'Y'.
018300     03  CAL-DIM-LIST             PIC X(24) VALUE
018400         '312831303130313130313031'.
018500     03  CAL-DIM-TABLE REDEFINES CAL-DIM-LIST.
018600         05  CAL-DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
018700     03  CAL-MOD-QUOT             PIC 9(4) COMP VALUE ZERO.
018800     03  CAL-MOD-REST             PIC 9(4) COMP VALUE ZERO.
018900     03  CAL-TS-TEXT              PIC X(20) VALUE SPACE.
019000     03  FILLER                   PIC X(08) VALUE SPACE.
019100*
019200 01  WS-CSV-BUILD-AREA.
019300     03  CSV-MMSI-TXT             PIC 9(09) VALUE ZERO.
019400     03  CSV-LAT-TXT              PIC -(3)9.999999 VALUE ZERO.
019500     03  CSV-LON-TXT              PIC -(3)9.999999 VALUE ZERO.
019600     03  CSV-TS-TXT               PIC X(20) VALUE SPACE.
019700     03  CSV-SOG-TXT              PIC X(8)  VALUE SPACE.
019800     03  CSV-COG-TXT              PIC X(8)  VALUE SPACE.
019900     03  CSV-HDG-TXT              PIC X(4)  VALUE SPACE.
020000     03  CSV-NAVST-TXT            PIC 9(2)  VALUE ZERO.
020100     03  CSV-ROT-TXT              PIC -(3)9 VALUE ZERO.
020200     03  CSV-NAME-TXT             PIC X(20) VALUE SPACE.
020300     03  CSV-CALLSIGN-TXT         PIC X(07) VALUE SPACE.
020400     03  CSV-SHIPTYPE-TXT         PIC X(4)  VALUE SPACE.
020500     03  CSV-DIMA-TXT             PIC X(4)  VALUE SPACE.
020600     03  CSV-DIMB-TXT             PIC X(4)  VALUE SPACE.
020700     03  CSV-DIMC-TXT             PIC X(4)  VALUE SPACE.
020800     03  CSV-DIMD-TXT             PIC X(4)  VALUE SPACE.
020900     03  WK-SOG-EDIT              PIC ZZZ9.9 VALUE ZERO.
021000     03  WK-COG-EDIT              PIC ZZZ9.9 VALUE ZERO.
021100     03  WK-HDG-EDIT              PIC ZZ9    VALUE ZERO.
021200     03  WK-SHIPTYPE-EDIT         PIC ZZ9    VALUE ZERO.
021300     03  WK-DIMA-EDIT             PIC ZZ9    VALUE ZERO.
021400     03  WK-DIMB-EDIT             PIC ZZ9    VALUE ZERO.
021500     03  WK-DIMC-EDIT             PIC ZZ9    VALUE ZERO.
021600     03  WK-DIMD-EDIT             PIC ZZ9    VALUE ZERO.
021700     03  FILLER                   PIC X(08) VALUE SPACE.
021800*
021900 01  FILLER                      PIC X(32)
022000                                  VALUE '* FINE WORKING-STORAGE *'.
022100*
022200 PROCEDURE DIVISION.
022300*
022400 0000-MAIN-I.
022500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
022600     PERFORM 2000-PROCESA-I THRU 2000-PROCESA-F
022700             UNTIL WS-FIM.
022800     PERFORM 9999-TERMINA-I THRU 9999-TERMINA-F.
022900 0000-MAIN-F.
023000     GOBACK.
023100*
023200*----------------------------------------------------------------
023300* APERTURA FILE, LETTURA PARAMETRO DI GIRO E PRIMA LETTURA
023400*----------------------------------------------------------------
023500 1000-INICIO-I.
023600     MOVE 'N'                    TO WS-FIM-LEITURA.
023700     MOVE ZERO                   TO STC-TOTAL.
023800     MOVE ZERO                   TO CTL-ROWS-WRITTEN.
023900     MOVE 'N'                    TO CTL-START-TS-GIVEN.
024000     MOVE 1                      TO CTL-STEP-SECONDS.
024100
024200     PERFORM 1100-LEGGE-PARMIN-I THRU 1100-LEGGE-PARMIN-F.
024300
024400     OPEN INPUT CONVIN.
024500     IF NOT CONVIN-OK
024600        DISPLAY '*** A71C001 ERRO OPEN CONVIN  FS=' FS-CONVIN
024700        MOVE 16                  TO RETURN-CODE
024800        MOVE 'Y'                 TO WS-FIM-LEITURA
024900        GO TO 1000-INICIO-F
025000     END-IF.
025100
025200     OPEN OUTPUT CONVOUT.
025300     IF NOT CONVOUT-OK
025400        DISPLAY '*** A71C001 ERRO OPEN CONVOUT FS=' FS-CONVOUT
025500        MOVE 16                  TO RETURN-CODE
025600        MOVE 'Y'                 TO WS-FIM-LEITURA
025700        GO TO 1000-INICIO-F
025800     END-IF.
025900
026000     MOVE SPACE                  TO CONVOUT-REC.
026100     STRING 'mmsi,lat,lon,ts,sog,cog,heading,nav_status,rot,'
026200            'name,callsign,ship_type,dim_a,dim_b,dim_c,dim_d'
026300            DELIMITED BY SIZE
026400       INTO CONVOUT-REC
026500     END-STRING.
026600     WRITE CONVOUT-REC.
026700
026800     PERFORM 2160-AZZERA-CASELLA-I THRU 2160-AZZERA-CASELLA-F
026900             VARYING FRG-IDX FROM 1 BY 1 UNTIL FRG-IDX > 9.
027000
027100     PERFORM 2050-LEE-LINEA-I THRU 2050-LEE-LINEA-F.
027200 1000-INICIO-F.
027300     EXIT.
027400*
027500*----------------------------------------------------------------
027600* PARAMETRO DI GIRO FACOLTATIVO: TIMESTAMP INIZIALE E PASSO.
027700* TRACCIATO POSIZIONALE A COLONNE FISSE, UNA SOLA RIGA:
027800*   1-4 AAAA  6-7 MM  9-10 GG  12-13 HH  15-16 MI  18-19 SS
027900*   20 'Z'    22-26 PASSO IN SECONDI (9(5), ZERO = DEFAULT 1)
028000* ASSENZA DEL FILE O RIGA MALFORMATA -> NESSUN PARAMETRO (TS
028100* SINTETICO NON RICHIESTO, PASSO 1).
028200*----------------------------------------------------------------
028300 1100-LEGGE-PARMIN-I.
028400     OPEN INPUT PARMIN.
028500     IF NOT PARMIN-OK
028600        GO TO 1100-LEGGE-PARMIN-F
028700     END-IF.
028800
028900     READ PARMIN.
029000     IF NOT PARMIN-OK
029100        CLOSE PARMIN
029200        GO TO 1100-LEGGE-PARMIN-F
029300     END-IF.
029400
029500     IF PARMIN-DATA(1:4) NOT NUMERIC
029600     OR PARMIN-DATA(6:2) NOT NUMERIC
029700     OR PARMIN-DATA(9:2) NOT NUMERIC
029800     OR PARMIN-DATA(12:2) NOT NUMERIC
029900     OR PARMIN-DATA(15:2) NOT NUMERIC
030000     OR PARMIN-DATA(18:2) NOT NUMERIC
030100        CLOSE PARMIN
030200        GO TO 1100-LEGGE-PARMIN-F
030300     END-IF.
030400
030500     MOVE PARMIN-DATA(1:4)       TO CTL-START-YYYY.
030600     MOVE PARMIN-DATA(6:2)       TO CTL-START-MM.
030700     MOVE PARMIN-DATA(9:2)       TO CTL-START-DD.
030800     MOVE PARMIN-DATA(12:2)      TO CTL-START-HH.
030900     MOVE PARMIN-DATA(15:2)      TO CTL-START-MI.
031000     MOVE PARMIN-DATA(18:2)      TO CTL-START-SS.
031100     MOVE 'Y'                    TO CTL-START-TS-GIVEN.
031200
031300     IF PARMIN-DATA(22:5) NUMERIC
031400        MOVE PARMIN-DATA(22:5)   TO CTL-STEP-SECONDS
031500     END-IF.
031600     IF CTL-STEP-SECONDS = ZERO
031700        MOVE 1                  TO CTL-STEP-SECONDS
031800     END-IF.
031900
032000     MOVE CTL-START-YYYY         TO CAL-CUR-YYYY.
032100     MOVE CTL-START-MM           TO CAL-CUR-MM.
032200     MOVE CTL-START-DD           TO CAL-CUR-DD.
032300     MOVE CTL-START-HH           TO CAL-CUR-HH.
032400     MOVE CTL-START-MI           TO CAL-CUR-MI.
032500     MOVE CTL-START-SS           TO CAL-CUR-SS.
032600
032700     CLOSE PARMIN.
032800 1100-LEGGE-PARMIN-F.
032900     EXIT.
033000*
033100*----------------------------------------------------------------
033200* UNA RIGA NMEA PER ITERAZIONE
033300*----------------------------------------------------------------
033400 2000-PROCESA-I.
033500     MOVE 'N'                    TO WS-FRAME-PRONTO.
033600
033700     IF CONVIN-DATA(1:1) = '!'
033800        PERFORM 2100-SPLIT-CAMPI-I THRU 2100-SPLIT-CAMPI-F
033900        PERFORM 2150-ACCUMULA-FRAMMENTO-I THRU
034000                2150-ACCUMULA-FRAMMENTO-F
034100     END-IF.
034200
034300     IF WS-FRAME-E-PRONTO
034400        PERFORM 2200-DEARMA-PAYLOAD-I THRU 2200-DEARMA-PAYLOAD-F
034500        IF WS-DECODE-RIUSCITA
034600           PERFORM 2300-ESTRAE-TIPO-I THRU 2300-ESTRAE-TIPO-F
034700           EVALUATE DEC-MSG-TYPE
034800              WHEN 5
034900                 PERFORM 2500-DECODIFICA-TIPO5-I THRU
035000                         2500-DECODIFICA-TIPO5-F
035100              WHEN 1
035200              WHEN 2
035300              WHEN 3
035400                 PERFORM 2600-DECODIFICA-POSIZIONE-I THRU
035500                         2600-DECODIFICA-POSIZIONE-F
035600              WHEN OTHER
035700                 CONTINUE
035800           END-EVALUATE
035900        END-IF
036000     END-IF.
036100
036200     PERFORM 2050-LEE-LINEA-I THRU 2050-LEE-LINEA-F.
036300 2000-PROCESA-F.
036400     EXIT.
036500*
036600*----------------------------------------------------------------
036700* LETTURA SEQUENZIALE DEL FILE CONVIN
036800*----------------------------------------------------------------
036900 2050-LEE-LINEA-I.
037000     READ CONVIN.
037100     EVALUATE TRUE
037200        WHEN CONVIN-OK
037300           CONTINUE
037400        WHEN CONVIN-EOF
037500           MOVE 'Y'              TO WS-FIM-LEITURA
037600        WHEN OTHER
037700           DISPLAY '*** A71C001 ERRO READ CONVIN  FS=' FS-CONVIN
037800           MOVE 16               TO RETURN-CODE
037900           MOVE 'Y'              TO WS-FIM-LEITURA
038000     END-EVALUATE.
038100 2050-LEE-LINEA-F.
038200     EXIT.
038300*
038400*----------------------------------------------------------------
038500* SPEZZETTA I CAMPI DELLA RIGA: CONTEGGIO/NUMERO FRAMMENTO,
038600* PAYLOAD E FILL-BITS.  RIGA MALFORMATA -> NESSUN FRAMMENTO
038700* ACCUMULATO (WS-FRAME-PRONTO RESTA 'N').
038800*----------------------------------------------------------------
038900 2100-SPLIT-CAMPI-I.
039000     MOVE SPACE                  TO SNT-PARSED-FIELDS.
039100     MOVE ZERO                   TO SNT-COMMA-TOT.
039200     MOVE ZERO                   TO SNT-STAR-POS.
039300
039400     PERFORM 2101-TESTA-ASTERISCO-I THRU 2101-TESTA-ASTERISCO-F
039500             VARYING CK-SCAN-IDX FROM 2 BY 1
039600             UNTIL CK-SCAN-IDX > 82
039700                OR SNT-STAR-POS NOT EQUAL ZERO.
039800
039900     PERFORM 2102-TESTA-VIRGOLA-I THRU 2102-TESTA-VIRGOLA-F
040000             VARYING CK-SCAN-IDX FROM 7 BY 1
040100             UNTIL CK-SCAN-IDX > 82
040200                OR (SNT-STAR-POS NOT EQUAL ZERO
040300                   AND CK-SCAN-IDX >= SNT-STAR-POS).
040400
040500     IF SNT-COMMA-TOT < 6
040600        GO TO 2100-SPLIT-CAMPI-F
040700     END-IF.
040800
040900     IF SNT-COMMA-POS(2) - SNT-COMMA-POS(1) = 2
041000     AND CONVIN-DATA(SNT-COMMA-POS(1) + 1:1) AIS-DIGIT
041100        MOVE CONVIN-DATA(SNT-COMMA-POS(1) + 1:1) TO SNT-FRAG-COUNT
041200        MOVE 'Y'                 TO SNT-FRAG-COUNT-OK
041300     END-IF.
041400     IF SNT-COMMA-POS(3) - SNT-COMMA-POS(2) = 2
041500     AND CONVIN-DATA(SNT-COMMA-POS(2) + 1:1) AIS-DIGIT
041600        MOVE CONVIN-DATA(SNT-COMMA-POS(2) + 1:1) TO SNT-FRAG-NUM
041700        MOVE 'Y'                 TO SNT-FRAG-NUM-OK
041800     END-IF.
041900
042000     COMPUTE SNT-PAYLOAD-LEN =
042100             SNT-COMMA-POS(6) - SNT-COMMA-POS(5) - 1.
042200     IF SNT-PAYLOAD-LEN > ZERO AND SNT-PAYLOAD-LEN <= 64
042300        MOVE CONVIN-DATA(SNT-COMMA-POS(5) + 1 : SNT-PAYLOAD-LEN)
042400                                 TO SNT-PAYLOAD
042500     ELSE
042600        MOVE ZERO                TO SNT-PAYLOAD-LEN
042700        GO TO 2100-SPLIT-CAMPI-F
042800     END-IF.
042900
043000     MOVE ZERO                   TO SNT-FILL-BITS.
043100     IF SNT-STAR-POS NOT EQUAL ZERO
043200     AND SNT-STAR-POS - SNT-COMMA-POS(6) = 2
043300     AND CONVIN-DATA(SNT-COMMA-POS(6) + 1:1) AIS-DIGIT
043400        MOVE CONVIN-DATA(SNT-COMMA-POS(6) + 1:1) TO SNT-FILL-BITS
043500     END-IF.
043600
043700     IF NOT SNT-FRAG-COUNT-VALID
043800        MOVE 1                   TO SNT-FRAG-COUNT
043900     END-IF.
044000     IF NOT SNT-FRAG-NUM-VALID
044100        MOVE 1                   TO SNT-FRAG-NUM
044200     END-IF.
044300
044400     MOVE 'Y'                    TO WS-LINHA-ACEITA.
044500 2100-SPLIT-CAMPI-F.
044600     EXIT.
044700*
044800* corpo del giro: individua l'asterisco di fine payload
044900 2101-TESTA-ASTERISCO-I.
045000     IF CONVIN-DATA(CK-SCAN-IDX:1) = '*'
045100        MOVE CK-SCAN-IDX         TO SNT-STAR-POS
045200     END-IF.
045300 2101-TESTA-ASTERISCO-F.
045400     EXIT.
045500*
045600* corpo del giro: registra la posizione di ogni virgola trovata
045700 2102-TESTA-VIRGOLA-I.
045800     IF CONVIN-DATA(CK-SCAN-IDX:1) = ','
045900     AND SNT-COMMA-TOT < 8
046000        ADD 1                    TO SNT-COMMA-TOT
046100        MOVE CK-SCAN-IDX         TO SNT-COMMA-POS(SNT-COMMA-TOT)
046200     END-IF.
046300 2102-TESTA-VIRGOLA-F.
046400     EXIT.
046500*
046600*----------------------------------------------------------------
046700* RIASSEMBLAGGIO FRAMMENTI: METTE IL PAYLOAD APPENA LETTO NELLA
046800* CASELLA DEL SUO NUMERO DI FRAMMENTO; QUANDO TUTTI I FRAMMENTI
046900* ATTESI SONO ARRIVATI, CONCATENA IN ORDINE E SEGNALA IL FRAME
047000* PRONTO PER LA DEARMATURA.  SE ARRIVA UN FRAMMENTO 1 DI UN NUOVO
047100* GIRO, LE CASELLE PRECEDENTI VENGONO SCARTATE (SENTENZE PERSE).
047200*----------------------------------------------------------------
047300 2150-ACCUMULA-FRAMMENTO-I.
047400     IF NOT WS-LINHA-E-ACEITA
047500        MOVE 'N'                 TO WS-LINHA-ACEITA
047600        GO TO 2150-ACCUMULA-FRAMMENTO-F
047700     END-IF.
047800
047900     IF SNT-FRAG-NUM = 1
048000        PERFORM 2160-AZZERA-CASELLA-I THRU 2160-AZZERA-CASELLA-F
048100                VARYING FRG-IDX FROM 1 BY 1 UNTIL FRG-IDX > 9
048200        MOVE SNT-FRAG-COUNT      TO FRG-WANTED-COUNT
048300        MOVE ZERO                TO FRG-GOT-COUNT
048400     END-IF.
048500
048600     IF SNT-FRAG-NUM > 0 AND SNT-FRAG-NUM <= 9
048700     AND FRG-SLOT-FILLED(SNT-FRAG-NUM) = 'N'
048800        MOVE SNT-PAYLOAD         TO FRG-SLOT-PAYLOAD(SNT-FRAG-NUM)
048900        MOVE SNT-PAYLOAD-LEN     TO FRG-SLOT-LEN(SNT-FRAG-NUM)
049000        MOVE 'Y'                 TO FRG-SLOT-FILLED(SNT-FRAG-NUM)
049100        ADD 1                    TO FRG-GOT-COUNT
049200        MOVE SNT-FILL-BITS       TO FRG-FILL-BITS-LAST
049300     END-IF.
049400
049500     IF FRG-GOT-COUNT >= FRG-WANTED-COUNT AND FRG-WANTED-COUNT > 0
049600        MOVE SPACE                TO BTS-PAYLOAD
049700        MOVE ZERO                 TO BTS-PAYLOAD-LEN
049800        PERFORM 2151-APPENDE-FRAMMENTO-I THRU
049900                2151-APPENDE-FRAMMENTO-F
050000                VARYING FRG-IDX FROM 1 BY 1
050100                UNTIL FRG-IDX > FRG-WANTED-COUNT
050200        MOVE 'Y'                  TO WS-FRAME-PRONTO
050300        MOVE ZERO                 TO FRG-WANTED-COUNT
050400     END-IF.
050500 2150-ACCUMULA-FRAMMENTO-F.
050600     EXIT.
050700*
050800* corpo del giro: appende il payload del frammento FRG-IDX
050900 2151-APPENDE-FRAMMENTO-I.
051000     IF BTS-PAYLOAD-LEN + FRG-SLOT-LEN(FRG-IDX) <= 160
051100        MOVE FRG-SLOT-PAYLOAD(FRG-IDX)
051200          TO BTS-PAYLOAD(BTS-PAYLOAD-LEN + 1:FRG-SLOT-LEN(FRG-IDX))
051300        ADD FRG-SLOT-LEN(FRG-IDX) TO BTS-PAYLOAD-LEN
051400     END-IF.
051500 2151-APPENDE-FRAMMENTO-F.
051600     EXIT.
051700*
051800* corpo del giro: azzera la casella FRG-IDX del buffer frammenti
051900 2160-AZZERA-CASELLA-I.
052000     MOVE 'N'                    TO FRG-SLOT-FILLED(FRG-IDX).
052100 2160-AZZERA-CASELLA-F.
052200     EXIT.
052300*
052400*----------------------------------------------------------------
052500* DEARMATURA 6 BIT: TRADUCE OGNI CARATTERE DEL PAYLOAD RIARMATO
052600* NEL SUO GRUPPO DI 6 CIFRE BINARIE (REGOLA V0/V DI BUSINESS
052700* RULES) E COSTRUISCE IL FASCIO DI BIT BTS-BITSTRING.  UN SOLO
052800* CARATTERE FUORI TABELLA FA FALLIRE LA DECODIFICA DELLA RIGA.
052900*----------------------------------------------------------------
053000 2200-DEARMA-PAYLOAD-I.
053100     MOVE SPACE                  TO BTS-BITSTRING.
053200     MOVE ZERO                   TO BTS-BITSTRING-LEN.
053300     MOVE 'Y'                    TO WS-DECODE-OK.
053400
053500     PERFORM 2201-DEARMA-UN-CARATTERE-I THRU
053600             2201-DEARMA-UN-CARATTERE-F
053700             VARYING BTS-CHAR-IDX FROM 1 BY 1
053800             UNTIL BTS-CHAR-IDX > BTS-PAYLOAD-LEN.
053900 2200-DEARMA-PAYLOAD-F.
054000     EXIT.
054100*
054200* corpo del giro: dearma un carattere del payload
054300 2201-DEARMA-UN-CARATTERE-I.
054400     MOVE BTS-PAYLOAD(BTS-CHAR-IDX:1) TO DRM-CUR-CHAR.
054500     MOVE 'N'                    TO BTS-FOUND.
054600     PERFORM 2202-CERCA-CODICE-I THRU 2202-CERCA-CODICE-F
054700             VARYING BTS-SRC-POS FROM 1 BY 1
054800             UNTIL BTS-SRC-POS > 72 OR BTS-CHAR-FOUND.
054900     IF BTS-CHAR-FOUND
055000        COMPUTE DRM-V0 = BTS-SRC-POS - 1
055100        IF DRM-V0 <= 40
055200           MOVE DRM-V0           TO DRM-V
055300        ELSE
055400           COMPUTE DRM-V = DRM-V0 - 8
055500        END-IF
055600        IF BTS-BITSTRING-LEN + 6 <= 960
055700           MOVE B64-BIN-ENTRY(DRM-V + 1)
055800             TO BTS-BITSTRING(BTS-BITSTRING-LEN + 1:6)
055900           ADD 6                TO BTS-BITSTRING-LEN
056000        END-IF
056100     ELSE
056200        MOVE 'N'                TO WS-DECODE-OK
056300     END-IF.
056400 2201-DEARMA-UN-CARATTERE-F.
056500     EXIT.
056600*
056700* corpo del giro: confronta il carattere corrente con la tabella
056800 2202-CERCA-CODICE-I.
056900     IF B64-CODE-ENTRY(BTS-SRC-POS) = DRM-CUR-CHAR
057000        MOVE 'Y'                 TO BTS-FOUND
057100     END-IF.
057200 2202-CERCA-CODICE-F.
057300     EXIT.
057400*
057500*----------------------------------------------------------------
057600* ESTRAE IL TIPO DI MESSAGGIO (BIT 0-5) DAL FASCIO DI BIT
057700*----------------------------------------------------------------
057800 2300-ESTRAE-TIPO-I.
057900     MOVE ZERO                   TO BTF-START-BIT.
058000     MOVE 6                      TO BTF-WIDTH.
058100     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
058200     MOVE BTF-UNSIGNED-VAL       TO DEC-MSG-TYPE.
058300 2300-ESTRAE-TIPO-F.
058400     EXIT.
058500*
058600*----------------------------------------------------------------
058700* ESTRAZIONE GENERICA DI UN CAMPO DI BTF-WIDTH BIT A PARTIRE DA
058800* BTF-START-BIT (BIT 0 = PRIMO BIT, PIU' SIGNIFICATIVO) DENTRO
058900* BTS-BITSTRING.  RISULTATO NON SEGNATO IN BTF-UNSIGNED-VAL.
059000*----------------------------------------------------------------
059100 2400-ESTRAE-CAMPO-I.
059200     MOVE ZERO                   TO BTF-UNSIGNED-VAL.
059300     MOVE BTF-START-BIT          TO BTF-POS.
059400     PERFORM 2401-ACCUMULA-UN-BIT-I THRU 2401-ACCUMULA-UN-BIT-F
059500             VARYING BTF-POW-IDX FROM 1 BY 1
059600             UNTIL BTF-POW-IDX > BTF-WIDTH.
059700 2400-ESTRAE-CAMPO-F.
059800     EXIT.
059900*
060000* corpo del giro: accumula un bit del campo nel valore non segnato
060100 2401-ACCUMULA-UN-BIT-I.
060200     IF BTS-BITSTRING(BTF-POS + 1:1) = '1'
060300        COMPUTE BTF-UNSIGNED-VAL = BTF-UNSIGNED-VAL * 2 + 1
060400     ELSE
060500        COMPUTE BTF-UNSIGNED-VAL = BTF-UNSIGNED-VAL * 2
060600     END-IF.
060700     ADD 1                       TO BTF-POS.
060800 2401-ACCUMULA-UN-BIT-F.
060900     EXIT.
061000*
061100*----------------------------------------------------------------
061200* CONVERTE IN COMPLEMENTO A DUE IL VALORE NON SEGNATO APPENA
061300* ESTRATTO DA 2400-ESTRAE-CAMPO (STESSA BTF-WIDTH).  RISULTATO
061400* IN BTF-SIGNED-VAL.
061500*----------------------------------------------------------------
061600 2410-SEGNA-CAMPO-I.
061700     MOVE 1                      TO BTF-POWER-OF-2.
061800     PERFORM 2411-RADDOPPIA-I THRU 2411-RADDOPPIA-F
061900             VARYING BTF-POW-IDX FROM 1 BY 1
062000             UNTIL BTF-POW-IDX > BTF-WIDTH.
062100     COMPUTE BTF-HALF-RANGE = BTF-POWER-OF-2 / 2.
062200     IF BTF-UNSIGNED-VAL >= BTF-HALF-RANGE
062300        COMPUTE BTF-SIGNED-VAL = BTF-UNSIGNED-VAL - BTF-POWER-OF-2
062400     ELSE
062500        MOVE BTF-UNSIGNED-VAL    TO BTF-SIGNED-VAL
062600     END-IF.
062700 2410-SEGNA-CAMPO-F.
062800     EXIT.
062900*
063000* corpo del giro: raddoppia la potenza di 2 corrente
063100 2411-RADDOPPIA-I.
063200     COMPUTE BTF-POWER-OF-2 = BTF-POWER-OF-2 * 2.
063300 2411-RADDOPPIA-F.
063400     EXIT.
063500*
063600*----------------------------------------------------------------
063700* DECODIFICA SEI-BIT DI UN BLOCCO DI TESTO (NOME O NOMINATIVO):
063800* SBT-GROUP-START/SBT-GROUP-COUNT IN INGRESSO, SBT-RAW-TEXT IN
063900* USCITA (SPAZI A DESTRA).  '@' E SPAZI FINALI SONO POI RIDOTTI
064000* A SPAZIO DAL CHIAMANTE TRAMITE INSPECT CONVERTING.
064100*----------------------------------------------------------------
064200 2510-DECODIFICA-SIXBIT-TESTO-I.
064300     MOVE SPACE                  TO SBT-RAW-TEXT.
064400     PERFORM 2511-DECODIFICA-UN-CARATTERE-I THRU
064500             2511-DECODIFICA-UN-CARATTERE-F
064600             VARYING SBT-CHAR-IDX FROM 1 BY 1
064700             UNTIL SBT-CHAR-IDX > SBT-GROUP-COUNT.
064800 2510-DECODIFICA-SIXBIT-TESTO-F.
064900     EXIT.
065000*
065100* corpo del giro: decodifica il carattere SBT-CHAR-IDX del blocco
065200 2511-DECODIFICA-UN-CARATTERE-I.
065300     COMPUTE BTF-POS = SBT-GROUP-START + (SBT-CHAR-IDX - 1) * 6.
065400     MOVE ZERO                   TO SBT-SIXVAL.
065500     PERFORM 2512-ACCUMULA-BIT-SIXVAL-I THRU
065600             2512-ACCUMULA-BIT-SIXVAL-F
065700             VARYING BTF-POW-IDX FROM 1 BY 1 UNTIL BTF-POW-IDX > 6.
065800     MOVE B64-TEXT-ENTRY(SBT-SIXVAL + 1)
065900       TO SBT-RAW-TEXT(SBT-CHAR-IDX:1).
066000 2511-DECODIFICA-UN-CARATTERE-F.
066100     EXIT.
066200*
066300* corpo del giro: accumula un bit del valore a 6 bit corrente
066400 2512-ACCUMULA-BIT-SIXVAL-I.
066500     IF BTS-BITSTRING(BTF-POS + 1:1) = '1'
066600        COMPUTE SBT-SIXVAL = SBT-SIXVAL * 2 + 1
066700     ELSE
066800        COMPUTE SBT-SIXVAL = SBT-SIXVAL * 2
066900     END-IF.
067000     ADD 1                       TO BTF-POS.
067100 2512-ACCUMULA-BIT-SIXVAL-F.
067200     EXIT.
067300*
067400*----------------------------------------------------------------
067500* MESSAGGIO TIPO 5 (DATI STATICI E DI VIAGGIO): MEMORIZZA NOME,
067600* NOMINATIVO, TIPO NAVE E DIMENSIONI IN CACHE PER MMSI.  NESSUNA
067700* RIGA DI POSIZIONE VIENE SCRITTA PER QUESTO TIPO DI MESSAGGIO.
067800*----------------------------------------------------------------
067900 2500-DECODIFICA-TIPO5-I.
068000     MOVE 8                      TO BTF-START-BIT.
068100     MOVE 30                     TO BTF-WIDTH.
068200     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
068300     MOVE BTF-UNSIGNED-VAL       TO DEC-MMSI.
068400
068500     MOVE 70                     TO SBT-GROUP-START.
068600     MOVE 7                      TO SBT-GROUP-COUNT.
068700     PERFORM 2510-DECODIFICA-SIXBIT-TESTO-I THRU
068800             2510-DECODIFICA-SIXBIT-TESTO-F.
068900     INSPECT SBT-RAW-TEXT CONVERTING '@' TO SPACE.
069000     MOVE SBT-RAW-TEXT(1:7)      TO DEC-CALLSIGN.
069100
069200     MOVE 112                    TO SBT-GROUP-START.
069300     MOVE 20                     TO SBT-GROUP-COUNT.
069400     PERFORM 2510-DECODIFICA-SIXBIT-TESTO-I THRU
069500             2510-DECODIFICA-SIXBIT-TESTO-F.
069600     INSPECT SBT-RAW-TEXT CONVERTING '@' TO SPACE.
069700     MOVE SBT-RAW-TEXT(1:20)     TO DEC-NAME.
069800
069900     MOVE 232                    TO BTF-START-BIT.
070000     MOVE 8                      TO BTF-WIDTH.
070100     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
070200     MOVE BTF-UNSIGNED-VAL       TO DEC-SHIP-TYPE.
070300
070400     MOVE 240                    TO BTF-START-BIT.
070500     MOVE 9                      TO BTF-WIDTH.
070600     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
070700     MOVE BTF-UNSIGNED-VAL       TO DEC-DIM-A.
070800
070900     MOVE 249                    TO BTF-START-BIT.
071000     MOVE 9                      TO BTF-WIDTH.
071100     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
071200     MOVE BTF-UNSIGNED-VAL       TO DEC-DIM-B.
071300
071400     MOVE 258                    TO BTF-START-BIT.
071500     MOVE 6                      TO BTF-WIDTH.
071600     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
071700     MOVE BTF-UNSIGNED-VAL       TO DEC-DIM-C.
071800
071900     MOVE 264                    TO BTF-START-BIT.
072000     MOVE 6                      TO BTF-WIDTH.
072100     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
072200     MOVE BTF-UNSIGNED-VAL       TO DEC-DIM-D.
072300
072400     PERFORM 2520-MEMORIZZA-CACHE-I THRU 2520-MEMORIZZA-CACHE-F.
072500 2500-DECODIFICA-TIPO5-F.
072600     EXIT.
072700*
072800* cerca l'MMSI in cache; se assente ne apre una nuova casella
072900 2520-MEMORIZZA-CACHE-I.
073000     MOVE 'N'                    TO STC-FOUND-SW.
073100     MOVE ZERO                   TO STC-FOUND-IDX.
073200     IF STC-TOTAL > 0
073300        PERFORM 2521-CERCA-UNA-CASELLA-I THRU
073400                2521-CERCA-UNA-CASELLA-F
073500                VARYING STC-IDX FROM 1 BY 1
073600                UNTIL STC-IDX > STC-TOTAL OR STC-FOUND-CACHE
073700     END-IF.
073800     IF NOT STC-FOUND-CACHE
073900        IF STC-TOTAL < 3000
074000           ADD 1               TO STC-TOTAL
074100           MOVE STC-TOTAL      TO STC-FOUND-IDX
074200        ELSE
074300           GO TO 2520-MEMORIZZA-CACHE-F
074400        END-IF
074500     END-IF.
074600     MOVE DEC-MMSI               TO STC-MMSI(STC-FOUND-IDX).
074700     MOVE DEC-NAME                TO STC-NAME(STC-FOUND-IDX).
074800     MOVE DEC-CALLSIGN            TO STC-CALLSIGN(STC-FOUND-IDX).
074900     MOVE DEC-SHIP-TYPE           TO STC-SHIP-TYPE(STC-FOUND-IDX).
075000     MOVE DEC-DIM-A               TO STC-DIM-A(STC-FOUND-IDX).
075100     MOVE DEC-DIM-B               TO STC-DIM-B(STC-FOUND-IDX).
075200     MOVE DEC-DIM-C               TO STC-DIM-C(STC-FOUND-IDX).
075300     MOVE DEC-DIM-D               TO STC-DIM-D(STC-FOUND-IDX).
075400 2520-MEMORIZZA-CACHE-F.
075500     EXIT.
075600*
075700* corpo del giro: confronta l'MMSI della casella con quello cercato
075800 2521-CERCA-UNA-CASELLA-I.
075900     IF STC-MMSI(STC-IDX) = DEC-MMSI
076000        MOVE 'Y'                 TO STC-FOUND-SW
076100        MOVE STC-IDX             TO STC-FOUND-IDX
076200     END-IF.
076300 2521-CERCA-UNA-CASELLA-F.
076400     EXIT.
076500*
076600*----------------------------------------------------------------
076700* MESSAGGIO TIPO 1/2/3 (RAPPORTO DI POSIZIONE): ESTRAE MMSI,
076800* STATO DI NAVIGAZIONE, ROT, SOG, LON, LAT, COG, PRORA VERA;
076900* SCARTA LA RIGA SE MMSI, LAT O LON SONO ASSENTI; ARRICCHISCE
077000* CON I DATI STATICI IN CACHE E SCRIVE LA RIGA CSV.
077100*----------------------------------------------------------------
077200 2600-DECODIFICA-POSIZIONE-I.
077300     MOVE 'Y'                    TO WS-ROW-OK.
077400
077500     MOVE 8                      TO BTF-START-BIT.
077600     MOVE 30                     TO BTF-WIDTH.
077700     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
077800     MOVE BTF-UNSIGNED-VAL       TO DEC-MMSI.
077900     IF DEC-MMSI = ZERO
078000        MOVE 'N'                 TO WS-ROW-OK
078100     END-IF.
078200
078300     MOVE 38                     TO BTF-START-BIT.
078400     MOVE 4                      TO BTF-WIDTH.
078500     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
078600     MOVE BTF-UNSIGNED-VAL       TO DEC-NAV-STATUS.
078700
078800     MOVE 42                     TO BTF-START-BIT.
078900     MOVE 8                      TO BTF-WIDTH.
079000     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
079100     PERFORM 2410-SEGNA-CAMPO-I  THRU 2410-SEGNA-CAMPO-F.
079200     MOVE BTF-SIGNED-VAL         TO DEC-ROT.
079300
079400     MOVE 50                     TO BTF-START-BIT.
079500     MOVE 10                     TO BTF-WIDTH.
079600     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
079700     MOVE BTF-UNSIGNED-VAL       TO DEC-SOG-RAW.
079800
079900     MOVE 61                     TO BTF-START-BIT.
080000     MOVE 28                     TO BTF-WIDTH.
080100     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
080200     PERFORM 2410-SEGNA-CAMPO-I  THRU 2410-SEGNA-CAMPO-F.
080300     MOVE BTF-SIGNED-VAL         TO DEC-LON-RAW.
080400     IF DEC-LON-RAW = 108600000
080500        MOVE 'N'                 TO WS-ROW-OK
080600     END-IF.
080700
080800     MOVE 89                     TO BTF-START-BIT.
080900     MOVE 27                     TO BTF-WIDTH.
081000     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
081100     PERFORM 2410-SEGNA-CAMPO-I  THRU 2410-SEGNA-CAMPO-F.
081200     MOVE BTF-SIGNED-VAL         TO DEC-LAT-RAW.
081300     IF DEC-LAT-RAW = 54600000
081400        MOVE 'N'                 TO WS-ROW-OK
081500     END-IF.
081600
081700     MOVE 116                    TO BTF-START-BIT.
081800     MOVE 12                     TO BTF-WIDTH.
081900     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
082000     MOVE BTF-UNSIGNED-VAL       TO DEC-COG-RAW.
082100
082200     MOVE 128                    TO BTF-START-BIT.
082300     MOVE 9                      TO BTF-WIDTH.
082400     PERFORM 2400-ESTRAE-CAMPO-I THRU 2400-ESTRAE-CAMPO-F.
082500     MOVE BTF-UNSIGNED-VAL       TO DEC-HEADING-RAW.
082600
082700     IF NOT WS-ROW-DA-SCRIVERE
082800        GO TO 2600-DECODIFICA-POSIZIONE-F
082900     END-IF.
083000
083100     PERFORM 2610-COSTRUISCE-RIGA-I THRU 2610-COSTRUISCE-RIGA-F.
083200 2600-DECODIFICA-POSIZIONE-F.
083300     EXIT.
083400*
083500* corpo: formatta i campi e scrive la riga CSV di posizione
083600 2610-COSTRUISCE-RIGA-I.
083700     MOVE DEC-MMSI                TO CSV-MMSI-TXT.
083800     COMPUTE POS-LAT ROUNDED = DEC-LAT-RAW / 600000.
083900     COMPUTE POS-LON ROUNDED = DEC-LON-RAW / 600000.
084000     MOVE POS-LAT                 TO CSV-LAT-TXT.
084100     MOVE POS-LON                 TO CSV-LON-TXT.
084200
084300     IF CTL-START-TS-PRESENT
084400        STRING CAL-CUR-YYYY '-' CAL-CUR-MM '-' CAL-CUR-DD 'T'
084500               CAL-CUR-HH ':' CAL-CUR-MI ':' CAL-CUR-SS 'Z'
084600               DELIMITED BY SIZE INTO CAL-TS-TEXT
084700        END-STRING
084800        MOVE CAL-TS-TEXT          TO CSV-TS-TXT
084900        PERFORM 2900-AVANZA-TIMESTAMP-I THRU 2900-AVANZA-TIMESTAMP-F
085000     ELSE
085100        MOVE SPACE                TO CSV-TS-TXT
085200     END-IF.
085300
085400     IF DEC-SOG-RAW = 1023
085500        MOVE SPACE                TO CSV-SOG-TXT
085600     ELSE
085700        COMPUTE POS-SOG ROUNDED = DEC-SOG-RAW / 10
085800        MOVE POS-SOG              TO WK-SOG-EDIT
085900        MOVE WK-SOG-EDIT          TO CSV-SOG-TXT
086000     END-IF.
086100
086200     IF DEC-COG-RAW = 3600
086300        MOVE SPACE                TO CSV-COG-TXT
086400     ELSE
086500        COMPUTE POS-COG ROUNDED = DEC-COG-RAW / 10
086600        MOVE POS-COG              TO WK-COG-EDIT
086700        MOVE WK-COG-EDIT          TO CSV-COG-TXT
086800     END-IF.
086900
087000     IF DEC-HEADING-RAW = 511
087100        MOVE SPACE                TO CSV-HDG-TXT
087200     ELSE
087300        MOVE DEC-HEADING-RAW      TO WK-HDG-EDIT
087400        MOVE WK-HDG-EDIT          TO CSV-HDG-TXT
087500     END-IF.
087600
087700     MOVE DEC-NAV-STATUS          TO CSV-NAVST-TXT.
087800     MOVE DEC-ROT                 TO CSV-ROT-TXT.
087900
088000     MOVE 'N'                     TO STC-FOUND-SW.
088100     MOVE ZERO                    TO STC-FOUND-IDX.
088200     IF STC-TOTAL > 0
088300        PERFORM 2521-CERCA-UNA-CASELLA-I THRU
088400                2521-CERCA-UNA-CASELLA-F
088500                VARYING STC-IDX FROM 1 BY 1
088600                UNTIL STC-IDX > STC-TOTAL OR STC-FOUND-CACHE
088700     END-IF.
088800     IF STC-FOUND-CACHE
088900        MOVE STC-NAME(STC-FOUND-IDX)     TO CSV-NAME-TXT
089000        MOVE STC-CALLSIGN(STC-FOUND-IDX) TO CSV-CALLSIGN-TXT
089100        MOVE STC-SHIP-TYPE(STC-FOUND-IDX) TO WK-SHIPTYPE-EDIT
089200        MOVE WK-SHIPTYPE-EDIT            TO CSV-SHIPTYPE-TXT
089300        MOVE STC-DIM-A(STC-FOUND-IDX)    TO WK-DIMA-EDIT
089400        MOVE WK-DIMA-EDIT                TO CSV-DIMA-TXT
089500        MOVE STC-DIM-B(STC-FOUND-IDX)    TO WK-DIMB-EDIT
089600        MOVE WK-DIMB-EDIT                TO CSV-DIMB-TXT
089700        MOVE STC-DIM-C(STC-FOUND-IDX)    TO WK-DIMC-EDIT
089800        MOVE WK-DIMC-EDIT                TO CSV-DIMC-TXT
089900        MOVE STC-DIM-D(STC-FOUND-IDX)    TO WK-DIMD-EDIT
090000        MOVE WK-DIMD-EDIT                TO CSV-DIMD-TXT
090100     ELSE
090200        MOVE SPACE                TO CSV-NAME-TXT
090300        MOVE SPACE                TO CSV-CALLSIGN-TXT
090400        MOVE SPACE                TO CSV-SHIPTYPE-TXT
090500        MOVE SPACE                TO CSV-DIMA-TXT
090600        MOVE SPACE                TO CSV-DIMB-TXT
090700        MOVE SPACE                TO CSV-DIMC-TXT
090800        MOVE SPACE                TO CSV-DIMD-TXT
090900     END-IF.
091000
091100     MOVE SPACE                   TO CONVOUT-REC.
091200     STRING CSV-MMSI-TXT          ','
091300            CSV-LAT-TXT           ','
091400            CSV-LON-TXT           ','
091500            CSV-TS-TXT            ','
091600            CSV-SOG-TXT           ','
091700            CSV-COG-TXT           ','
091800            CSV-HDG-TXT           ','
091900            CSV-NAVST-TXT         ','
092000            CSV-ROT-TXT           ','
092100            CSV-NAME-TXT          ','
092200            CSV-CALLSIGN-TXT      ','
092300            CSV-SHIPTYPE-TXT      ','
092400            CSV-DIMA-TXT          ','
092500            CSV-DIMB-TXT          ','
092600            CSV-DIMC-TXT          ','
092700            CSV-DIMD-TXT
092800            DELIMITED BY SIZE INTO CONVOUT-REC
092900     END-STRING.
093000     WRITE CONVOUT-REC.
093100     ADD 1                        TO CTL-ROWS-WRITTEN.
093200 2610-COSTRUISCE-RIGA-F.
093300     EXIT.
093400*
093500*----------------------------------------------------------------
093600* AVANZAMENTO DEL CALENDARIO SINTETICO DI CTL-STEP-SECONDS
093700* SECONDI, CON RIPORTO SU MINUTI/ORE/GIORNI/MESI/ANNO.
093800*----------------------------------------------------------------
093900 2900-AVANZA-TIMESTAMP-I.
094000     ADD CTL-STEP-SECONDS         TO CAL-CUR-SS.
094100     PERFORM 2910-RIPORTA-SECONDI-I THRU 2910-RIPORTA-SECONDI-F
094200             UNTIL CAL-CUR-SS < 60.
094300     PERFORM 2920-RIPORTA-MINUTI-I THRU 2920-RIPORTA-MINUTI-F
094400             UNTIL CAL-CUR-MI < 60.
094500     PERFORM 2930-RIPORTA-ORE-I THRU 2930-RIPORTA-ORE-F
094600             UNTIL CAL-CUR-HH < 24.
094700     PERFORM 2940-AGGIORNA-GIORNI-MESE-I THRU
094800             2940-AGGIORNA-GIORNI-MESE-F.
094900     PERFORM 2950-RIPORTA-GIORNI-I THRU 2950-RIPORTA-GIORNI-F
095000             UNTIL CAL-CUR-DD <= CAL-DAYS-IN-MONTH.
095100 2900-AVANZA-TIMESTAMP-F.
095200     EXIT.
095300*
095400* corpo: un riporto di 60 secondi in un minuto
095500 2910-RIPORTA-SECONDI-I.
095600     SUBTRACT 60                 FROM CAL-CUR-SS.
095700     ADD 1                       TO CAL-CUR-MI.
095800 2910-RIPORTA-SECONDI-F.
095900     EXIT.
096000*
096100* corpo: un riporto di 60 minuti in un'ora
096200 2920-RIPORTA-MINUTI-I.
096300     SUBTRACT 60                 FROM CAL-CUR-MI.
096400     ADD 1                       TO CAL-CUR-HH.
096500 2920-RIPORTA-MINUTI-F.
096600     EXIT.
096700*
096800* corpo: un riporto di 24 ore in un giorno
096900 2930-RIPORTA-ORE-I.
097000     SUBTRACT 24                 FROM CAL-CUR-HH.
097100     ADD 1                       TO CAL-CUR-DD.
097200 2930-RIPORTA-ORE-F.
097300     EXIT.
097400*
097500* ricalcola i giorni del mese corrente e l'anno bisestile
097600 2940-AGGIORNA-GIORNI-MESE-I.
097700     MOVE CAL-DIM-ENTRY(CAL-CUR-MM) TO CAL-DAYS-IN-MONTH.
097800     MOVE 'N'                    TO CAL-IS-LEAP.
097900     DIVIDE CAL-CUR-YYYY BY 4 GIVING CAL-MOD-QUOT
098000            REMAINDER CAL-MOD-REST.
098100     IF CAL-MOD-REST = ZERO
098200        MOVE 'Y'                 TO CAL-IS-LEAP
098300        DIVIDE CAL-CUR-YYYY BY 100 GIVING CAL-MOD-QUOT
098400               REMAINDER CAL-MOD-REST
098500        IF CAL-MOD-REST = ZERO
098600           MOVE 'N'              TO CAL-IS-LEAP
098700           DIVIDE CAL-CUR-YYYY BY 400 GIVING CAL-MOD-QUOT
098800                  REMAINDER CAL-MOD-REST
098900           IF CAL-MOD-REST = ZERO
099000              MOVE 'Y'           TO CAL-IS-LEAP
099100           END-IF
099200        END-IF
099300     END-IF.
099400     IF CAL-CUR-MM = 2 AND CAL-LEAP-YEAR
099500        MOVE 29                  TO CAL-DAYS-IN-MONTH
099600     END-IF.
099700 2940-AGGIORNA-GIORNI-MESE-F.
099800     EXIT.
099900*
100000* corpo: un riporto di un mese (cambio di mese/anno)
100100 2950-RIPORTA-GIORNI-I.
100200     SUBTRACT CAL-DAYS-IN-MONTH   FROM CAL-CUR-DD.
100300     ADD 1                        TO CAL-CUR-MM.
100400     IF CAL-CUR-MM > 12
100500        MOVE 1                    TO CAL-CUR-MM
100600        ADD 1                     TO CAL-CUR-YYYY
100700     END-IF.
100800     PERFORM 2940-AGGIORNA-GIORNI-MESE-I THRU
100900             2940-AGGIORNA-GIORNI-MESE-F.
101000 2950-RIPORTA-GIORNI-F.
101100     EXIT.
101200*
101300*----------------------------------------------------------------
101400* CHIUSURA FILE E RIGA DI CONTROLLO FINALE
101500*----------------------------------------------------------------
101600 9999-TERMINA-I.
101700     CLOSE CONVIN.
101800     CLOSE CONVOUT.
101900     DISPLAY '[convert] rows written: ' CTL-ROWS-WRITTEN.
102000 9999-TERMINA-F.
102100     EXIT.

000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    A71G001.
000400 AUTHOR.        L BRANCATI.
000500 INSTALLATION.  REPARTO TRAFFICO - SALA AIS.
000600 DATE-WRITTEN.  11/02/2002.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO.
000900*---------------------------------------------------------------
001000* A71G001  -  A I S G U A R D  -  ESPORTAZIONE GEOJSON
001100* **++ subroutine richiamata da A71D001: riceve la traccia di
001200*      posizione gia' ordinata per MMSI/istante e la tabella degli
001300*      incidenti rilevati, e scrive un'unica FeatureCollection
001400*      GEOJSON - una LineString per ogni mezzo con almeno due
001500*      punti, un Point per ogni incidente la cui posizione si
001600*      ritrova nella traccia (stesso MMSI e stesso istante del
001700*      punto corrente).
001800*---------------------------------------------------------------
001900* R E G I S T R O   M O D I F I C H E
002000*---------------------------------------------------------------
002100* 11/02/02 LBR  0087  PRIMA STESURA - LINESTRING PER MEZZO.
002200* 11/09/02 LBR  0087  AGGIUNTI I PUNTI DEGLI INCIDENTI GEOLOCALI.
002300* 07/08/05 LBR  0092  ADEGUATO A NUOVI TRACCIATI A71MPOS/A71MINC.
002400* 03/14/08 LBR  0101  AGGIUNTI TS E CAMPI DETTAGLIO (DIST/VEL/DT)
002500*                     ALLE PROPERTIES DEL PUNTO INCIDENTE, PRIMA
002600*                     ASSENTI RISPETTO AL RAPPORTO TESTO E AL KML.
002700*---------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-370.
003100 OBJECT-COMPUTER.   IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS AIS-DIGIT  IS '0' THRU '9'
003500     UPSI-0 ON STATUS IS A71G-UPSI-ON-SW
003600            OFF STATUS IS A71G-UPSI-OFF-SW.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT GEOOUT  ASSIGN TO GEOOUT
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS FS-GEOOUT.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  GEOOUT
004700     RECORDING MODE IS V
004800     LABEL RECORDS ARE STANDARD.
004900 01  GEOOUT-REC.
005000     03  GEOOUT-DATA               PIC X(250).
005100     03  FILLER                    PIC X(02)  VALUE SPACE.
005200*
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                      PIC X(32)
005500                                  VALUE
005600        '* INIZIO WORKING-STORAGE *'.
005700*
005800 01  WS-FILE-STATUSES.
005900     03  FS-GEOOUT                 PIC XX     VALUE SPACE.
006000         88  GEOOUT-OK                       VALUE '00'.
006100     03  FILLER                    PIC X(08)  VALUE SPACE.
006200*
006300 01  WS-UPSI-SWITCHES.
006400     03  A71G-UPSI-ON-SW           PIC X(01)  VALUE 'N'.
006500     03  A71G-UPSI-OFF-SW          PIC X(01)  VALUE 'N'.
006600     03  FILLER                    PIC X(08)  VALUE SPACE.
006700*
006800 01  WS-SWITCHES.
006900     03  WS-FIRST-FEATURE-SW       PIC X(01)  VALUE 'Y'.
007000         88  WS-FIRST-FEATURE                VALUE 'Y'.
007100     03  WS-FIRST-COORD-SW         PIC X(01)  VALUE 'Y'.
007200         88  WS-FIRST-COORD                   VALUE 'Y'.
007300     03  WS-MATCH-FOUND-SW         PIC X(01)  VALUE 'N'.
007400         88  WS-MATCH-FOUND                   VALUE 'Y'.
007500     03  FILLER                    PIC X(08)  VALUE SPACE.
007600*
007700* --- estremi della traccia di un singolo mezzo (MMSI)
007800*      -------------
007900 01  WS-RUN-AREA.
008000     03  GJX-START-IDX             PIC 9(7) COMP VALUE ZERO.
008100     03  GJX-END-IDX               PIC 9(7) COMP VALUE ZERO.
008200     03  GJX-RUN-LEN               PIC 9(7) COMP VALUE ZERO.
008300     03  FILLER                    PIC X(08) VALUE SPACE.
008400*
008500* --- edizione e spoglio degli spazi di soppressione per LON/LAT
008600*      ---
008700 01  WS-COORD-EDIT-AREA.
008800     03  GJX-LON-EDIT              PIC -(3)9.999999.
008900     03  GJX-LAT-EDIT              PIC -(3)9.999999.
009000     03  GJX-LON-TRIMMED           PIC X(20)  VALUE SPACE.
009100     03  GJX-LAT-TRIMMED           PIC X(20)  VALUE SPACE.
009200     03  FILLER                    PIC X(08) VALUE SPACE.
009300*
009400* --- utilita' generica per togliere gli spazi di testa da un
009500*     campo numerico editato (-(3)9.999999) prima di scriverlo
009600*     nel testo JSON --------------------------------------------
009700* --- indice di scorrimento del buffer sorgente, a livello 77
009800*     come da vecchia consuetudine per le variabili isolate -----
009900 77  LJT-POS                     PIC 9(2) COMP VALUE ZERO.
010000 01  WS-TRIM-AREA.
010100     03  LJT-SRC                   PIC X(20)  VALUE SPACE.
010200     03  LJT-SRC-R REDEFINES LJT-SRC.
010300         05  LJT-SRC-CHAR OCCURS 20 TIMES PIC X(1).
010400     03  LJT-DST                   PIC X(20)  VALUE SPACE.
010500     03  LJT-DST-R REDEFINES LJT-DST.
010600         05  LJT-DST-CHAR OCCURS 20 TIMES PIC X(1).
010700     03  LJT-OUT-POS               PIC 9(2) COMP VALUE ZERO.
010800     03  LJT-STARTED-SW            PIC X(01)  VALUE 'N'.
010900     03  FILLER                    PIC X(08) VALUE SPACE.
011000*
011100 01  FILLER                      PIC X(32)
011200                                  VALUE '* FINE W-S *'.
011300*
011400 LINKAGE SECTION.
011500 COPY A71MPOS.
011600 COPY A71MINC REPLACING ==:V:== BY ==L==.
011700 01  GEX-INPUT-FILE-NAME          PIC X(44).
011800*
011900 PROCEDURE DIVISION USING POS-TRACK-TABLE INC-L-TABLE
012000                          GEX-INPUT-FILE-NAME.
012100*
012200 0000-MAIN-I.
012300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
012400     IF GEOOUT-OK
012500        PERFORM 2000-SCRIVE-TRACCE-I    THRU 2000-SCRIVE-TRACCE-F
012600        PERFORM 3000-SCRIVE-INCIDENTI-I THRU
012700        3000-SCRIVE-INCIDENTI-F
012800        PERFORM 4000-CHIUDE-DOCUMENTO-I THRU
012900        4000-CHIUDE-DOCUMENTO-F
013000     END-IF.
013100     PERFORM 9999-TERMINA-I THRU 9999-TERMINA-F.
013200 0000-MAIN-F.
013300     GOBACK.
013400*
013500*---------------------------------------------------------------
013600* APERTURA DEL FILE GEOJSON E SCRITTURA DELL'APERTURA DELL'OGGETTO
013700*---------------------------------------------------------------
013800 1000-INICIO-I.
013900     MOVE 'Y'                     TO WS-FIRST-FEATURE-SW.
014000     OPEN OUTPUT GEOOUT.
014100     IF NOT GEOOUT-OK
014200        DISPLAY '*** A71G001 ERRO OPEN GEOOUT FS=' FS-GEOOUT
014300        GO TO 1000-INICIO-F
014400     END-IF.
014500     MOVE SPACE                   TO GEOOUT-REC.
014600     STRING '{"type":"FeatureCollection","features":['
014700            DELIMITED BY SIZE
014800       INTO GEOOUT-DATA
014900     END-STRING.
015000     WRITE GEOOUT-REC.
015100 1000-INICIO-F.
015200     EXIT.
015300*
015400*---------------------------------------------------------------
015500* UNA LINESTRING PER OGNI MEZZO CON ALMENO DUE PUNTI (LA TRACCIA E'
015600* GIA' ORDINATA PER MMSI/ISTANTE DA A71D001 - 3000-ORDINA-TRACCIA)
015700*---------------------------------------------------------------
015800 2000-SCRIVE-TRACCE-I.
015900     IF TRK-TOTAL > 0
016000        MOVE 1                    TO GJX-START-IDX
016100        PERFORM 2100-CHIUDE-TRACCIA-I THRU 2100-CHIUDE-TRACCIA-F
016200                UNTIL GJX-START-IDX > TRK-TOTAL
016300     END-IF.
016400 2000-SCRIVE-TRACCE-F.
016500     EXIT.
016600*
016700 2100-CHIUDE-TRACCIA-I.
016800     MOVE GJX-START-IDX            TO GJX-END-IDX.
016900     PERFORM 2110-ESTENDE-TRACCIA-I THRU 2110-ESTENDE-TRACCIA-F
017000             UNTIL GJX-END-IDX >= TRK-TOTAL
017100                OR TRK-MMSI(GJX-END-IDX + 1) NOT =
017200        TRK-MMSI(GJX-START-IDX).
017300     COMPUTE GJX-RUN-LEN = GJX-END-IDX - GJX-START-IDX + 1.
017400     IF GJX-RUN-LEN >= 2
017500        PERFORM 2200-SCRIVE-LINESTRING-I THRU
017600        2200-SCRIVE-LINESTRING-F
017700     END-IF.
017800     COMPUTE GJX-START-IDX = GJX-END-IDX + 1.
017900 2100-CHIUDE-TRACCIA-F.
018000     EXIT.
018100*
018200 2110-ESTENDE-TRACCIA-I.
018300     ADD 1                        TO GJX-END-IDX.
018400 2110-ESTENDE-TRACCIA-F.
018500     EXIT.
018600*
018700 2200-SCRIVE-LINESTRING-I.
018800     IF NOT WS-FIRST-FEATURE
018900        MOVE SPACE                TO GEOOUT-REC
019000        STRING ',' DELIMITED BY SIZE INTO GEOOUT-DATA END-STRING
019100        WRITE GEOOUT-REC
019200     END-IF.
019300     MOVE 'N'                     TO WS-FIRST-FEATURE-SW.
019400
019500     MOVE SPACE                   TO GEOOUT-REC.
019600     STRING '{"type":"Feature","properties":{"mmsi":'
019700            DELIMITED BY SIZE
019800            TRK-MMSI(GJX-START-IDX)
019900            DELIMITED BY SIZE
020000            '},"geometry":{"type":"LineString","coordinates":['
020100            DELIMITED BY SIZE
020200       INTO GEOOUT-DATA
020300     END-STRING.
020400     WRITE GEOOUT-REC.
020500
020600     MOVE 'Y'                     TO WS-FIRST-COORD-SW.
020700     PERFORM 2210-SCRIVE-COORDINATA-I THRU
020800        2210-SCRIVE-COORDINATA-F
020900             VARYING TRK-IDX FROM GJX-START-IDX BY 1
021000             UNTIL TRK-IDX > GJX-END-IDX.
021100
021200     MOVE SPACE                   TO GEOOUT-REC.
021300     STRING ']}}' DELIMITED BY SIZE INTO GEOOUT-DATA END-STRING.
021400     WRITE GEOOUT-REC.
021500 2200-SCRIVE-LINESTRING-F.
021600     EXIT.
021700*
021800 2210-SCRIVE-COORDINATA-I.
021900     MOVE TRK-LON(TRK-IDX)         TO GJX-LON-EDIT.
022000     MOVE SPACE                   TO LJT-SRC.
022100     MOVE GJX-LON-EDIT             TO LJT-SRC.
022200     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
022300             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
022400     MOVE LJT-DST                  TO GJX-LON-TRIMMED.
022500
022600     MOVE TRK-LAT(TRK-IDX)         TO GJX-LAT-EDIT.
022700     MOVE SPACE                   TO LJT-SRC.
022800     MOVE GJX-LAT-EDIT             TO LJT-SRC.
022900     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
023000             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
023100     MOVE LJT-DST                  TO GJX-LAT-TRIMMED.
023200
023300     MOVE SPACE                   TO GEOOUT-REC.
023400     IF WS-FIRST-COORD
023500        STRING '[' GJX-LON-TRIMMED DELIMITED BY SPACE
023600               ',' GJX-LAT-TRIMMED DELIMITED BY SPACE
023700               ']' DELIMITED BY SIZE
023800          INTO GEOOUT-DATA
023900        END-STRING
024000     ELSE
024100        STRING ',[' GJX-LON-TRIMMED DELIMITED BY SPACE
024200               ',' GJX-LAT-TRIMMED DELIMITED BY SPACE
024300               ']' DELIMITED BY SIZE
024400          INTO GEOOUT-DATA
024500        END-STRING
024600     END-IF.
024700     MOVE 'N'                     TO WS-FIRST-COORD-SW.
024800     WRITE GEOOUT-REC.
024900 2210-SCRIVE-COORDINATA-F.
025000     EXIT.
025100*
025200*---------------------------------------------------------------
025300* UN POINT PER OGNI INCIDENTE LA CUI POSIZIONE SI RITROVA NELLA
025400* TRACCIA (STESSO MMSI E STESSO ISTANTE DEL PUNTO CORRENTE) - GLI
025500* INCIDENTI NON GEOLOCALIZZABILI (PER ESEMPIO BAD_ORDER) RESTANO
025600* FUORI DALL'ESPORTAZIONE, COME DA SPECIFICA
025700*---------------------------------------------------------------
025800 3000-SCRIVE-INCIDENTI-I.
025900     IF INC-L-TOTAL > 0
026000        PERFORM 3100-VALUTA-INCIDENTE-I THRU
026100        3100-VALUTA-INCIDENTE-F
026200                VARYING INC-L-IDX FROM 1 BY 1
026300                UNTIL INC-L-IDX > INC-L-TOTAL
026400     END-IF.
026500 3000-SCRIVE-INCIDENTI-F.
026600     EXIT.
026700*
026800 3100-VALUTA-INCIDENTE-I.
026900     MOVE 'N'                     TO WS-MATCH-FOUND-SW.
027000     IF TRK-TOTAL > 0
027100        PERFORM 3110-CERCA-PUNTO-I THRU 3110-CERCA-PUNTO-F
027200                VARYING TRK-IDX FROM 1 BY 1
027300                UNTIL TRK-IDX > TRK-TOTAL OR WS-MATCH-FOUND
027400     END-IF.
027500     IF WS-MATCH-FOUND
027600        PERFORM 3200-SCRIVE-PUNTO-I THRU 3200-SCRIVE-PUNTO-F
027700     END-IF.
027800 3100-VALUTA-INCIDENTE-F.
027900     EXIT.
028000*
028100 3110-CERCA-PUNTO-I.
028200     IF TRK-MMSI(TRK-IDX) = INC-L-E-MMSI(INC-L-IDX)
028300        AND TRK-TS(TRK-IDX) = INC-L-E-TS-CURR(INC-L-IDX)(1:20)
028400        MOVE 'Y'                  TO WS-MATCH-FOUND-SW
028500     END-IF.
028600 3110-CERCA-PUNTO-F.
028700     EXIT.
028800*
028900 3200-SCRIVE-PUNTO-I.
029000     IF NOT WS-FIRST-FEATURE
029100        MOVE SPACE                TO GEOOUT-REC
029200        STRING ',' DELIMITED BY SIZE INTO GEOOUT-DATA END-STRING
029300        WRITE GEOOUT-REC
029400     END-IF.
029500     MOVE 'N'                     TO WS-FIRST-FEATURE-SW.
029600
029700     MOVE TRK-LON(TRK-IDX)         TO GJX-LON-EDIT.
029800     MOVE SPACE                   TO LJT-SRC.
029900     MOVE GJX-LON-EDIT             TO LJT-SRC.
030000     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
030100             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
030200     MOVE LJT-DST                  TO GJX-LON-TRIMMED.
030300
030400     MOVE TRK-LAT(TRK-IDX)         TO GJX-LAT-EDIT.
030500     MOVE SPACE                   TO LJT-SRC.
030600     MOVE GJX-LAT-EDIT             TO LJT-SRC.
030700     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
030800             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
030900     MOVE LJT-DST                  TO GJX-LAT-TRIMMED.
031000
031100     MOVE SPACE                   TO GEOOUT-REC.
031200* --- properties del punto: ts sempre presente, dist_km/speed_kts/
031300*     dt_s solo quando il corrispondente OK-byte dell'incidente lo
031400*     consente, come nel rapporto testo (5100-SCRIVE-INCIDENTE-I
031500*     in A71D001) e nella <description> del KML -----------------
031600     IF INC-L-E-SPEED-OK(INC-L-IDX) = 'Y'
031700        STRING '{"type":"Feature","properties":{"type":"'
031800               DELIMITED BY SIZE
031900               INC-L-E-TYPE(INC-L-IDX)   DELIMITED BY SPACE
032000               '","mmsi":'               DELIMITED BY SIZE
032100               INC-L-E-MMSI(INC-L-IDX)   DELIMITED BY SIZE
032200               ',"ts":"'                 DELIMITED BY SIZE
032300               INC-L-E-TS-CURR(INC-L-IDX) DELIMITED BY SPACE
032400               '","dist_km":'            DELIMITED BY SIZE
032500               INC-L-E-DIST-KM(INC-L-IDX) DELIMITED BY SIZE
032600               ',"speed_kts":'           DELIMITED BY SIZE
032700               INC-L-E-SPEED-KTS(INC-L-IDX) DELIMITED BY SIZE
032800               ',"dt_s":'                DELIMITED BY SIZE
032900               INC-L-E-DT-S(INC-L-IDX)   DELIMITED BY SIZE
033000               '},"geometry":{"type":"Point","coordinates":['
033100               DELIMITED BY SIZE
033200               GJX-LON-TRIMMED           DELIMITED BY SPACE
033300               ','                       DELIMITED BY SIZE
033400               GJX-LAT-TRIMMED           DELIMITED BY SPACE
033500               ']}}'                     DELIMITED BY SIZE
033600          INTO GEOOUT-DATA
033700        END-STRING
033800     ELSE
033900        IF INC-L-E-DIST-OK(INC-L-IDX) = 'Y'
034000           STRING '{"type":"Feature","properties":{"type":"'
034100                  DELIMITED BY SIZE
034200                  INC-L-E-TYPE(INC-L-IDX)   DELIMITED BY SPACE
034300                  '","mmsi":'               DELIMITED BY SIZE
034400                  INC-L-E-MMSI(INC-L-IDX)   DELIMITED BY SIZE
034500                  ',"ts":"'                 DELIMITED BY SIZE
034600                  INC-L-E-TS-CURR(INC-L-IDX) DELIMITED BY SPACE
034700                  '","dist_km":'            DELIMITED BY SIZE
034800                  INC-L-E-DIST-KM(INC-L-IDX) DELIMITED BY SIZE
034900                  '},"geometry":{"type":"Point","coordinates":['
035000                  DELIMITED BY SIZE
035100                  GJX-LON-TRIMMED           DELIMITED BY SPACE
035200                  ','                       DELIMITED BY SIZE
035300                  GJX-LAT-TRIMMED           DELIMITED BY SPACE
035400                  ']}}'                     DELIMITED BY SIZE
035500             INTO GEOOUT-DATA
035600           END-STRING
035700        ELSE
035800           STRING '{"type":"Feature","properties":{"type":"'
035900                  DELIMITED BY SIZE
036000                  INC-L-E-TYPE(INC-L-IDX)   DELIMITED BY SPACE
036100                  '","mmsi":'               DELIMITED BY SIZE
036200                  INC-L-E-MMSI(INC-L-IDX)   DELIMITED BY SIZE
036300                  ',"ts":"'                 DELIMITED BY SIZE
036400                  INC-L-E-TS-CURR(INC-L-IDX) DELIMITED BY SPACE
036500                  '"},"geometry":{"type":"Point","coordinates":['
036600                  DELIMITED BY SIZE
036700                  GJX-LON-TRIMMED           DELIMITED BY SPACE
036800                  ','                       DELIMITED BY SIZE
036900                  GJX-LAT-TRIMMED           DELIMITED BY SPACE
037000                  ']}}'                     DELIMITED BY SIZE
037100             INTO GEOOUT-DATA
037200           END-STRING
037300        END-IF
037400     END-IF.
037500     WRITE GEOOUT-REC.
037600 3200-SCRIVE-PUNTO-F.
037700     EXIT.
037800*
037900*---------------------------------------------------------------
038000* CHIUSURA DELL'OGGETTO GEOJSON
038100*---------------------------------------------------------------
038200 4000-CHIUDE-DOCUMENTO-I.
038300     MOVE SPACE                   TO GEOOUT-REC.
038400     STRING ']}' DELIMITED BY SIZE INTO GEOOUT-DATA END-STRING.
038500     WRITE GEOOUT-REC.
038600 4000-CHIUDE-DOCUMENTO-F.
038700     EXIT.
038800*
038900*---------------------------------------------------------------
039000* UTILITA' GENERICA - TOGLIE GLI SPAZI DI TESTA DA LJT-SRC (CAMPO
039100* NUMERICO EDITATO CON SOPPRESSIONE ZERI) LASCIANDO IL RISULTATO
039200* GIUSTIFICATO A SINISTRA IN LJT-DST, SENZA FUNZIONI INTRINSECHE
039300*---------------------------------------------------------------
039400 9100-ELIMINA-SPAZI-INIZIALI-I.
039500     MOVE SPACE                   TO LJT-DST.
039600     MOVE ZERO                    TO LJT-OUT-POS.
039700     MOVE 'N'                     TO LJT-STARTED-SW.
039800     PERFORM 9101-COPIA-CARATTERE-I THRU 9101-COPIA-CARATTERE-F
039900             VARYING LJT-POS FROM 1 BY 1 UNTIL LJT-POS > 20.
040000 9100-ELIMINA-SPAZI-INIZIALI-F.
040100     EXIT.
040200*
040300 9101-COPIA-CARATTERE-I.
040400     IF LJT-SRC-CHAR(LJT-POS) NOT = SPACE
040500        MOVE 'Y'                  TO LJT-STARTED-SW
040600     END-IF.
040700     IF LJT-STARTED-SW = 'Y'
040800        ADD 1                     TO LJT-OUT-POS
040900        MOVE LJT-SRC-CHAR(LJT-POS) TO LJT-DST-CHAR(LJT-OUT-POS)
041000     END-IF.
041100 9101-COPIA-CARATTERE-F.
041200     EXIT.
041300*
041400 9999-TERMINA-I.
041500     IF GEOOUT-OK
041600        CLOSE GEOOUT
041700     END-IF.
041800 9999-TERMINA-F.
041900     EXIT.

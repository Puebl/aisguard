000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    A71P001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  REPARTO TRAFFICO - SALA AIS.
000600 DATE-WRITTEN.  03/14/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO.
000900*----------------------------------------------------------------
001000* A71P001  -  A I S G U A R D  -  VALIDATORE SENTENZE NMEA
001100* **++ legge il tracciato radio (file NMEAIN), verifica il
001200*      checksum XOR di ogni riga AIS, spezzetta l'intestazione
001300*      nei sottocampi e scrive, se richiesto, una riga di
001400*      statistiche per ogni riga accettata (file PARSOUT).
001500*----------------------------------------------------------------
001600* R E G I S T R O   M O D I F I C H E
001700*----------------------------------------------------------------
001800* 03/14/89 RAL  0000  PRIMA STESURA DEL VALIDATORE CHECKSUM.
001900* 04/02/89 RAL  0000  AGGIUNTO SPEZZETTAMENTO CAMPI INTESTAZIONE.
002000* 04/19/89 RAL  0012  GESTITA RIGA VUOTA E INTESTAZIONI NON AIS.
002100* 06/30/89 RAL  0012  CORRETTO CONTEGGIO QUANDO PAYLOAD VUOTO.
002200* 11/08/90 MPL  0031  AGGIUNTA SCRITTURA FACOLTATIVA FILE STATS.
002300* 02/11/91 MPL  0031  RIGA INTESTAZIONE SUL FILE STATS.
002400* 09/09/92 RAL  0048  RIVISTO CALCOLO PERCENTUALE VALIDE/TOTALI.
002500* 05/17/94 GCS  0055  TOLLERATO CHECKSUM IN MINUSCOLO.
002600* 01/22/96 GCS  0063  RIGA DI CONTROLLO FINALE A VIDEO.
002700* 07/03/98 PDM  0071  ANNO 2000 - RIVISTI I CAMPI DATA DI TEST.
002800* 03/25/99 PDM  0071  VERIFICATO CUTOVER SECOLO SU DATI PROVA.
002900* 10/14/02 LBR  0084  ADEGUATO A NUOVO TRACCIATO A71MSNT.
003000* 06/09/05 LBR  0084  GESTITI CAMPI FRAMMENTO/FILL-BITS VUOTI.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS AIS-DIGIT   IS '0' THRU '9'
003900     CLASS AIS-HEXDIG  IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
004000     UPSI-0 ON STATUS IS WRITE-STATS-WANTED
004100            OFF STATUS IS WRITE-STATS-NOT-WANTED.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT NMEAIN  ASSIGN TO NMEAIN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-NMEAIN.
004800     SELECT PARSOUT ASSIGN TO PARSOUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-PARSOUT.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  NMEAIN
005500     RECORDING MODE IS V
005600     LABEL RECORDS ARE STANDARD.
005700 01  NMEAIN-REC.
005800     03  NMEAIN-DATA              PIC X(82).
005900     03  FILLER                   PIC X(02)  VALUE SPACE.
006000*
006100 FD  PARSOUT
006200     RECORDING MODE IS V
006300     LABEL RECORDS ARE STANDARD.
006400 01  PARSOUT-REC.
006500     03  PARSOUT-DATA             PIC X(198).
006600     03  FILLER                   PIC X(02)  VALUE SPACE.
006700*
006800 WORKING-STORAGE SECTION.
006900* --- indice di scansione dei caratteri della riga nel calcolo
007000*     del checksum, tenuto a livello 77 per sola comodita' di
007100*     debug a video (si vede subito fuori da qualsiasi gruppo) --
007200 77  CK-LINE-LEN                 PIC 9(3)   COMP VALUE ZERO.
007300*
007400 01  FILLER                      PIC X(32)
007500                                  VALUE '* INIZIO WORKING-STORAGE *'.
007600*
007700 01  WS-FILE-STATUSES.
007800     03  FS-NMEAIN                PIC XX     VALUE SPACE.
007900         88  NMEAIN-OK                      VALUE '00'.
008000         88  NMEAIN-EOF                     VALUE '10'.
008100     03  FS-PARSOUT               PIC XX     VALUE SPACE.
008200         88  PARSOUT-OK                     VALUE '00'.
008300     03  FILLER                   PIC X(08)  VALUE SPACE.
008400*
008500 01  WS-SWITCHES.
008600     03  WS-FIM-LEITURA           PIC X(01)  VALUE 'N'.
008700         88  WS-FIM                         VALUE 'Y'.
008800         88  WS-NAO-FIM                     VALUE 'N'.
008900     03  WS-LINHA-ACEITA          PIC X(01)  VALUE 'N'.
009000         88  WS-LINHA-E-ACEITA              VALUE 'Y'.
009100     03  FILLER                   PIC X(08)  VALUE SPACE.
009200*
009300* --- tracciato riga NMEA e statistiche -------------------------
009400     COPY A71MSNT.
009500*
009600* --- letterali di reparto per la validazione checksum -----------
009700 01  WK-LITERALS.
009800     03  CK-CODE-LIST             PIC X(95)  VALUE
009900         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQR
010000-        'STUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
010100     03  CK-CODE-TABLE REDEFINES CK-CODE-LIST.
010200         05  CK-CODE-ENTRY OCCURS 95 TIMES PIC X(1).
010300     03  CK-HEX-DIGITS            PIC X(16)  VALUE
010400         '0123456789ABCDEF'.
010500     03  CK-HEADER-AI             PIC X(3)   VALUE '!AI'.
010600     03  CK-HEADER-BS             PIC X(3)   VALUE '!BS'.
010700     03  CK-HEADER-AB             PIC X(3)   VALUE '!AB'.
010800     03  FILLER                   PIC X(08)  VALUE SPACE.
010900*
011000* --- area di lavoro del calcolo XOR del checksum -----------------
011100 01  WS-CHECKSUM-AREA.
011200     03  CK-SCAN-IDX              PIC 9(3)   COMP VALUE ZERO.
011300     03  CK-BIT-IDX               PIC 9(2)   COMP VALUE ZERO.
011400     03  CK-CHAR-POS              PIC 9(3)   COMP VALUE ZERO.
011500     03  CK-CHAR-CODE             PIC 9(3)   COMP VALUE ZERO.
011600     03  CK-CHAR-VALUE            PIC X(1)   VALUE SPACE.
011700     03  CK-CHAR-BITS             PIC X(8)   VALUE ZERO.
011800     03  CK-CHAR-BITS-R REDEFINES CK-CHAR-BITS.
011900         05  CK-CHAR-BIT OCCURS 8 TIMES      PIC X(1).
012000     03  CK-ACCUM-BITS            PIC X(8)   VALUE '00000000'.
012100     03  CK-ACCUM-BITS-R REDEFINES CK-ACCUM-BITS.
012200         05  CK-ACCUM-BIT OCCURS 8 TIMES     PIC X(1).
012300     03  CK-DIVIDEND              PIC 9(3)   COMP VALUE ZERO.
012400     03  CK-RESULT-VALUE          PIC 9(3)   COMP VALUE ZERO.
012500     03  CK-HI-NIBBLE             PIC 9(2)   COMP VALUE ZERO.
012600     03  CK-LO-NIBBLE             PIC 9(2)   COMP VALUE ZERO.
012700     03  CK-COMPUTED-HEX          PIC X(2)   VALUE SPACE.
012800     03  CK-GIVEN-HEX             PIC X(2)   VALUE SPACE.
012900     03  CK-MOD-QUOT              PIC 9(3)   COMP VALUE ZERO.
013000     03  CK-MOD-REST              PIC 9(3)   COMP VALUE ZERO.
013100     03  CK-RAW-LEN               PIC 9(3)   COMP VALUE ZERO.
013200     03  FILLER                   PIC X(20)  VALUE SPACE.
013300*
013400* --- area per la costruzione della riga del file statistiche ----
013500 01  WS-STATS-LINE-AREA.
013600     03  SL-FRAG-COUNT-TXT        PIC X(01)  VALUE SPACE.
013700     03  SL-FRAG-NUM-TXT          PIC X(01)  VALUE SPACE.
013800     03  SL-FILL-BITS-TXT         PIC X(01)  VALUE SPACE.
013900     03  SL-PAYLOAD-LEN-TXT       PIC 9(03)  VALUE ZERO.
014000     03  FILLER                   PIC X(10)  VALUE SPACE.
014100*
014200* --- campo editato per la riga di controllo finale --------------
014300 01  WS-CONTROL-LINE-AREA.
014400     03  CTL-PCT-EDIT             PIC ZZ9.9  VALUE ZERO.
014500     03  FILLER                   PIC X(10)  VALUE SPACE.
014600*
014700 01  FILLER                      PIC X(32)
014800                                  VALUE '* FINE WORKING-STORAGE *'.
014900*
015000 PROCEDURE DIVISION.
015100*
015200 0000-MAIN-I.
015300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015400     PERFORM 2000-PROCESA-I THRU 2000-PROCESA-F
015500             UNTIL WS-FIM.
015600     PERFORM 9999-TERMINA-I THRU 9999-TERMINA-F.
015700 0000-MAIN-F.
015800     GOBACK.
015900*
016000*----------------------------------------------------------------
016100* APERTURA FILE E PRIMA LETTURA
016200*----------------------------------------------------------------
016300 1000-INICIO-I.
016400     SET WS-NAO-FIM              TO TRUE.
016500     MOVE ZERO TO SNT-TOTAL-LINES SNT-VALID-LINES.
016600
016700     OPEN INPUT NMEAIN.
016800     IF NOT NMEAIN-OK
016900        DISPLAY '*** A71P001 ERRO OPEN NMEAIN  FS=' FS-NMEAIN
017000        MOVE 16                  TO RETURN-CODE
017100        SET WS-FIM                TO TRUE
017200        GO TO 1000-INICIO-F
017300     END-IF.
017400
017500     IF WRITE-STATS-WANTED
017600        OPEN OUTPUT PARSOUT
017700        IF NOT PARSOUT-OK
017800           DISPLAY '*** A71P001 ERRO OPEN PARSOUT FS=' FS-PARSOUT
017900           MOVE 16               TO RETURN-CODE
018000           SET WS-FIM             TO TRUE
018100           GO TO 1000-INICIO-F
018200        END-IF
018300        PERFORM 2500-ESCRIBE-STATS-HEADER-I THRU
018400                2500-ESCRIBE-STATS-HEADER-F
018500     END-IF.
018600
018700     PERFORM 2100-LEE-LINEA-I THRU 2100-LEE-LINEA-F.
018800 1000-INICIO-F.
018900     EXIT.
019000*
019100*----------------------------------------------------------------
019200* UNA RIGA PER ITERAZIONE, FINO A FINE FILE
019300*----------------------------------------------------------------
019400 2000-PROCESA-I.
019500     MOVE 'N'                    TO WS-LINHA-ACEITA.
019600
019700     PERFORM 2200-VALIDA-HEADER-I THRU 2200-VALIDA-HEADER-F.
019800
019900     IF WS-LINHA-E-ACEITA
020000        ADD 1                    TO SNT-TOTAL-LINES
020100        PERFORM 2300-VALIDA-CHECKSUM-I THRU 2300-VALIDA-CHECKSUM-F
020200        IF SNT-CHECKSUM-VALID
020300           ADD 1                 TO SNT-VALID-LINES
020400        END-IF
020500        PERFORM 2400-PARTE-CAMPOS-I THRU 2400-PARTE-CAMPOS-F
020600        IF WRITE-STATS-WANTED
020700           PERFORM 2600-ESCRIBE-STATS-RIGA-I THRU
020800                   2600-ESCRIBE-STATS-RIGA-F
020900        END-IF
021000     END-IF.
021100
021200     PERFORM 2100-LEE-LINEA-I THRU 2100-LEE-LINEA-F.
021300 2000-PROCESA-F.
021400     EXIT.
021500*
021600*----------------------------------------------------------------
021700* LETTURA SEQUENZIALE DEL FILE NMEAIN
021800*----------------------------------------------------------------
021900 2100-LEE-LINEA-I.
022000     READ NMEAIN INTO SNT-RAW-LINE.
022100     EVALUATE TRUE
022200        WHEN NMEAIN-OK
022300           CONTINUE
022400        WHEN NMEAIN-EOF
022500           SET WS-FIM            TO TRUE
022600        WHEN OTHER
022700           DISPLAY '*** A71P001 ERRO READ NMEAIN  FS=' FS-NMEAIN
022800           MOVE 16               TO RETURN-CODE
022900           SET WS-FIM            TO TRUE
023000     END-EVALUATE.
023100 2100-LEE-LINEA-F.
023200     EXIT.
023300*
023400*----------------------------------------------------------------
023500* RIGA VUOTA O INTESTAZIONE NON AIS -> SCARTATA SENZA CONTEGGIO
023600*----------------------------------------------------------------
023700 2200-VALIDA-HEADER-I.
023800     MOVE 'N'                    TO WS-LINHA-ACEITA.
023900
024000     IF WS-FIM
024100        GO TO 2200-VALIDA-HEADER-F
024200     END-IF.
024300
024400     IF SNT-RAW-LINE = SPACE
024500        GO TO 2200-VALIDA-HEADER-F
024600     END-IF.
024700
024800     IF SNT-RAW-LINE(1:3) = CK-HEADER-AI
024900     OR SNT-RAW-LINE(1:3) = CK-HEADER-BS
025000     OR SNT-RAW-LINE(1:3) = CK-HEADER-AB
025100        MOVE 'Y'                 TO WS-LINHA-ACEITA
025200     END-IF.
025300 2200-VALIDA-HEADER-F.
025400     EXIT.
025500*
025600*----------------------------------------------------------------
025700* CHECKSUM: XOR DEI CODICI DEI CARATTERI PRIMA DI '*' CONTRO
025800* LE DUE CIFRE ESADECIMALI DOPO '*'.  SENZA '*' O CON CIFRE
025900* NON ESADECIMALI -> NON VALIDO.
026000*----------------------------------------------------------------
026100 2300-VALIDA-CHECKSUM-I.
026200     MOVE 'N'                    TO SNT-CHECKSUM-OK.
026300     MOVE ZERO                   TO SNT-STAR-POS.
026400
026500     PERFORM 2301-TESTA-ASTERISCO-I THRU 2301-TESTA-ASTERISCO-F
026600             VARYING CK-SCAN-IDX FROM 2 BY 1
026700             UNTIL CK-SCAN-IDX > 82
026800                OR SNT-STAR-POS NOT EQUAL ZERO.
026900
027000     IF SNT-STAR-POS EQUAL ZERO
027100        GO TO 2300-VALIDA-CHECKSUM-F
027200     END-IF.
027300
027400     MOVE SNT-RAW-LINE(SNT-STAR-POS + 1 : 2) TO CK-GIVEN-HEX.
027500     IF NOT (CK-GIVEN-HEX(1:1) AIS-HEXDIG)
027600     OR NOT (CK-GIVEN-HEX(2:1) AIS-HEXDIG)
027700        GO TO 2300-VALIDA-CHECKSUM-F
027800     END-IF.
027900     INSPECT CK-GIVEN-HEX CONVERTING 'abcdef' TO 'ABCDEF'.
028000
028100     MOVE '00000000'             TO CK-ACCUM-BITS.
028200     COMPUTE CK-LINE-LEN = SNT-STAR-POS - 2.
028300
028400     PERFORM 2302-XOR-UN-CARATTERE-I THRU 2302-XOR-UN-CARATTERE-F
028500             VARYING CK-CHAR-POS FROM 2 BY 1
028600             UNTIL CK-CHAR-POS > CK-LINE-LEN + 1.
028700
028800     PERFORM 2340-BIT-A-DECIMALE-I THRU 2340-BIT-A-DECIMALE-F.
028900     COMPUTE CK-HI-NIBBLE = CK-RESULT-VALUE / 16.
029000     COMPUTE CK-LO-NIBBLE = CK-RESULT-VALUE - (CK-HI-NIBBLE * 16).
029100     MOVE CK-HEX-DIGITS(CK-HI-NIBBLE + 1:1) TO CK-COMPUTED-HEX(1:1).
029200     MOVE CK-HEX-DIGITS(CK-LO-NIBBLE + 1:1) TO CK-COMPUTED-HEX(2:1).
029300
029400     IF CK-COMPUTED-HEX = CK-GIVEN-HEX
029500        MOVE 'Y'                 TO SNT-CHECKSUM-OK
029600     END-IF.
029700 2300-VALIDA-CHECKSUM-F.
029800     EXIT.
029900*
030000* corpo del giro di ricerca dell'asterisco (chiamato da 2300)
030100 2301-TESTA-ASTERISCO-I.
030200     IF SNT-RAW-LINE(CK-SCAN-IDX:1) = '*'
030300        MOVE CK-SCAN-IDX         TO SNT-STAR-POS
030400     END-IF.
030500 2301-TESTA-ASTERISCO-F.
030600     EXIT.
030700*
030800* corpo del giro XOR, un carattere della sentenza per volta
030900 2302-XOR-UN-CARATTERE-I.
031000     MOVE SNT-RAW-LINE(CK-CHAR-POS:1) TO CK-CHAR-VALUE.
031100     PERFORM 2310-CODICE-CARATTERE-I THRU
031200             2310-CODICE-CARATTERE-F.
031300     PERFORM 2320-DECIMALE-A-BIT-I THRU 2320-DECIMALE-A-BIT-F.
031400     PERFORM 2330-XOR-IN-ACCUM-I   THRU 2330-XOR-IN-ACCUM-F.
031500 2302-XOR-UN-CARATTERE-F.
031600     EXIT.
031700*
031800*----------------------------------------------------------------
031900* ORDINALE ASCII DEL CARATTERE IN CK-CHAR-VALUE (RICERCA LINEARE
032000* NELLA TABELLA DI REPARTO)
032100*----------------------------------------------------------------
032200 2310-CODICE-CARATTERE-I.
032300     MOVE 1                      TO CK-SCAN-IDX.
032400     PERFORM 2311-TESTA-CODICE-I THRU 2311-TESTA-CODICE-F
032500             VARYING CK-SCAN-IDX FROM 1 BY 1
032600             UNTIL CK-SCAN-IDX > 95
032700                OR CK-CODE-ENTRY(CK-SCAN-IDX) = CK-CHAR-VALUE.
032800     IF CK-SCAN-IDX > 95
032900        MOVE ZERO                TO CK-CHAR-CODE
033000     ELSE
033100        COMPUTE CK-CHAR-CODE = CK-SCAN-IDX - 1 + 32
033200     END-IF.
033300 2310-CODICE-CARATTERE-F.
033400     EXIT.
033500*
033600* corpo del giro di ricerca (vuoto: il confronto e' nella UNTIL)
033700 2311-TESTA-CODICE-I.
033800     CONTINUE.
033900 2311-TESTA-CODICE-F.
034000     EXIT.
034100*
034200*----------------------------------------------------------------
034300* CK-CHAR-CODE (0-126) -> CK-CHAR-BITS (8 CIFRE BINARIE)
034400*----------------------------------------------------------------
034500 2320-DECIMALE-A-BIT-I.
034600     MOVE CK-CHAR-CODE            TO CK-DIVIDEND.
034700     PERFORM 2321-ESTRAE-UN-BIT-I THRU 2321-ESTRAE-UN-BIT-F
034800             VARYING CK-BIT-IDX FROM 8 BY -1
034900             UNTIL CK-BIT-IDX < 1.
035000 2320-DECIMALE-A-BIT-F.
035100     EXIT.
035200*
035300* corpo del giro: estrae il bit meno significativo di CK-DIVIDEND
035400 2321-ESTRAE-UN-BIT-I.
035500     DIVIDE CK-DIVIDEND BY 2 GIVING CK-MOD-QUOT
035600                             REMAINDER CK-MOD-REST.
035700     IF CK-MOD-REST = 1
035800        MOVE '1'                 TO CK-CHAR-BIT(CK-BIT-IDX)
035900     ELSE
036000        MOVE '0'                 TO CK-CHAR-BIT(CK-BIT-IDX)
036100     END-IF.
036200     MOVE CK-MOD-QUOT             TO CK-DIVIDEND.
036300 2321-ESTRAE-UN-BIT-F.
036400     EXIT.
036500*
036600*----------------------------------------------------------------
036700* CK-ACCUM-BITS = CK-ACCUM-BITS XOR CK-CHAR-BITS, BIT A BIT
036800*----------------------------------------------------------------
036900 2330-XOR-IN-ACCUM-I.
037000     PERFORM 2331-XOR-UN-BIT-I THRU 2331-XOR-UN-BIT-F
037100             VARYING CK-BIT-IDX FROM 1 BY 1 UNTIL CK-BIT-IDX > 8.
037200 2330-XOR-IN-ACCUM-F.
037300     EXIT.
037400*
037500* corpo del giro: xor di un singolo bit dell'accumulatore
037600 2331-XOR-UN-BIT-I.
037700     IF CK-ACCUM-BIT(CK-BIT-IDX) = CK-CHAR-BIT(CK-BIT-IDX)
037800        MOVE '0'                 TO CK-ACCUM-BIT(CK-BIT-IDX)
037900     ELSE
038000        MOVE '1'                 TO CK-ACCUM-BIT(CK-BIT-IDX)
038100     END-IF.
038200 2331-XOR-UN-BIT-F.
038300     EXIT.
038400*
038500*----------------------------------------------------------------
038600* CK-ACCUM-BITS (8 CIFRE BINARIE) -> CK-RESULT-VALUE (0-255)
038700*----------------------------------------------------------------
038800 2340-BIT-A-DECIMALE-I.
038900     MOVE ZERO                    TO CK-RESULT-VALUE.
039000     PERFORM 2341-ACCUMULA-UN-BIT-I THRU 2341-ACCUMULA-UN-BIT-F
039100             VARYING CK-BIT-IDX FROM 1 BY 1 UNTIL CK-BIT-IDX > 8.
039200 2340-BIT-A-DECIMALE-F.
039300     EXIT.
039400*
039500* corpo del giro: CK-RESULT-VALUE = CK-RESULT-VALUE*2 + bit
039600 2341-ACCUMULA-UN-BIT-I.
039700     IF CK-ACCUM-BIT(CK-BIT-IDX) = '1'
039800        COMPUTE CK-RESULT-VALUE = (CK-RESULT-VALUE * 2) + 1
039900     ELSE
040000        COMPUTE CK-RESULT-VALUE = CK-RESULT-VALUE * 2
040100     END-IF.
040200 2341-ACCUMULA-UN-BIT-F.
040300     EXIT.
040400*
040500*----------------------------------------------------------------
040600* SPEZZETTAMENTO CAMPI: 2-3 TALKER, 4-6 SENTENCE, VIRGOLE DOPO
040700*----------------------------------------------------------------
040800 2400-PARTE-CAMPOS-I.
040900     MOVE SPACE                  TO SNT-PARSED-FIELDS.
041000     MOVE ZERO                   TO SNT-COMMA-TOT.
041100
041200     MOVE SNT-RAW-LINE(2:2)      TO SNT-TALKER.
041300     MOVE SNT-RAW-LINE(4:3)      TO SNT-SENTENCE.
041400
041500     PERFORM 2401-TESTA-VIRGOLA-I THRU 2401-TESTA-VIRGOLA-F
041600             VARYING CK-SCAN-IDX FROM 7 BY 1
041700             UNTIL CK-SCAN-IDX > 82
041800                OR (SNT-STAR-POS NOT EQUAL ZERO
041900                   AND CK-SCAN-IDX >= SNT-STAR-POS).
042000
042100     PERFORM 2410-CAMPO-FRAG-COUNT-I THRU 2410-CAMPO-FRAG-COUNT-F.
042200     PERFORM 2420-CAMPO-FRAG-NUM-I   THRU 2420-CAMPO-FRAG-NUM-F.
042300     PERFORM 2430-CAMPO-CHANNEL-I    THRU 2430-CAMPO-CHANNEL-F.
042400     PERFORM 2440-CAMPO-PAYLOAD-I    THRU 2440-CAMPO-PAYLOAD-F.
042500     PERFORM 2450-CAMPO-FILLBITS-I   THRU 2450-CAMPO-FILLBITS-F.
042600 2400-PARTE-CAMPOS-F.
042700     EXIT.
042800*
042900* corpo del giro: registra la posizione di ogni virgola trovata
043000 2401-TESTA-VIRGOLA-I.
043100     IF SNT-RAW-LINE(CK-SCAN-IDX:1) = ','
043200     AND SNT-COMMA-TOT < 8
043300        ADD 1                    TO SNT-COMMA-TOT
043400        MOVE CK-SCAN-IDX         TO SNT-COMMA-POS(SNT-COMMA-TOT)
043500     END-IF.
043600 2401-TESTA-VIRGOLA-F.
043700     EXIT.
043800*
043900* campo 2 (virgola 1 a virgola 2): conteggio frammenti
044000 2410-CAMPO-FRAG-COUNT-I.
044100     IF SNT-COMMA-TOT < 2
044200        GO TO 2410-CAMPO-FRAG-COUNT-F
044300     END-IF.
044400     IF SNT-COMMA-POS(2) - SNT-COMMA-POS(1) = 2
044500     AND SNT-RAW-LINE(SNT-COMMA-POS(1) + 1:1) AIS-DIGIT
044600        MOVE SNT-RAW-LINE(SNT-COMMA-POS(1) + 1:1) TO SNT-FRAG-COUNT
044700        MOVE 'Y'                 TO SNT-FRAG-COUNT-OK
044800     END-IF.
044900 2410-CAMPO-FRAG-COUNT-F.
045000     EXIT.
045100*
045200* campo 3 (virgola 2 a virgola 3): ordinale del frammento
045300 2420-CAMPO-FRAG-NUM-I.
045400     IF SNT-COMMA-TOT < 3
045500        GO TO 2420-CAMPO-FRAG-NUM-F
045600     END-IF.
045700     IF SNT-COMMA-POS(3) - SNT-COMMA-POS(2) = 2
045800     AND SNT-RAW-LINE(SNT-COMMA-POS(2) + 1:1) AIS-DIGIT
045900        MOVE SNT-RAW-LINE(SNT-COMMA-POS(2) + 1:1) TO SNT-FRAG-NUM
046000        MOVE 'Y'                 TO SNT-FRAG-NUM-OK
046100     END-IF.
046200 2420-CAMPO-FRAG-NUM-F.
046300     EXIT.
046400*
046500* campo 5 (virgola 4 a virgola 5): canale radio, vuoto ammesso
046600 2430-CAMPO-CHANNEL-I.
046700     IF SNT-COMMA-TOT < 5
046800        GO TO 2430-CAMPO-CHANNEL-F
046900     END-IF.
047000     IF SNT-COMMA-POS(5) - SNT-COMMA-POS(4) = 2
047100        MOVE SNT-RAW-LINE(SNT-COMMA-POS(4) + 1:1) TO SNT-CHANNEL
047200     END-IF.
047300 2430-CAMPO-CHANNEL-F.
047400     EXIT.
047500*
047600* campo 6 (virgola 5 a virgola 6): payload armato a 6 bit
047700 2440-CAMPO-PAYLOAD-I.
047800     IF SNT-COMMA-TOT < 6
047900        GO TO 2440-CAMPO-PAYLOAD-F
048000     END-IF.
048100     COMPUTE SNT-PAYLOAD-LEN =
048200             SNT-COMMA-POS(6) - SNT-COMMA-POS(5) - 1.
048300     IF SNT-PAYLOAD-LEN > ZERO AND SNT-PAYLOAD-LEN <= 64
048400        MOVE SNT-RAW-LINE(SNT-COMMA-POS(5) + 1 : SNT-PAYLOAD-LEN)
048500                                 TO SNT-PAYLOAD
048600     ELSE
048700        MOVE ZERO                TO SNT-PAYLOAD-LEN
048800     END-IF.
048900 2440-CAMPO-PAYLOAD-F.
049000     EXIT.
049100*
049200* campo 7 (virgola 6 al '*'): bit di riempimento del payload
049300 2450-CAMPO-FILLBITS-I.
049400     IF SNT-COMMA-TOT < 6 OR SNT-STAR-POS EQUAL ZERO
049500        GO TO 2450-CAMPO-FILLBITS-F
049600     END-IF.
049700     IF SNT-STAR-POS - SNT-COMMA-POS(6) = 2
049800     AND SNT-RAW-LINE(SNT-COMMA-POS(6) + 1:1) AIS-DIGIT
049900        MOVE SNT-RAW-LINE(SNT-COMMA-POS(6) + 1:1) TO SNT-FILL-BITS
050000        MOVE 'Y'                 TO SNT-FILL-BITS-OK
050100     END-IF.
050200 2450-CAMPO-FILLBITS-F.
050300     EXIT.
050400*
050500*----------------------------------------------------------------
050600* RIGA INTESTAZIONE DEL FILE STATISTICHE (APERTO SOLO SE UPSI-0)
050700*----------------------------------------------------------------
050800 2500-ESCRIBE-STATS-HEADER-I.
050900     MOVE SPACE                  TO PARSOUT-REC.
051000     STRING 'raw,valid_checksum,talker,sentence,channel,'
051100            'frag_count,frag_num,payload_len,fill_bits'
051200            DELIMITED BY SIZE
051300       INTO PARSOUT-REC
051400     END-STRING.
051500     WRITE PARSOUT-REC.
051600 2500-ESCRIBE-STATS-HEADER-F.
051700     EXIT.
051800*
051900*----------------------------------------------------------------
052000* UNA RIGA DI STATISTICHE PER OGNI RIGA NMEA ACCETTATA.  IL CAMPO
052100* RAW E' SCRITTO SENZA GLI SPAZI DI RIEMPIMENTO A DESTRA (CERCATI
052200* A MANO, SENZA FUNZIONI INTRINSECHE DI REPARTO).
052300*----------------------------------------------------------------
052400 2600-ESCRIBE-STATS-RIGA-I.
052500     MOVE SPACE                  TO PARSOUT-REC.
052600     PERFORM 2601-TESTA-SPAZIO-I THRU 2601-TESTA-SPAZIO-F
052700             VARYING CK-RAW-LEN FROM 82 BY -1
052800             UNTIL CK-RAW-LEN < 1
052900                OR SNT-RAW-LINE(CK-RAW-LEN:1) NOT = SPACE.
053000     IF CK-RAW-LEN < 1
053100        MOVE 1                   TO CK-RAW-LEN
053200     END-IF.
053300
053400     MOVE SPACE                  TO SL-FRAG-COUNT-TXT
053500                                    SL-FRAG-NUM-TXT
053600                                    SL-FILL-BITS-TXT.
053700     IF SNT-FRAG-COUNT-VALID
053800        MOVE SNT-FRAG-COUNT      TO SL-FRAG-COUNT-TXT
053900     END-IF.
054000     IF SNT-FRAG-NUM-VALID
054100        MOVE SNT-FRAG-NUM        TO SL-FRAG-NUM-TXT
054200     END-IF.
054300     IF SNT-FILL-BITS-VALID
054400        MOVE SNT-FILL-BITS       TO SL-FILL-BITS-TXT
054500     END-IF.
054600     MOVE SNT-PAYLOAD-LEN         TO SL-PAYLOAD-LEN-TXT.
054700
054800     STRING SNT-RAW-LINE(1:CK-RAW-LEN)  DELIMITED BY SIZE
054900            ','                          DELIMITED BY SIZE
055000            SNT-CHECKSUM-OK              DELIMITED BY SIZE
055100            ','                          DELIMITED BY SIZE
055200            SNT-TALKER                   DELIMITED BY SIZE
055300            ','                          DELIMITED BY SIZE
055400            SNT-SENTENCE                 DELIMITED BY SIZE
055500            ','                          DELIMITED BY SIZE
055600            SNT-CHANNEL                  DELIMITED BY SIZE
055700            ','                          DELIMITED BY SIZE
055800            SL-FRAG-COUNT-TXT            DELIMITED BY SIZE
055900            ','                          DELIMITED BY SIZE
056000            SL-FRAG-NUM-TXT              DELIMITED BY SIZE
056100            ','                          DELIMITED BY SIZE
056200            SL-PAYLOAD-LEN-TXT           DELIMITED BY SIZE
056300            ','                          DELIMITED BY SIZE
056400            SL-FILL-BITS-TXT             DELIMITED BY SIZE
056500       INTO PARSOUT-REC
056600     END-STRING.
056700     WRITE PARSOUT-REC.
056800 2600-ESCRIBE-STATS-RIGA-F.
056900     EXIT.
057000*
057100* corpo del giro di ricerca (vuoto: il confronto e' nella UNTIL)
057200 2601-TESTA-SPAZIO-I.
057300     CONTINUE.
057400 2601-TESTA-SPAZIO-F.
057500     EXIT.
057600*
057700*----------------------------------------------------------------
057800* CHIUSURA E RIGA DI CONTROLLO FINALE
057900*----------------------------------------------------------------
058000 9999-TERMINA-I.
058100     CLOSE NMEAIN.
058200     IF WRITE-STATS-WANTED
058300        CLOSE PARSOUT
058400     END-IF.
058500
058600     IF SNT-TOTAL-LINES EQUAL ZERO
058700        MOVE ZERO                TO SNT-PERCENT-VALID
058800     ELSE
058900        COMPUTE SNT-PERCENT-VALID ROUNDED =
059000                (SNT-VALID-LINES / SNT-TOTAL-LINES) * 100
059100     END-IF.
059200
059300     MOVE SNT-PERCENT-VALID       TO CTL-PCT-EDIT.
059400     DISPLAY '[parse] lines: ' SNT-TOTAL-LINES
059500             ', valid checksum: ' SNT-VALID-LINES
059600             ' (' CTL-PCT-EDIT '%)'.
059700 9999-TERMINA-F.
059800     EXIT.

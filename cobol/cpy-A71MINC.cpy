000100* **++ A71MINC - AREA INCIDENTE E RIEPILOGO (GENERICA REPLACING)
000200* Lo stesso tracciato viene incluso piu' volte con REPLACING,
000300* per tenere allineata l'area dell'incidente tra l'area di
000400* lavoro di A71D001 (==:V:== -> ==W==) e l'area LINKAGE delle
000500* subroutine di esportazione geografica A71G001/A71K001,
000600* chiamate da A71D001 (==:V:== -> ==L==).
000700*
000800* --- riga di testo del rapporto (scrittura libera, non CSV) ----
000900 01  INC-REPORT-LINE.
001000     03  INC-REPORT-LINE-DATA     PIC X(198).
001100     03  FILLER                   PIC X(002) VALUE SPACE.
001200*
001300* --- un incidente --------------------------------------------
001400 01  INC-:V:-DETAIL.
001500     03  INC-:V:-TYPE             PIC X(12).
001600     03  INC-:V:-MMSI             PIC 9(09).
001700     03  INC-:V:-TS-PREV          PIC X(25).
001800     03  INC-:V:-TS-CURR          PIC X(25).
001900     03  INC-:V:-DIST-OK          PIC X(01).
002000         88  INC-:V:-DIST-PRESENT           VALUE 'Y'.
002100     03  INC-:V:-DIST-KM          PIC 9(5)V99.
002200     03  INC-:V:-SPEED-OK         PIC X(01).
002300         88  INC-:V:-SPEED-PRESENT           VALUE 'Y'.
002400     03  INC-:V:-SPEED-KTS        PIC 9(5)V99.
002500     03  INC-:V:-DT-OK            PIC X(01).
002600         88  INC-:V:-DT-PRESENT              VALUE 'Y'.
002700     03  INC-:V:-DT-S             PIC 9(7).
002800     03  FILLER                   PIC X(08).
002900*
003000* --- tabella degli incidenti di un giro, passata per intero
003100*     alle subroutine di esportazione geografica ----------------
003200 01  INC-:V:-TABLE.
003300     03  INC-:V:-TOTAL            PIC 9(5) COMP.
003400     03  INC-:V:-ENTRY OCCURS 0 TO 10000 TIMES
003500                      DEPENDING ON INC-:V:-TOTAL
003600                      INDEXED BY INC-:V:-IDX.
003700         05  INC-:V:-E-TYPE       PIC X(12).
003800         05  INC-:V:-E-MMSI       PIC 9(09).
003900         05  INC-:V:-E-TS-PREV    PIC X(25).
004000         05  INC-:V:-E-TS-CURR    PIC X(25).
004100         05  INC-:V:-E-DIST-OK    PIC X(01).
004200         05  INC-:V:-E-DIST-KM    PIC 9(5)V99.
004300         05  INC-:V:-E-SPEED-OK   PIC X(01).
004400         05  INC-:V:-E-SPEED-KTS  PIC 9(5)V99.
004500         05  INC-:V:-E-DT-OK      PIC X(01).
004600         05  INC-:V:-E-DT-S       PIC 9(7).
004700         05  FILLER               PIC X(04).
004800*
004900* --- riepilogo del rapporto -------------------------------------
005000 01  INC-:V:-SUMMARY.
005100     03  INC-:V:-TOTAL-POINTS     PIC 9(7).
005200     03  INC-:V:-MMSI-COUNT       PIC 9(5).
005300     03  INC-:V:-CNT-SPEED-EXCESS PIC 9(5).
005400     03  INC-:V:-CNT-TELEPORT     PIC 9(5).
005500     03  INC-:V:-CNT-BAD-ORDER    PIC 9(5).
005600     03  FILLER                   PIC X(08).

000100* **++ A71MPOS - RECORD POSIZIONE, CACHE DATI STATICI E TRACCE
000200* Due tabelle in memoria tenute per MMSI: la cache dei dati
000300* statici del tipo 5 (nome, nominativo, dimensioni) e la
000400* traccia di tutti i punti posizione di un giro DETECT.
000500*
000600* --- riga CSV generica, in scrittura (NMEA-CONVERT) e in
000700*     lettura (DETECT, GEOJSON-EXPORT, KML-EXPORT) --------------
000800 01  POS-CSV-LINE.
000900     03  POS-CSV-LINE-DATA        PIC X(248).
001000     03  FILLER                   PIC X(002) VALUE SPACE.
001100*
001200* --- campi di una posizione decodificata/letta ------------------
001300 01  POS-FIELDS.
001400     03  POS-MMSI-OK              PIC X(01)  VALUE 'N'.
001500         88  POS-MMSI-PRESENT               VALUE 'Y'.
001600     03  POS-MMSI                 PIC 9(09)  VALUE ZERO.
001700     03  POS-LAT-OK               PIC X(01)  VALUE 'N'.
001800         88  POS-LAT-PRESENT                VALUE 'Y'.
001900     03  POS-LAT                  PIC S9(3)V9(6) VALUE ZERO.
002000     03  POS-LAT-ABS              PIC 9(3)V9(6)  VALUE ZERO.
002100     03  POS-LAT-ABS-R REDEFINES POS-LAT-ABS.
002200         05  POS-LAT-INT          PIC 9(3).
002300         05  POS-LAT-FRAC         PIC 9(6).
002400     03  POS-LON-OK               PIC X(01)  VALUE 'N'.
002500         88  POS-LON-PRESENT                VALUE 'Y'.
002600     03  POS-LON                  PIC S9(3)V9(6) VALUE ZERO.
002700     03  POS-LON-ABS              PIC 9(3)V9(6)  VALUE ZERO.
002800     03  POS-LON-ABS-R REDEFINES POS-LON-ABS.
002900         05  POS-LON-INT          PIC 9(3).
003000         05  POS-LON-FRAC         PIC 9(6).
003100     03  POS-TS-OK                PIC X(01)  VALUE 'N'.
003200         88  POS-TS-PRESENT                  VALUE 'Y'.
003300     03  POS-TS                   PIC X(20)  VALUE SPACE.
003400     03  POS-SOG-OK               PIC X(01)  VALUE 'N'.
003500         88  POS-SOG-PRESENT                 VALUE 'Y'.
003600     03  POS-SOG                  PIC 9(3)V9(1) VALUE ZERO.
003700     03  POS-COG-OK               PIC X(01)  VALUE 'N'.
003800         88  POS-COG-PRESENT                 VALUE 'Y'.
003900     03  POS-COG                  PIC 9(3)V9(1) VALUE ZERO.
004000     03  POS-HEADING-OK           PIC X(01)  VALUE 'N'.
004100         88  POS-HEADING-PRESENT             VALUE 'Y'.
004200     03  POS-HEADING              PIC 9(3)   VALUE ZERO.
004300     03  POS-NAV-STATUS           PIC 9(2)   VALUE ZERO.
004400     03  POS-ROT                  PIC S9(3)  VALUE ZERO.
004500     03  POS-STATIC-OK            PIC X(01)  VALUE 'N'.
004600         88  POS-STATIC-PRESENT              VALUE 'Y'.
004700     03  POS-NAME                 PIC X(20)  VALUE SPACE.
004800     03  POS-CALLSIGN             PIC X(7)   VALUE SPACE.
004900     03  POS-SHIP-TYPE            PIC 9(3)   VALUE ZERO.
005000     03  POS-DIM-A                PIC 9(3)   VALUE ZERO.
005100     03  POS-DIM-B                PIC 9(3)   VALUE ZERO.
005200     03  POS-DIM-C                PIC 9(3)   VALUE ZERO.
005300     03  POS-DIM-D                PIC 9(3)   VALUE ZERO.
005400     03  FILLER                   PIC X(08)  VALUE SPACE.
005500*
005600* --- cache dei dati statici (messaggi tipo 5), chiave MMSI -----
005700 01  POS-STATIC-CACHE.
005800     03  STC-TOTAL                PIC 9(5) COMP VALUE ZERO.
005900     03  STC-ENTRY OCCURS 0 TO 3000 TIMES
006000                   DEPENDING ON STC-TOTAL
006100                   INDEXED BY STC-IDX.
006200         05  STC-MMSI             PIC 9(09).
006300         05  STC-NAME             PIC X(20).
006400         05  STC-CALLSIGN         PIC X(07).
006500         05  STC-SHIP-TYPE        PIC 9(03).
006600         05  STC-DIM-A            PIC 9(03).
006700         05  STC-DIM-B            PIC 9(03).
006800         05  STC-DIM-C            PIC 9(03).
006900         05  STC-DIM-D            PIC 9(03).
007000         05  FILLER               PIC X(04).
007100*
007200* --- traccia di tutti i punti letti (DETECT, GEOJSON, KML) ------
007300* TRK-TOTAL e' alimentata dalla lettura sequenziale del CSV
007400* posizione; TRK-ENTRY e' poi riordinata per MMSI/timestamp da
007500* 3000-ORDINA-TRACCIA in A71D001 prima della scansione a coppie.
007600 01  POS-TRACK-TABLE.
007700     03  TRK-TOTAL                PIC 9(7) COMP VALUE ZERO.
007800     03  TRK-ENTRY OCCURS 0 TO 60000 TIMES
007900                   DEPENDING ON TRK-TOTAL
008000                   INDEXED BY TRK-IDX.
008100         05  TRK-MMSI             PIC 9(09).
008200         05  TRK-LAT              PIC S9(3)V9(6).
008300         05  TRK-LON              PIC S9(3)V9(6).
008400         05  TRK-TS               PIC X(20).
008500         05  FILLER               PIC X(04).

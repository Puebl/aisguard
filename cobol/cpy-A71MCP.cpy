000100* **++ A71MCP - PARAMETRI DI CONTROLLO DEL GIRO BATCH AISGUARD
000200* Soglie e interruttori del giro AIS, letti dalla scheda
000300* parametro opzionale di SYSIN (o lasciati al valore di default
000400* di reparto quando la scheda non e' presente).
000500*
000600 01  A71-CTL-PARMS.
000700* --- NMEA-CONVERT: timestamp sintetico di partenza -----------
000800     03  CTL-START-TS-GIVEN      PIC X(1)   VALUE 'N'.
000900         88  CTL-START-TS-PRESENT          VALUE 'Y'.
001000         88  CTL-START-TS-ABSENT           VALUE 'N'.
001100     03  CTL-START-TS.
001200         05  CTL-START-YYYY      PIC 9(4)   VALUE ZERO.
001300         05  CTL-START-MM        PIC 9(2)   VALUE ZERO.
001400         05  CTL-START-DD        PIC 9(2)   VALUE ZERO.
001500         05  CTL-START-HH        PIC 9(2)   VALUE ZERO.
001600         05  CTL-START-MI        PIC 9(2)   VALUE ZERO.
001700         05  CTL-START-SS        PIC 9(2)   VALUE ZERO.
001800     03  CTL-STEP-SECONDS        PIC 9(5) COMP VALUE 1.
001900     03  CTL-ROWS-WRITTEN        PIC 9(7) COMP VALUE ZERO.
002000* --- DETECT: soglie di anomalia --------------------------------
002100     03  CTL-MAX-SPEED-KNOTS     PIC 9(5)V99 VALUE 45.00.
002200     03  CTL-MAX-JUMP-KM         PIC 9(5)V99 VALUE 20.00.
002300* --- DETECT: interruttori di esportazione geografica -----------
002400     03  CTL-RUN-GEOJSON         PIC X(1)   VALUE 'N'.
002500         88  CTL-GEOJSON-WANTED            VALUE 'Y'.
002600     03  CTL-RUN-KML             PIC X(1)   VALUE 'N'.
002700         88  CTL-KML-WANTED                VALUE 'Y'.
002800* --- testata del rapporto incidenti: nome del file di ingresso -
002900     03  CTL-INPUT-FILE-NAME     PIC X(44)  VALUE SPACE.
003000*
003100* REDEFINES di comodo per l'eco del parametro soglia velocita'
003200* sul rapporto (separare parte intera da decimali senza dover
003300* ricorrere a funzioni intrinseche di edizione).
003400     03  CTL-MAX-SPEED-R REDEFINES CTL-MAX-SPEED-KNOTS.
003500         05  CTL-MAX-SPEED-INT   PIC 9(5).
003600         05  CTL-MAX-SPEED-DEC   PIC 99.
003700     03  CTL-MAX-JUMP-R REDEFINES CTL-MAX-JUMP-KM.
003800         05  CTL-MAX-JUMP-INT    PIC 9(5).
003900         05  CTL-MAX-JUMP-DEC    PIC 99.
004000*
004100     03  FILLER                  PIC X(12)  VALUE SPACE.

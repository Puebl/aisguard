000100* **++ A71MSNT - TRACCIATO RIGA NMEA E STATISTICHE DI VALIDAZIONE
000200* I "campi" sono le sotto-voci fisse di una riga NMEA di
000300* radio-log AIS, separate da virgola, piu' il record di uscita
000400* del validatore (NMEA-PARSE).
000500*
000600* --- riga grezza letta dal file di ingresso -------------------
000700 01  SNT-RAW-LINE.
000800     03  SNT-RAW-LINE-DATA        PIC X(80).
000900     03  FILLER                   PIC X(02) VALUE SPACE.
001000*
001100* --- sotto-campi ricavati dall'intestazione e dal corpo -------
001200 01  SNT-PARSED-FIELDS.
001300     03  SNT-TALKER               PIC X(02)  VALUE SPACE.
001400     03  SNT-SENTENCE             PIC X(03)  VALUE SPACE.
001500     03  SNT-FRAG-COUNT-OK        PIC X(01)  VALUE 'N'.
001600         88  SNT-FRAG-COUNT-VALID          VALUE 'Y'.
001700     03  SNT-FRAG-COUNT           PIC 9(01)  VALUE ZERO.
001800     03  SNT-FRAG-NUM-OK          PIC X(01)  VALUE 'N'.
001900         88  SNT-FRAG-NUM-VALID            VALUE 'Y'.
002000     03  SNT-FRAG-NUM             PIC 9(01)  VALUE ZERO.
002100     03  SNT-CHANNEL              PIC X(01)  VALUE SPACE.
002200     03  SNT-PAYLOAD              PIC X(64)  VALUE SPACE.
002300     03  SNT-PAYLOAD-LEN          PIC 9(03)  VALUE ZERO.
002400     03  SNT-FILL-BITS-OK         PIC X(01)  VALUE 'N'.
002500         88  SNT-FILL-BITS-VALID           VALUE 'Y'.
002600     03  SNT-FILL-BITS            PIC 9(01)  VALUE ZERO.
002700     03  SNT-CHECKSUM             PIC X(02)  VALUE SPACE.
002800     03  SNT-CHECKSUM-OK          PIC X(01)  VALUE 'N'.
002900         88  SNT-CHECKSUM-VALID            VALUE 'Y'.
003000* --- posizione del "*" e del primo campo, per lo spezzettamento
003100     03  SNT-STAR-POS             PIC 9(03) COMP VALUE ZERO.
003200     03  SNT-COMMA-TB.
003300         05  SNT-COMMA-POS OCCURS 8 TIMES
003400                           PIC 9(03) COMP VALUE ZERO.
003500     03  SNT-COMMA-TOT            PIC 9(02) COMP VALUE ZERO.
003600     03  FILLER                   PIC X(08) VALUE SPACE.
003700*
003800* --- record di uscita del validatore (CSV, riga intestazione +
003900*     una riga per ciascuna riga NMEA accettata) ---------------
004000 01  SNT-STATS-RECORD.
004100     03  SNT-STATS-RECORD-DATA    PIC X(198).
004200     03  FILLER                   PIC X(002) VALUE SPACE.
004300*
004400* --- contatori della corsa di validazione ----------------------
004500 01  SNT-RUN-COUNTERS.
004600     03  SNT-TOTAL-LINES          PIC 9(7) COMP VALUE ZERO.
004700     03  SNT-VALID-LINES          PIC 9(7) COMP VALUE ZERO.
004800     03  SNT-PERCENT-VALID        PIC 999V9 VALUE ZERO.
004900     03  FILLER                   PIC X(10) VALUE SPACE.

000100* **++ A71MB64 - TABELLA DI DEARMATURA 6-BIT PER PAYLOAD AIS
000200* Traduce un carattere stampabile del payload NMEA nel suo
000300* valore a 6 bit (0-63) e, quando serve, il valore a 6 bit nel
000400* carattere di testo AIS (nome nave, nominativo radio).
000500*
000600* B64-CODE-LIST contiene, in ordine, i caratteri ASCII da '0'
000700* (codice 48) a 'w' (codice 119): la posizione del carattere
000800* nella tabella, meno 1, e' il codice ASCII meno 48 (V0 della
000900* regola di dearmatura). B64-TEXT-LIST contiene, in ordine, il
001000* carattere di testo corrispondente ai 64 valori 6-bit 0..63.
001100* B64-BIN-LIST contiene, in ordine, i 64 gruppi di 6 cifre
001200* binarie corrispondenti ai valori 6-bit 0..63 (usata per
001300* costruire la stringa di bit del payload decifrato).
001400*
001500 01  A71-SIXBIT-TABLE.
001600     03  B64-CODE-LIST           PIC X(72) VALUE
001700         '0123456789:;<=>?@ABCDEFGHIJKLMNOPQRSTUVWXYZ[\]^_`abcdef
001800-        'ghijklmnopqrstuvw'.
001900     03  B64-CODE-TABLE REDEFINES B64-CODE-LIST.
002000         05  B64-CODE-ENTRY OCCURS 72 TIMES PIC X(1).
002100*
002200     03  B64-TEXT-LIST            PIC X(64) VALUE
002300         '@ABCDEFGHIJKLMNOPQRSTUVWXYZ[\]^_ !"#$%&''()*+,-./012
002400-        '3456789:;<=>?'.
002500     03  B64-TEXT-TABLE REDEFINES B64-TEXT-LIST.
002600         05  B64-TEXT-ENTRY OCCURS 64 TIMES PIC X(1).
002700*
002800     03  B64-BIN-LIST             PIC X(384) VALUE
002900         '000000000001000010000011000100000101000110000111001
003000-        '000001001001010001011001100001101001110001111010000
003100-        '010001010010010011010100010101010110010111011000011
003200-        '001011010011011011100011101011110011111100000100001
003300-        '100010100011100100100101100110100111101000101001101
003400-        '010101011101100101101101110101111110000110001110010
003500-        '110011110100110101110110110111111000111001111010111
003600-        '011111100111101111110111111'.
003700     03  B64-BIN-TABLE REDEFINES B64-BIN-LIST.
003800         05  B64-BIN-ENTRY OCCURS 64 TIMES PIC X(6).
003900     03  FILLER                   PIC X(8)    VALUE SPACE.
004000*
004100* Area di lavoro per il fascio di bit del payload gia' riarmato
004200* (al massimo due frammenti da 64 caratteri, 768 bit utili su
004300* 960 disponibili) e per gli indici di scansione.
004400 01  A71-BITSTRING-AREA.
004500     03  BTS-PAYLOAD              PIC X(160)  VALUE SPACE.
004600     03  BTS-PAYLOAD-LEN          PIC 9(3) COMP VALUE ZERO.
004700     03  BTS-BITSTRING            PIC X(960)  VALUE SPACE.
004800     03  BTS-BITSTRING-LEN        PIC 9(4) COMP VALUE ZERO.
004900     03  BTS-CHAR-IDX             PIC 9(4) COMP VALUE ZERO.
005000     03  BTS-CHAR-VAL             PIC 9(2) COMP VALUE ZERO.
005100     03  BTS-OUT-POS              PIC 9(4) COMP VALUE ZERO.
005200     03  BTS-SRC-POS              PIC 9(4) COMP VALUE ZERO.
005300     03  BTS-FOUND                PIC X(1)    VALUE 'N'.
005400         88  BTS-CHAR-FOUND                 VALUE 'Y'.
005500         88  BTS-CHAR-NOT-FOUND             VALUE 'N'.
005600     03  FILLER                   PIC X(8)    VALUE SPACE.
005700*
005800* Estrazione di campi dal fascio di bit: indici e accumulatori
005900* generici usati dal paragrafo 2400-ESTRAE-CAMPO.
006000 01  A71-BITFIELD-AREA.
006100     03  BTF-START-BIT            PIC 9(4) COMP VALUE ZERO.
006200     03  BTF-WIDTH                PIC 9(4) COMP VALUE ZERO.
006300     03  BTF-POS                  PIC 9(4) COMP VALUE ZERO.
006400     03  BTF-POW-IDX              PIC 9(4) COMP VALUE ZERO.
006500     03  BTF-UNSIGNED-VAL         PIC S9(10) COMP VALUE ZERO.
006600     03  BTF-SIGNED-VAL           PIC S9(10) COMP VALUE ZERO.
006700     03  BTF-POWER-OF-2           PIC S9(10) COMP VALUE ZERO.
006800     03  BTF-HALF-RANGE           PIC S9(10) COMP VALUE ZERO.
006900* FILLER di chiusura area, come da abitudine di reparto.
007000     03  FILLER                   PIC X(8)    VALUE SPACE.

000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    A71D001.
000400 AUTHOR.        R ALAIMO.
000500 INSTALLATION.  REPARTO TRAFFICO - SALA AIS.
000600 DATE-WRITTEN.  06/12/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO.
000900*---------------------------------------------------------------
001000* A71D001  -  A I S G U A R D  -  RIVELATORE ANOMALIE DI TRACCIATO
001100* **++ legge il tracciato CSV posizione prodotto da A71C001, lo
001200*      riordina per MMSI/istante e confronta ogni coppia di punti
001300*      consecutivi dello stesso mezzo: ordine temporale, balzo di
001400*      posizione (formula dell'emisenoverso) e velocita'
001500*      implicita.
001600*      Scrive il rapporto anomalie e, se richiesto da parametro,
001700*      richiama le subroutine di esportazione geografica.
001800*---------------------------------------------------------------
001900* R E G I S T R O   M O D I F I C H E
002000*---------------------------------------------------------------
002100* 06/12/89 RAL  0014  PRIMA STESURA - SOLO CONTROLLO ORDINE.
002200* 07/03/89 RAL  0014  AGGIUNTA DISTANZA EMISENOVERSO E BALZO.
002300* 07/29/89 RAL  0021  AGGIUNTA VELOCITA' IMPLICITA TRA DUE PUNTI.
002400* 01/15/90 MPL  0028  SOGLIE DI ANOMALIA DA SCHEDA DI PARAMETRO.
002500* 04/02/91 MPL  0034  RIORDINO TRACCIATO CON VERBO SORT DI
002600*      TABELLA.
002700* 09/18/92 RAL  0041  SCARTATE RIGHE CON TIMESTAMP NON VALIDO.
002800* 11/30/93 GCS  0048  CONTEGGIO MMSI DISTINTI SUL RIEPILOGO.
002900* 06/21/95 GCS  0052  TOLLERATA TESTATA CSV SENZA COLONNE FACOLT.
003000* 08/19/98 PDM  0072  ANNO 2000 - VERIFICATO RIPORTO SECOLO.
003100* 04/01/99 PDM  0072  CONFERMATO CUTOVER SECOLO SU DATI PROVA.
003200* 03/11/01 PDM  0078  SEGNALATA TESTATA CSV CON COLONNE ASSENTI.
003300* 11/20/02 LBR  0086  RICHIAMO SUBROUTINE ESPORTAZIONE
003400*      GEOJSON/KML.
003500* 07/08/05 LBR  0092  ADEGUATO A NUOVI TRACCIATI A71MPOS/A71MINC.
003600*---------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS AIS-DIGIT  IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS CTLIN-PRESENT-SW
004500            OFF STATUS IS CTLIN-ABSENT-SW.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CTLIN   ASSIGN TO CTLIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-CTLIN.
005200     SELECT POSIN   ASSIGN TO POSIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-POSIN.
005500     SELECT INCOUT  ASSIGN TO INCOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-INCOUT.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CTLIN
006200     RECORDING MODE IS V
006300     LABEL RECORDS ARE STANDARD.
006400 01  CTLIN-REC.
006500     03  CTLIN-DATA               PIC X(64).
006600     03  FILLER                   PIC X(02)  VALUE SPACE.
006700*
006800 FD  POSIN
006900     RECORDING MODE IS V
007000     LABEL RECORDS ARE STANDARD.
007100 01  POSIN-REC.
007200     03  POSIN-DATA                PIC X(250).
007300     03  FILLER                    PIC X(02)  VALUE SPACE.
007400*
007500 FD  INCOUT
007600     RECORDING MODE IS V
007700     LABEL RECORDS ARE STANDARD.
007800 01  INCOUT-REC.
007900     03  INCOUT-DATA               PIC X(198).
008000     03  FILLER                    PIC X(02)  VALUE SPACE.
008100*
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                      PIC X(32)
008400                                  VALUE '* INIZIO W-S *'.
008500*
008600 01  WS-FILE-STATUSES.
008700     03  FS-CTLIN                 PIC XX     VALUE SPACE.
008800         88  CTLIN-OK                       VALUE '00'.
008900     03  FS-POSIN                 PIC XX     VALUE SPACE.
009000         88  POSIN-OK                       VALUE '00'.
009100         88  POSIN-EOF                      VALUE '10'.
009200     03  FS-INCOUT                PIC XX     VALUE SPACE.
009300         88  INCOUT-OK                      VALUE '00'.
009400     03  FILLER                   PIC X(08)  VALUE SPACE.
009500*
009600 01  WS-SWITCHES.
009700     03  WS-FIM-LEITURA            PIC X(01)  VALUE 'N'.
009800         88  WS-FIM                         VALUE 'Y'.
009900     03  WS-LINHA-ACEITA           PIC X(01)  VALUE 'N'.
010000         88  WS-LINHA-E-ACEITA              VALUE 'Y'.
010100     03  FILLER                    PIC X(08)  VALUE SPACE.
010200*
010300* --- parametri di giro, tracciato posizione e area incidente ----
010400     COPY A71MCP.
010500     COPY A71MPOS.
010600     COPY A71MINC REPLACING ==:V:== BY ==W==.
010700*
010800* --- indice di scansione per lo spezzettamento campi ------------
010900*     portato a livello 77, fuori da qualsiasi gruppo, com'era
011000*     vecchia consuetudine per le variabili di scansione isolate -
011100 77  CK-SCAN-IDX                PIC 9(3) COMP VALUE ZERO.
011200*
011300* --- spezzettamento della riga CSV posizione --------------------
011400 01  WS-CSV-SPLIT-AREA.
011500     03  CMP-COMMA-TOT             PIC 9(2) COMP VALUE ZERO.
011600     03  CMP-COMMA-POS OCCURS 4 TIMES PIC 9(3) COMP VALUE ZERO.
011700     03  CMP-MMSI-CAP              PIC X(09)  VALUE SPACE.
011800     03  CMP-LAT-CAP               PIC X(12)  VALUE SPACE.
011900     03  CMP-LON-CAP               PIC X(12)  VALUE SPACE.
012000     03  CMP-TS-CAP                PIC X(20)  VALUE SPACE.
012100     03  FILLER                    PIC X(08) VALUE SPACE.
012200*
012300* --- conversione di un campo decimale testuale (lat/lon) --------
012400 01  WS-DECIMAL-PARSE-AREA.
012500     03  PDX-TEXT                  PIC X(14)  VALUE SPACE.
012600     03  PDX-POS                   PIC 9(2) COMP VALUE ZERO.
012700     03  PDX-PHASE                 PIC 9(1) COMP VALUE ZERO.
012800     03  PDX-NEG                   PIC X(01)  VALUE 'N'.
012900     03  PDX-DONE-SW               PIC X(01)  VALUE 'N'.
013000         88  PDX-DONE                        VALUE 'Y'.
013100     03  PDX-STARTED-SW            PIC X(01)  VALUE 'N'.
013200     03  PDX-CUR-CHAR              PIC X(01)  VALUE SPACE.
013300     03  PDX-DIGIT-VAL             PIC 9(1)   VALUE ZERO.
013400     03  PDX-INT                   PIC 9(7) COMP VALUE ZERO.
013500     03  PDX-FRAC                  PIC 9(7) COMP VALUE ZERO.
013600     03  PDX-FRAC-DIGITS           PIC 9(2) COMP VALUE ZERO.
013700     03  PDX-VALUE                 PIC S9(3)V9(6) VALUE ZERO.
013800     03  FILLER                    PIC X(08) VALUE SPACE.
013900*
014000* --- convalida del formato del timestamp ISO-8601
014100*      ----------------
014200 01  WS-TS-CHECK-AREA.
014300     03  WK-TS-CHECK               PIC X(20)  VALUE SPACE.
014400     03  WK-TS-VALID-SW            PIC X(01)  VALUE 'N'.
014500         88  WK-TS-VALIDA                    VALUE 'Y'.
014600     03  FILLER                    PIC X(08) VALUE SPACE.
014700*
014800* --- convalida della testata del CSV posizione
014900*      -------------------
015000 01  WS-HEADER-CHECK-AREA.
015100     03  WK-EXPECTED-HEADER        PIC X(96)  VALUE SPACE.
015200     03  WK-TESTATA-OK-SW          PIC X(01)  VALUE 'N'.
015300         88  WK-TESTATA-OK                   VALUE 'Y'.
015400     03  FILLER                    PIC X(08) VALUE SPACE.
015500*
015600* --- appoggio lat/lon durante la memorizzazione della traccia
015700*      ----
015800 01  WS-TRACCIA-SCRATCH-AREA.
015900     03  WK-LAT-PARSED             PIC S9(3)V9(6) VALUE ZERO.
016000     03  WK-LON-PARSED             PIC S9(3)V9(6) VALUE ZERO.
016100     03  FILLER                    PIC X(08) VALUE SPACE.
016200*
016300* --- differenza in secondi tra due timestamp dello stesso MMSI -
016400 01  WS-CALENDAR-CALC-AREA.
016500     03  CAL2-TS-TEXT              PIC X(20)  VALUE SPACE.
016600     03  CAL2-Y                    PIC 9(4) COMP VALUE ZERO.
016700     03  CAL2-M                    PIC 9(2) COMP VALUE ZERO.
016800     03  CAL2-D                    PIC 9(2) COMP VALUE ZERO.
016900     03  CAL2-H                    PIC 9(2) COMP VALUE ZERO.
017000     03  CAL2-MI                   PIC 9(2) COMP VALUE ZERO.
017100     03  CAL2-S                    PIC 9(2) COMP VALUE ZERO.
017200     03  CAL2-Y-PREV               PIC 9(4) COMP VALUE ZERO.
017300     03  CAL2-LEAP-SW              PIC X(01)  VALUE 'N'.
017400         88  CAL2-LEAP-YEAR                  VALUE 'Y'.
017500     03  CAL2-LEAP-COUNT           PIC 9(7) COMP VALUE ZERO.
017600     03  CAL2-DAYS-BEFORE-YEAR     PIC 9(7) COMP VALUE ZERO.
017700     03  CAL2-DAYS-BEFORE-MONTH    PIC 9(5) COMP VALUE ZERO.
017800     03  CAL2-DAY-NUMBER           PIC 9(9) COMP VALUE ZERO.
017900     03  CAL2-SECONDS-RESULT       PIC S9(11) COMP VALUE ZERO.
018000     03  CAL2-SECONDS-PREV         PIC S9(11) COMP VALUE ZERO.
018100     03  CAL2-SECONDS-CURR         PIC S9(11) COMP VALUE ZERO.
018200     03  CAL2-DT-SECONDS           PIC S9(9) COMP VALUE ZERO.
018300     03  CAL2-DIV-QUOT             PIC 9(7) COMP VALUE ZERO.
018400     03  CAL2-DIV-REST             PIC 9(7) COMP VALUE ZERO.
018500     03  CAL2-CUM-DIM-LIST         PIC X(36)
018600               VALUE '000031059090120151181212243273304334'.
018700     03  CAL2-CUM-DIM-TABLE REDEFINES CAL2-CUM-DIM-LIST.
018800         05  CAL2-CUM-DIM-ENTRY OCCURS 12 TIMES PIC 9(3).
018900     03  FILLER                    PIC X(08) VALUE SPACE.
019000*
019100* --- costante geometrica e aree di calcolo trigonometrico
019200*      --------
019300 01  WS-MATH-CONST.
019400     03  WS-PI-VALUE               PIC S9(1)V9(9) COMP
019500                                        VALUE 3.141592654.
019600     03  FILLER                    PIC X(08) VALUE SPACE.
019700*
019800 01  WS-TRIG-AREA.
019900     03  TRG-ANGLE                 PIC S9(1)V9(9) COMP VALUE ZERO.
020000     03  TRG-RESULT                PIC S9(1)V9(9) COMP VALUE ZERO.
020100     03  TRG-TERM                  PIC S9(1)V9(9) COMP VALUE ZERO.
020200     03  TRG-XSQ                   PIC S9(1)V9(9) COMP VALUE ZERO.
020300     03  TRG-N                     PIC 9(2) COMP VALUE ZERO.
020400     03  FILLER                    PIC X(08) VALUE SPACE.
020500*
020600 01  WS-SQRT-AREA.
020700     03  RAD-X                     PIC S9(1)V9(9) COMP VALUE ZERO.
020800     03  RAD-GUESS                 PIC S9(1)V9(9) COMP VALUE ZERO.
020900     03  RAD-N                     PIC 9(2) COMP VALUE ZERO.
021000     03  FILLER                    PIC X(08) VALUE SPACE.
021100*
021200 01  WS-ASIN-AREA.
021300     03  ARC-X                     PIC S9(1)V9(9) COMP VALUE ZERO.
021400     03  ARC-RESULT                PIC S9(1)V9(9) COMP VALUE ZERO.
021500     03  ARC-TERM                  PIC S9(1)V9(9) COMP VALUE ZERO.
021600     03  ARC-COEF                  PIC S9(1)V9(9) COMP VALUE ZERO.
021700     03  ARC-XSQ                   PIC S9(1)V9(9) COMP VALUE ZERO.
021800     03  ARC-N                     PIC 9(2) COMP VALUE ZERO.
021900     03  FILLER                    PIC X(08) VALUE SPACE.
022000*
022100* --- formula dell'emisenoverso tra due punti lat/lon
022200*      -------------
022300 01  WS-HAVERSINE-AREA.
022400     03  HAV-LAT1-DEG              PIC S9(3)V9(6) COMP VALUE ZERO.
022500     03  HAV-LON1-DEG              PIC S9(3)V9(6) COMP VALUE ZERO.
022600     03  HAV-LAT2-DEG              PIC S9(3)V9(6) COMP VALUE ZERO.
022700     03  HAV-LON2-DEG              PIC S9(3)V9(6) COMP VALUE ZERO.
022800     03  HAV-LAT1-RAD              PIC S9(1)V9(9) COMP VALUE ZERO.
022900     03  HAV-LAT2-RAD              PIC S9(1)V9(9) COMP VALUE ZERO.
023000     03  HAV-DLAT-RAD              PIC S9(1)V9(9) COMP VALUE ZERO.
023100     03  HAV-DLON-RAD              PIC S9(1)V9(9) COMP VALUE ZERO.
023200     03  HAV-SIN-DLAT2             PIC S9(1)V9(9) COMP VALUE ZERO.
023300     03  HAV-SIN-DLON2             PIC S9(1)V9(9) COMP VALUE ZERO.
023400     03  HAV-COS-LAT1              PIC S9(1)V9(9) COMP VALUE ZERO.
023500     03  HAV-COS-LAT2              PIC S9(1)V9(9) COMP VALUE ZERO.
023600     03  HAV-A-VALUE               PIC S9(1)V9(9) COMP VALUE ZERO.
023700     03  HAV-SQRT-A                PIC S9(1)V9(9) COMP VALUE ZERO.
023800     03  HAV-ASIN-VAL              PIC S9(1)V9(9) COMP VALUE ZERO.
023900     03  HAV-DIST-KM               PIC 9(7)V9(6) COMP VALUE ZERO.
024000     03  FILLER                    PIC X(08) VALUE SPACE.
024100*
024200* --- velocita' implicita tra due punti consecutivi
024300*      ----------------
024400 01  WS-SPEED-AREA.
024500     03  SPD-DT-HOURS              PIC S9(5)V9(9) COMP VALUE ZERO.
024600     03  SPD-KMH                   PIC S9(7)V9(6) COMP VALUE ZERO.
024700     03  SPD-KNOTS                 PIC S9(7)V9(6) COMP VALUE ZERO.
024800     03  FILLER                    PIC X(08) VALUE SPACE.
024900*
025000* --- appoggio per un incidente prima di accodarlo alla tabella
025100*      ---
025200 01  WS-INCIDENT-STAGE.
025300     03  WK-INC-TYPE               PIC X(12)  VALUE SPACE.
025400     03  WK-INC-MMSI               PIC 9(09)  VALUE ZERO.
025500     03  WK-INC-TS-PREV            PIC X(25)  VALUE SPACE.
025600     03  WK-INC-TS-CURR            PIC X(25)  VALUE SPACE.
025700     03  WK-INC-DIST-OK            PIC X(01)  VALUE 'N'.
025800     03  WK-INC-DIST-KM            PIC 9(5)V99 VALUE ZERO.
025900     03  WK-INC-SPEED-OK           PIC X(01)  VALUE 'N'.
026000     03  WK-INC-SPEED-KTS          PIC 9(5)V99 VALUE ZERO.
026100     03  WK-INC-DT-OK              PIC X(01)  VALUE 'N'.
026200     03  WK-INC-DT-S               PIC 9(7)   VALUE ZERO.
026300     03  FILLER                    PIC X(08) VALUE SPACE.
026400*
026500 01  FILLER                      PIC X(32)
026600                                  VALUE '* FINE W-S *'.
026700*
026800 PROCEDURE DIVISION.
026900*
027000 0000-MAIN-I.
027100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
027200     PERFORM 2000-PROCESA-I THRU 2000-PROCESA-F
027300             UNTIL WS-FIM.
027400     IF RETURN-CODE = ZERO
027500        PERFORM 3000-ORDINA-TRACCIA-I    THRU
027600        3000-ORDINA-TRACCIA-F
027700        PERFORM 4000-SCANSIONA-VASCELLI-I THRU
027800        4000-SCANSIONA-VASCELLI-F
027900        PERFORM 5000-SCRIVE-RAPPORTO-I   THRU
028000        5000-SCRIVE-RAPPORTO-F
028100        PERFORM 6000-ESPORTA-I           THRU 6000-ESPORTA-F
028200     END-IF.
028300     PERFORM 9999-TERMINA-I THRU 9999-TERMINA-F.
028400 0000-MAIN-F.
028500     GOBACK.
028600*
028700*---------------------------------------------------------------
028800* APERTURA FILE, LETTURA PARAMETRI DI SOGLIA E CONTROLLO TESTATA
028900*---------------------------------------------------------------
029000 1000-INICIO-I.
029100     MOVE 'N'                    TO WS-FIM-LEITURA.
029200     MOVE ZERO                   TO TRK-TOTAL.
029300     MOVE ZERO                   TO INC-W-TOTAL.
029400
029500     PERFORM 1050-LEGGE-CTLIN-I THRU 1050-LEGGE-CTLIN-F.
029600
029700     OPEN INPUT POSIN.
029800     IF NOT POSIN-OK
029900        DISPLAY '*** A71D001 ERRO OPEN POSIN  FS=' FS-POSIN
030000        MOVE 16                  TO RETURN-CODE
030100        MOVE 'Y'                 TO WS-FIM-LEITURA
030200        GO TO 1000-INICIO-F
030300     END-IF.
030400
030500     READ POSIN.
030600     IF NOT POSIN-OK
030700        DISPLAY '*** A71D001 ERRO LETTURA TESTATA POSIN FS='
030800        FS-POSIN
030900        MOVE 16                  TO RETURN-CODE
031000        MOVE 'Y'                 TO WS-FIM-LEITURA
031100        GO TO 1000-INICIO-F
031200     END-IF.
031300
031400     PERFORM 1100-VALIDA-TESTATA-I THRU 1100-VALIDA-TESTATA-F.
031500     IF NOT WK-TESTATA-OK
031600        DISPLAY '*** A71D001 COLONNE OBBLIGATORIE ASSENTI ***'
031700        MOVE 16                  TO RETURN-CODE
031800        MOVE 'Y'                 TO WS-FIM-LEITURA
031900        GO TO 1000-INICIO-F
032000     END-IF.
032100
032200     OPEN OUTPUT INCOUT.
032300     IF NOT INCOUT-OK
032400        DISPLAY '*** A71D001 ERRO OPEN INCOUT FS=' FS-INCOUT
032500        MOVE 16                  TO RETURN-CODE
032600        MOVE 'Y'                 TO WS-FIM-LEITURA
032700        GO TO 1000-INICIO-F
032800     END-IF.
032900
033000     PERFORM 2050-LEE-LINEA-I THRU 2050-LEE-LINEA-F.
033100 1000-INICIO-F.
033200     EXIT.
033300*
033400*---------------------------------------------------------------
033500* SCHEDA DI PARAMETRO FACOLTATIVA - SOGLIE, FLAG ESPORTAZIONE E
033600* NOME DEL FILE DI INGRESSO PER LA TESTATA DEL RAPPORTO
033700*---------------------------------------------------------------
033800 1050-LEGGE-CTLIN-I.
033900     OPEN INPUT CTLIN.
034000     IF NOT CTLIN-OK
034100        GO TO 1050-LEGGE-CTLIN-F
034200     END-IF.
034300
034400     READ CTLIN.
034500     IF NOT CTLIN-OK
034600        CLOSE CTLIN
034700        GO TO 1050-LEGGE-CTLIN-F
034800     END-IF.
034900
035000     IF CTLIN-DATA(1:7) IS NUMERIC AND CTLIN-DATA(9:7) IS NUMERIC
035100        MOVE CTLIN-DATA(1:7)      TO CTL-MAX-SPEED-KNOTS
035200        MOVE CTLIN-DATA(9:7)      TO CTL-MAX-JUMP-KM
035300     END-IF.
035400     IF CTLIN-DATA(17:1) = 'Y'
035500        MOVE 'Y'                 TO CTL-RUN-GEOJSON
035600     END-IF.
035700     IF CTLIN-DATA(19:1) = 'Y'
035800        MOVE 'Y'                 TO CTL-RUN-KML
035900     END-IF.
036000     MOVE CTLIN-DATA(21:44)       TO CTL-INPUT-FILE-NAME.
036100     CLOSE CTLIN.
036200 1050-LEGGE-CTLIN-F.
036300     EXIT.
036400*
036500*---------------------------------------------------------------
036600* CONTROLLO CHE LA TESTATA DEL CSV POSIZIONE PORTI LE COLONNE
036700* OBBLIGATORIE (MMSI/LAT/LON/TS NELL'ORDINE SCRITTO DA A71C001)
036800*---------------------------------------------------------------
036900 1100-VALIDA-TESTATA-I.
037000     MOVE SPACE                  TO WK-EXPECTED-HEADER.
037100     STRING 'mmsi,lat,lon,ts,sog,cog,heading,nav_status,rot,'
037200            'name,callsign,ship_type,dim_a,dim_b,dim_c,dim_d'
037300            DELIMITED BY SIZE
037400       INTO WK-EXPECTED-HEADER
037500     END-STRING.
037600     MOVE 'N'                    TO WK-TESTATA-OK-SW.
037700     IF POSIN-DATA(1:94) = WK-EXPECTED-HEADER(1:94)
037800        MOVE 'Y'                 TO WK-TESTATA-OK-SW
037900     END-IF.
038000 1100-VALIDA-TESTATA-F.
038100     EXIT.
038200*
038300*---------------------------------------------------------------
038400* LETTURA DEL TRACCIATO POSIZIONE E MEMORIZZAZIONE IN TABELLA
038500*---------------------------------------------------------------
038600 2000-PROCESA-I.
038700     MOVE 'N'                    TO WS-LINHA-ACEITA.
038800     PERFORM 2100-SPLIT-CAMPI-I THRU 2100-SPLIT-CAMPI-F.
038900     IF WS-LINHA-E-ACEITA
039000        PERFORM 2200-MEMORIZZA-TRACCIA-I THRU
039100        2200-MEMORIZZA-TRACCIA-F
039200     END-IF.
039300     PERFORM 2050-LEE-LINEA-I THRU 2050-LEE-LINEA-F.
039400 2000-PROCESA-F.
039500     EXIT.
039600*
039700 2050-LEE-LINEA-I.
039800     READ POSIN.
039900     EVALUATE TRUE
040000        WHEN POSIN-OK
040100           CONTINUE
040200        WHEN POSIN-EOF
040300           MOVE 'Y'              TO WS-FIM-LEITURA
040400        WHEN OTHER
040500           DISPLAY '*** A71D001 ERRO READ POSIN  FS=' FS-POSIN
040600           MOVE 16               TO RETURN-CODE
040700           MOVE 'Y'              TO WS-FIM-LEITURA
040800     END-EVALUATE.
040900 2050-LEE-LINEA-F.
041000     EXIT.
041100*
041200*---------------------------------------------------------------
041300* SPEZZETTAMENTO DELLA RIGA CSV NEI PRIMI QUATTRO CAMPI
041400*      OBBLIGATORI
041500* (MMSI,LAT,LON,TS) - I CAMPI FACOLTATIVI NON SERVONO AL
041600*      RIVELATORE
041700*---------------------------------------------------------------
041800 2100-SPLIT-CAMPI-I.
041900     MOVE ZERO                   TO CMP-COMMA-TOT.
042000     PERFORM 2101-TROVA-VIRGOLA-I THRU 2101-TROVA-VIRGOLA-F
042100             VARYING CK-SCAN-IDX FROM 1 BY 1
042200             UNTIL CK-SCAN-IDX > 250 OR CMP-COMMA-TOT >= 4.
042300     IF CMP-COMMA-TOT NOT = 4
042400        MOVE 'N'                 TO WS-LINHA-ACEITA
042500        GO TO 2100-SPLIT-CAMPI-F
042600     END-IF.
042700     MOVE SPACE                  TO CMP-MMSI-CAP.
042800     MOVE POSIN-DATA(1 : CMP-COMMA-POS(1) - 1) TO CMP-MMSI-CAP.
042900     MOVE SPACE                  TO CMP-LAT-CAP.
043000     MOVE POSIN-DATA(CMP-COMMA-POS(1) + 1 :
043100                      CMP-COMMA-POS(2) - CMP-COMMA-POS(1) - 1)
043200                                  TO CMP-LAT-CAP.
043300     MOVE SPACE                  TO CMP-LON-CAP.
043400     MOVE POSIN-DATA(CMP-COMMA-POS(2) + 1 :
043500                      CMP-COMMA-POS(3) - CMP-COMMA-POS(2) - 1)
043600                                  TO CMP-LON-CAP.
043700     MOVE SPACE                  TO CMP-TS-CAP.
043800     MOVE POSIN-DATA(CMP-COMMA-POS(3) + 1 :
043900                      CMP-COMMA-POS(4) - CMP-COMMA-POS(3) - 1)
044000                                  TO CMP-TS-CAP.
044100     MOVE 'Y'                    TO WS-LINHA-ACEITA.
044200 2100-SPLIT-CAMPI-F.
044300     EXIT.
044400*
044500 2101-TROVA-VIRGOLA-I.
044600     IF POSIN-DATA(CK-SCAN-IDX:1) = ','
044700        ADD 1                    TO CMP-COMMA-TOT
044800        MOVE CK-SCAN-IDX         TO CMP-COMMA-POS(CMP-COMMA-TOT)
044900     END-IF.
045000 2101-TROVA-VIRGOLA-F.
045100     EXIT.
045200*
045300*---------------------------------------------------------------
045400* CONVERSIONE DI UN CAMPO DECIMALE TESTUALE (LAT/LON) IN
045500*      S9(3)V9(6)
045600* SENZA RICORRERE A FUNZIONI INTRINSECHE DI EDIZIONE NUMERICA
045700*---------------------------------------------------------------
045800 2110-PARSA-DECIMALE-I.
045900     MOVE ZERO                   TO PDX-INT.
046000     MOVE ZERO                   TO PDX-FRAC.
046100     MOVE ZERO                   TO PDX-FRAC-DIGITS.
046200     MOVE ZERO                   TO PDX-PHASE.
046300     MOVE 'N'                    TO PDX-NEG.
046400     MOVE 'N'                    TO PDX-DONE-SW.
046500     MOVE 'N'                    TO PDX-STARTED-SW.
046600     PERFORM 2111-ESAMINA-CARATTERE-I THRU
046700        2111-ESAMINA-CARATTERE-F
046800             VARYING PDX-POS FROM 1 BY 1
046900             UNTIL PDX-POS > 14 OR PDX-DONE.
047000     PERFORM 2112-COMPLETA-FRAZIONE-I THRU
047100        2112-COMPLETA-FRAZIONE-F
047200             UNTIL PDX-FRAC-DIGITS >= 6.
047300     COMPUTE PDX-VALUE ROUNDED = PDX-INT + (PDX-FRAC / 1000000).
047400     IF PDX-NEG = 'Y'
047500        COMPUTE PDX-VALUE = PDX-VALUE * -1
047600     END-IF.
047700 2110-PARSA-DECIMALE-F.
047800     EXIT.
047900*
048000* --- I CAMPI LAT/LON DEL CSV POSIZIONE SONO SCRITTI DA A71C001
048100*      CON
048200*     L'IMMAGINE -(3)9.999999, CHE ANTEPONE SPAZI DI SOPPRESSIONE
048300*     ZERI AL NUMERO: GLI SPAZI PRIMA DEL PRIMO CARATTERE
048400*      SIGNIFICA-
048500*     TIVO VANNO SALTATI, NON INTERPRETATI COME FINE CAMPO.
048600 2111-ESAMINA-CARATTERE-I.
048700     MOVE PDX-TEXT(PDX-POS:1)    TO PDX-CUR-CHAR.
048800     EVALUATE TRUE
048900        WHEN PDX-CUR-CHAR = SPACE AND PDX-STARTED-SW = 'N'
049000           CONTINUE
049100        WHEN PDX-CUR-CHAR = SPACE
049200           MOVE 'Y'              TO PDX-DONE-SW
049300        WHEN PDX-CUR-CHAR = '-'
049400           MOVE 'Y'              TO PDX-NEG
049500           MOVE 'Y'              TO PDX-STARTED-SW
049600        WHEN PDX-CUR-CHAR = '.'
049700           MOVE 1                TO PDX-PHASE
049800           MOVE 'Y'              TO PDX-STARTED-SW
049900        WHEN PDX-CUR-CHAR IS NUMERIC AND PDX-PHASE = 0
050000           MOVE PDX-CUR-CHAR     TO PDX-DIGIT-VAL
050100           COMPUTE PDX-INT = (PDX-INT * 10) + PDX-DIGIT-VAL
050200           MOVE 'Y'              TO PDX-STARTED-SW
050300        WHEN PDX-CUR-CHAR IS NUMERIC AND PDX-PHASE = 1
050400           MOVE PDX-CUR-CHAR     TO PDX-DIGIT-VAL
050500           COMPUTE PDX-FRAC = (PDX-FRAC * 10) + PDX-DIGIT-VAL
050600           ADD 1                 TO PDX-FRAC-DIGITS
050700           MOVE 'Y'              TO PDX-STARTED-SW
050800        WHEN OTHER
050900           CONTINUE
051000     END-EVALUATE.
051100 2111-ESAMINA-CARATTERE-F.
051200     EXIT.
051300*
051400 2112-COMPLETA-FRAZIONE-I.
051500     MULTIPLY PDX-FRAC BY 10 GIVING PDX-FRAC.
051600     ADD 1                       TO PDX-FRAC-DIGITS.
051700 2112-COMPLETA-FRAZIONE-F.
051800     EXIT.
051900*
052000*---------------------------------------------------------------
052100* CONVALIDA DEL FORMATO ISO-8601 DEL TIMESTAMP (WK-TS-CHECK)
052200*---------------------------------------------------------------
052300 2120-VALIDA-TIMESTAMP-I.
052400     MOVE 'Y'                    TO WK-TS-VALID-SW.
052500     IF WK-TS-CHECK = SPACE
052600        MOVE 'N'                 TO WK-TS-VALID-SW
052700        GO TO 2120-VALIDA-TIMESTAMP-F
052800     END-IF.
052900     IF WK-TS-CHECK(5:1)  NOT = '-' OR
053000        WK-TS-CHECK(8:1)  NOT = '-' OR
053100        WK-TS-CHECK(11:1) NOT = 'T' OR
053200        WK-TS-CHECK(14:1) NOT = ':' OR
053300        WK-TS-CHECK(17:1) NOT = ':' OR
053400        WK-TS-CHECK(20:1) NOT = 'Z'
053500        MOVE 'N'                 TO WK-TS-VALID-SW
053600        GO TO 2120-VALIDA-TIMESTAMP-F
053700     END-IF.
053800     IF WK-TS-CHECK(1:4)  NOT NUMERIC OR
053900        WK-TS-CHECK(6:2)  NOT NUMERIC OR
054000        WK-TS-CHECK(9:2)  NOT NUMERIC OR
054100        WK-TS-CHECK(12:2) NOT NUMERIC OR
054200        WK-TS-CHECK(15:2) NOT NUMERIC OR
054300        WK-TS-CHECK(18:2) NOT NUMERIC
054400        MOVE 'N'                 TO WK-TS-VALID-SW
054500     END-IF.
054600 2120-VALIDA-TIMESTAMP-F.
054700     EXIT.
054800*
054900*---------------------------------------------------------------
055000* MEMORIZZAZIONE DI UN PUNTO VALIDO NELLA TABELLA DI TRACCIATO
055100*---------------------------------------------------------------
055200 2200-MEMORIZZA-TRACCIA-I.
055300     IF CMP-MMSI-CAP IS NOT NUMERIC
055400        GO TO 2200-MEMORIZZA-TRACCIA-F
055500     END-IF.
055600     MOVE CMP-TS-CAP              TO WK-TS-CHECK.
055700     PERFORM 2120-VALIDA-TIMESTAMP-I THRU 2120-VALIDA-TIMESTAMP-F.
055800     IF NOT WK-TS-VALIDA
055900        GO TO 2200-MEMORIZZA-TRACCIA-F
056000     END-IF.
056100
056200     MOVE SPACE                  TO PDX-TEXT.
056300     MOVE CMP-LAT-CAP             TO PDX-TEXT.
056400     PERFORM 2110-PARSA-DECIMALE-I THRU 2110-PARSA-DECIMALE-F.
056500     MOVE PDX-VALUE               TO WK-LAT-PARSED.
056600
056700     MOVE SPACE                  TO PDX-TEXT.
056800     MOVE CMP-LON-CAP             TO PDX-TEXT.
056900     PERFORM 2110-PARSA-DECIMALE-I THRU 2110-PARSA-DECIMALE-F.
057000     MOVE PDX-VALUE               TO WK-LON-PARSED.
057100
057200     IF TRK-TOTAL < 60000
057300        ADD 1                    TO TRK-TOTAL
057400        MOVE CMP-MMSI-CAP        TO TRK-MMSI(TRK-TOTAL)
057500        MOVE WK-LAT-PARSED       TO TRK-LAT(TRK-TOTAL)
057600        MOVE WK-LON-PARSED       TO TRK-LON(TRK-TOTAL)
057700        MOVE CMP-TS-CAP          TO TRK-TS(TRK-TOTAL)
057800     END-IF.
057900 2200-MEMORIZZA-TRACCIA-F.
058000     EXIT.
058100*
058200*---------------------------------------------------------------
058300* RIORDINO DELLA TRACCIA PER MMSI/ISTANTE (VERBO SORT SU TABELLA
058400*      IN
058500* MEMORIA, SENZA SD/FD) E CONTEGGI DI RIGA
058600*---------------------------------------------------------------
058700 3000-ORDINA-TRACCIA-I.
058800     MOVE TRK-TOTAL               TO INC-W-TOTAL-POINTS.
058900     IF TRK-TOTAL > 0
059000        SORT TRK-ENTRY ASCENDING KEY TRK-MMSI TRK-TS
059100     END-IF.
059200     PERFORM 3100-CONTA-MMSI-I THRU 3100-CONTA-MMSI-F.
059300 3000-ORDINA-TRACCIA-F.
059400     EXIT.
059500*
059600 3100-CONTA-MMSI-I.
059700     MOVE ZERO                   TO INC-W-MMSI-COUNT.
059800     IF TRK-TOTAL > 0
059900        ADD 1                    TO INC-W-MMSI-COUNT
060000        PERFORM 3101-CONFRONTA-MMSI-I THRU 3101-CONFRONTA-MMSI-F
060100                VARYING TRK-IDX FROM 2 BY 1 UNTIL TRK-IDX >
060200        TRK-TOTAL
060300     END-IF.
060400 3100-CONTA-MMSI-F.
060500     EXIT.
060600*
060700 3101-CONFRONTA-MMSI-I.
060800     IF TRK-MMSI(TRK-IDX) NOT = TRK-MMSI(TRK-IDX - 1)
060900        ADD 1                    TO INC-W-MMSI-COUNT
061000     END-IF.
061100 3101-CONFRONTA-MMSI-F.
061200     EXIT.
061300*
061400*---------------------------------------------------------------
061500* SCANSIONE DELLA TRACCIA ORDINATA A COPPIE DI PUNTI CONSECUTIVI
061600* DELLO STESSO MEZZO (IL CAMBIO DI MMSI CHIUDE LA COPPIA PRECED.)
061700*---------------------------------------------------------------
061800 4000-SCANSIONA-VASCELLI-I.
061900     MOVE ZERO                   TO INC-W-TOTAL.
062000     MOVE ZERO                   TO INC-W-CNT-SPEED-EXCESS.
062100     MOVE ZERO                   TO INC-W-CNT-TELEPORT.
062200     MOVE ZERO                   TO INC-W-CNT-BAD-ORDER.
062300     IF TRK-TOTAL > 1
062400        PERFORM 4100-VALUTA-COPPIA-I THRU 4100-VALUTA-COPPIA-F
062500                VARYING TRK-IDX FROM 2 BY 1 UNTIL TRK-IDX >
062600        TRK-TOTAL
062700     END-IF.
062800 4000-SCANSIONA-VASCELLI-F.
062900     EXIT.
063000*
063100 4100-VALUTA-COPPIA-I.
063200     IF TRK-MMSI(TRK-IDX) = TRK-MMSI(TRK-IDX - 1)
063300        PERFORM 4200-CONFRONTA-PUNTI-I THRU 4200-CONFRONTA-PUNTI-F
063400     END-IF.
063500 4100-VALUTA-COPPIA-F.
063600     EXIT.
063700*
063800*---------------------------------------------------------------
063900* CONFRONTO DI UNA COPPIA: ORDINE, PASSO DI TEMPO, DISTANZA E
064000* VELOCITA' IMPLICITA. L'ORDINE SI CONTROLLA PRIMA DEL PASSO
064100*      NULLO.
064200*---------------------------------------------------------------
064300 4200-CONFRONTA-PUNTI-I.
064400     IF TRK-TS(TRK-IDX) < TRK-TS(TRK-IDX - 1)
064500        PERFORM 4300-EMETTI-BAD-ORDER-I THRU
064600        4300-EMETTI-BAD-ORDER-F
064700        GO TO 4200-CONFRONTA-PUNTI-F
064800     END-IF.
064900
065000     PERFORM 4400-CALCOLA-DT-I THRU 4400-CALCOLA-DT-F.
065100     IF CAL2-DT-SECONDS NOT > 0
065200        GO TO 4200-CONFRONTA-PUNTI-F
065300     END-IF.
065400
065500     MOVE TRK-LAT(TRK-IDX - 1)    TO HAV-LAT1-DEG.
065600     MOVE TRK-LON(TRK-IDX - 1)    TO HAV-LON1-DEG.
065700     MOVE TRK-LAT(TRK-IDX)        TO HAV-LAT2-DEG.
065800     MOVE TRK-LON(TRK-IDX)        TO HAV-LON2-DEG.
065900     PERFORM 4500-CALCOLA-HAVERSINE-I THRU
066000        4500-CALCOLA-HAVERSINE-F.
066100     PERFORM 4600-CALCOLA-VELOCITA-I  THRU
066200        4600-CALCOLA-VELOCITA-F.
066300
066400     IF HAV-DIST-KM > CTL-MAX-JUMP-KM
066500        PERFORM 4700-EMETTI-TELEPORT-I THRU 4700-EMETTI-TELEPORT-F
066600     END-IF.
066700
066800     IF SPD-KNOTS > CTL-MAX-SPEED-KNOTS
066900        PERFORM 4800-EMETTI-VELOCITA-I THRU 4800-EMETTI-VELOCITA-F
067000     END-IF.
067100 4200-CONFRONTA-PUNTI-F.
067200     EXIT.
067300*
067400*---------------------------------------------------------------
067500* SECONDI TRASCORSI TRA DUE TIMESTAMP DI UNO STESSO MEZZO, VIA
067600* NUMERO ASSOLUTO DI GIORNO (PROLETTICO GREGORIANO)
067700*---------------------------------------------------------------
067800 4400-CALCOLA-DT-I.
067900     MOVE TRK-TS(TRK-IDX - 1)     TO CAL2-TS-TEXT.
068000     PERFORM 4410-CALCOLA-SECONDI-TOTALI-I
068100             THRU 4410-CALCOLA-SECONDI-TOTALI-F.
068200     MOVE CAL2-SECONDS-RESULT     TO CAL2-SECONDS-PREV.
068300
068400     MOVE TRK-TS(TRK-IDX)         TO CAL2-TS-TEXT.
068500     PERFORM 4410-CALCOLA-SECONDI-TOTALI-I
068600             THRU 4410-CALCOLA-SECONDI-TOTALI-F.
068700     MOVE CAL2-SECONDS-RESULT     TO CAL2-SECONDS-CURR.
068800
068900     COMPUTE CAL2-DT-SECONDS = CAL2-SECONDS-CURR -
069000        CAL2-SECONDS-PREV.
069100 4400-CALCOLA-DT-F.
069200     EXIT.
069300*
069400 4410-CALCOLA-SECONDI-TOTALI-I.
069500     MOVE CAL2-TS-TEXT(1:4)       TO CAL2-Y.
069600     MOVE CAL2-TS-TEXT(6:2)       TO CAL2-M.
069700     MOVE CAL2-TS-TEXT(9:2)       TO CAL2-D.
069800     MOVE CAL2-TS-TEXT(12:2)      TO CAL2-H.
069900     MOVE CAL2-TS-TEXT(15:2)      TO CAL2-MI.
070000     MOVE CAL2-TS-TEXT(18:2)      TO CAL2-S.
070100     COMPUTE CAL2-Y-PREV = CAL2-Y - 1.
070200     PERFORM 4420-CONTA-BISESTILI-I THRU 4420-CONTA-BISESTILI-F.
070300     COMPUTE CAL2-DAYS-BEFORE-YEAR = (CAL2-Y-PREV * 365)
070400                                    + CAL2-LEAP-COUNT.
070500     MOVE CAL2-CUM-DIM-ENTRY(CAL2-M) TO CAL2-DAYS-BEFORE-MONTH.
070600     PERFORM 4430-VERIFICA-BISESTO-I THRU 4430-VERIFICA-BISESTO-F.
070700     IF CAL2-LEAP-YEAR AND CAL2-M > 2
070800        ADD 1                    TO CAL2-DAYS-BEFORE-MONTH
070900     END-IF.
071000     COMPUTE CAL2-DAY-NUMBER = CAL2-DAYS-BEFORE-YEAR
071100                              + CAL2-DAYS-BEFORE-MONTH
071200                              + CAL2-D - 1.
071300     COMPUTE CAL2-SECONDS-RESULT = (CAL2-DAY-NUMBER * 86400)
071400                                  + (CAL2-H * 3600)
071500                                  + (CAL2-MI * 60)
071600                                  + CAL2-S.
071700 4410-CALCOLA-SECONDI-TOTALI-F.
071800     EXIT.
071900*
072000 4420-CONTA-BISESTILI-I.
072100     DIVIDE CAL2-Y-PREV BY 4   GIVING CAL2-DIV-QUOT
072200                               REMAINDER CAL2-DIV-REST.
072300     MOVE CAL2-DIV-QUOT           TO CAL2-LEAP-COUNT.
072400     DIVIDE CAL2-Y-PREV BY 100 GIVING CAL2-DIV-QUOT
072500                               REMAINDER CAL2-DIV-REST.
072600     SUBTRACT CAL2-DIV-QUOT       FROM CAL2-LEAP-COUNT.
072700     DIVIDE CAL2-Y-PREV BY 400 GIVING CAL2-DIV-QUOT
072800                               REMAINDER CAL2-DIV-REST.
072900     ADD CAL2-DIV-QUOT            TO CAL2-LEAP-COUNT.
073000 4420-CONTA-BISESTILI-F.
073100     EXIT.
073200*
073300 4430-VERIFICA-BISESTO-I.
073400     MOVE 'N'                    TO CAL2-LEAP-SW.
073500     DIVIDE CAL2-Y BY 4   GIVING CAL2-DIV-QUOT REMAINDER
073600        CAL2-DIV-REST.
073700     IF CAL2-DIV-REST = 0
073800        MOVE 'Y'                 TO CAL2-LEAP-SW
073900        DIVIDE CAL2-Y BY 100 GIVING CAL2-DIV-QUOT
074000                             REMAINDER CAL2-DIV-REST
074100        IF CAL2-DIV-REST = 0
074200           MOVE 'N'              TO CAL2-LEAP-SW
074300           DIVIDE CAL2-Y BY 400 GIVING CAL2-DIV-QUOT
074400                                REMAINDER CAL2-DIV-REST
074500           IF CAL2-DIV-REST = 0
074600              MOVE 'Y'           TO CAL2-LEAP-SW
074700           END-IF
074800        END-IF
074900     END-IF.
075000 4430-VERIFICA-BISESTO-F.
075100     EXIT.
075200*
075300*---------------------------------------------------------------
075400* DISTANZA DI EMISENOVERSO TRA DUE PUNTI LAT/LON (GRADI DECIMALI).
075500* SENO, COSENO, RADICE E ARCOSENO SONO CALCOLATI PER SERIE, SENZA
075600* FUNZIONI INTRINSECHE, RAGGIO TERRESTRE 6371.0088 KM.
075700*---------------------------------------------------------------
075800 4500-CALCOLA-HAVERSINE-I.
075900     COMPUTE HAV-LAT1-RAD ROUNDED = HAV-LAT1-DEG * WS-PI-VALUE /
076000        180.
076100     COMPUTE HAV-LAT2-RAD ROUNDED = HAV-LAT2-DEG * WS-PI-VALUE /
076200        180.
076300     COMPUTE HAV-DLAT-RAD ROUNDED =
076400             (HAV-LAT2-DEG - HAV-LAT1-DEG) * WS-PI-VALUE / 180.
076500     COMPUTE HAV-DLON-RAD ROUNDED =
076600             (HAV-LON2-DEG - HAV-LON1-DEG) * WS-PI-VALUE / 180.
076700
076800     COMPUTE TRG-ANGLE = HAV-DLAT-RAD / 2.
076900     PERFORM 4510-CALCOLA-SENO-I THRU 4510-CALCOLA-SENO-F.
077000     MOVE TRG-RESULT              TO HAV-SIN-DLAT2.
077100
077200     COMPUTE TRG-ANGLE = HAV-DLON-RAD / 2.
077300     PERFORM 4510-CALCOLA-SENO-I THRU 4510-CALCOLA-SENO-F.
077400     MOVE TRG-RESULT              TO HAV-SIN-DLON2.
077500
077600     MOVE HAV-LAT1-RAD             TO TRG-ANGLE.
077700     PERFORM 4520-CALCOLA-COSENO-I THRU 4520-CALCOLA-COSENO-F.
077800     MOVE TRG-RESULT               TO HAV-COS-LAT1.
077900
078000     MOVE HAV-LAT2-RAD             TO TRG-ANGLE.
078100     PERFORM 4520-CALCOLA-COSENO-I THRU 4520-CALCOLA-COSENO-F.
078200     MOVE TRG-RESULT               TO HAV-COS-LAT2.
078300
078400     COMPUTE HAV-A-VALUE ROUNDED =
078500             (HAV-SIN-DLAT2 * HAV-SIN-DLAT2)
078600           + (HAV-COS-LAT1 * HAV-COS-LAT2
078700              * HAV-SIN-DLON2 * HAV-SIN-DLON2).
078800
078900     MOVE HAV-A-VALUE              TO RAD-X.
079000     PERFORM 4530-CALCOLA-RADICE-I THRU 4530-CALCOLA-RADICE-F.
079100     MOVE RAD-GUESS                TO HAV-SQRT-A.
079200
079300     MOVE HAV-SQRT-A               TO ARC-X.
079400     PERFORM 4540-CALCOLA-ARCSENO-I THRU 4540-CALCOLA-ARCSENO-F.
079500     MOVE ARC-RESULT                TO HAV-ASIN-VAL.
079600
079700     COMPUTE HAV-DIST-KM ROUNDED = 2 * 6371.0088 * HAV-ASIN-VAL.
079800 4500-CALCOLA-HAVERSINE-F.
079900     EXIT.
080000*
080100 4510-CALCOLA-SENO-I.
080200     MOVE TRG-ANGLE                TO TRG-RESULT.
080300     MOVE TRG-ANGLE                TO TRG-TERM.
080400     COMPUTE TRG-XSQ = TRG-ANGLE * TRG-ANGLE.
080500     PERFORM 4511-TERMINE-SENO-I THRU 4511-TERMINE-SENO-F
080600             VARYING TRG-N FROM 1 BY 1 UNTIL TRG-N > 7.
080700 4510-CALCOLA-SENO-F.
080800     EXIT.
080900*
081000 4511-TERMINE-SENO-I.
081100     COMPUTE TRG-TERM ROUNDED =
081200             TRG-TERM * TRG-XSQ * -1
081300             / ((2 * TRG-N) * (2 * TRG-N + 1)).
081400     ADD TRG-TERM                  TO TRG-RESULT.
081500 4511-TERMINE-SENO-F.
081600     EXIT.
081700*
081800 4520-CALCOLA-COSENO-I.
081900     MOVE 1                        TO TRG-RESULT.
082000     MOVE 1                        TO TRG-TERM.
082100     COMPUTE TRG-XSQ = TRG-ANGLE * TRG-ANGLE.
082200     PERFORM 4521-TERMINE-COSENO-I THRU 4521-TERMINE-COSENO-F
082300             VARYING TRG-N FROM 1 BY 1 UNTIL TRG-N > 7.
082400 4520-CALCOLA-COSENO-F.
082500     EXIT.
082600*
082700 4521-TERMINE-COSENO-I.
082800     COMPUTE TRG-TERM ROUNDED =
082900             TRG-TERM * TRG-XSQ * -1
083000             / ((2 * TRG-N - 1) * (2 * TRG-N)).
083100     ADD TRG-TERM                  TO TRG-RESULT.
083200 4521-TERMINE-COSENO-F.
083300     EXIT.
083400*
083500 4530-CALCOLA-RADICE-I.
083600     IF RAD-X = 0
083700        MOVE 0                    TO RAD-GUESS
083800     ELSE
083900        MOVE RAD-X                TO RAD-GUESS
084000        PERFORM 4531-ITERA-RADICE-I THRU 4531-ITERA-RADICE-F
084100                VARYING RAD-N FROM 1 BY 1 UNTIL RAD-N > 12
084200     END-IF.
084300 4530-CALCOLA-RADICE-F.
084400     EXIT.
084500*
084600 4531-ITERA-RADICE-I.
084700     COMPUTE RAD-GUESS ROUNDED = (RAD-GUESS + (RAD-X /
084800        RAD-GUESS)) / 2.
084900 4531-ITERA-RADICE-F.
085000     EXIT.
085100*
085200 4540-CALCOLA-ARCSENO-I.
085300     MOVE ARC-X                    TO ARC-RESULT.
085400     MOVE ARC-X                    TO ARC-TERM.
085500     MOVE 1                        TO ARC-COEF.
085600     COMPUTE ARC-XSQ = ARC-X * ARC-X.
085700     PERFORM 4541-TERMINE-ARCSENO-I THRU 4541-TERMINE-ARCSENO-F
085800             VARYING ARC-N FROM 1 BY 1 UNTIL ARC-N > 24.
085900 4540-CALCOLA-ARCSENO-F.
086000     EXIT.
086100*
086200 4541-TERMINE-ARCSENO-I.
086300     COMPUTE ARC-COEF ROUNDED =
086400             ARC-COEF * ((2 * ARC-N - 1) * (2 * ARC-N - 1))
086500             / ((2 * ARC-N) * (2 * ARC-N + 1)).
086600     COMPUTE ARC-TERM ROUNDED = ARC-TERM * ARC-XSQ.
086700     COMPUTE ARC-RESULT ROUNDED = ARC-RESULT + (ARC-COEF *
086800        ARC-TERM).
086900 4541-TERMINE-ARCSENO-F.
087000     EXIT.
087100*
087200*---------------------------------------------------------------
087300* VELOCITA' IMPLICITA TRA DUE PUNTI, IN NODI (1 KM/H = 0,539957
087400*      KT)
087500*---------------------------------------------------------------
087600 4600-CALCOLA-VELOCITA-I.
087700     COMPUTE SPD-DT-HOURS ROUNDED = CAL2-DT-SECONDS / 3600.
087800     COMPUTE SPD-KMH ROUNDED = HAV-DIST-KM / SPD-DT-HOURS.
087900     COMPUTE SPD-KNOTS ROUNDED = SPD-KMH * 0.539957.
088000 4600-CALCOLA-VELOCITA-F.
088100     EXIT.
088200*
088300*---------------------------------------------------------------
088400* GENERAZIONE DEI TRE TIPI DI INCIDENTE
088500*---------------------------------------------------------------
088600 4300-EMETTI-BAD-ORDER-I.
088700     ADD 1                        TO INC-W-CNT-BAD-ORDER.
088800     MOVE 'BAD_ORDER'             TO WK-INC-TYPE.
088900     MOVE TRK-MMSI(TRK-IDX)       TO WK-INC-MMSI.
089000     MOVE TRK-TS(TRK-IDX - 1)     TO WK-INC-TS-PREV.
089100     MOVE TRK-TS(TRK-IDX)         TO WK-INC-TS-CURR.
089200     MOVE 'N'                     TO WK-INC-DIST-OK.
089300     MOVE 'N'                     TO WK-INC-SPEED-OK.
089400     MOVE 'N'                     TO WK-INC-DT-OK.
089500     PERFORM 4900-ACCUMULA-INCIDENTE-I THRU
089600        4900-ACCUMULA-INCIDENTE-F.
089700 4300-EMETTI-BAD-ORDER-F.
089800     EXIT.
089900*
090000 4700-EMETTI-TELEPORT-I.
090100     ADD 1                        TO INC-W-CNT-TELEPORT.
090200     MOVE 'TELEPORT'              TO WK-INC-TYPE.
090300     MOVE TRK-MMSI(TRK-IDX)       TO WK-INC-MMSI.
090400     MOVE TRK-TS(TRK-IDX - 1)     TO WK-INC-TS-PREV.
090500     MOVE TRK-TS(TRK-IDX)         TO WK-INC-TS-CURR.
090600     MOVE 'Y'                     TO WK-INC-DIST-OK.
090700     COMPUTE WK-INC-DIST-KM ROUNDED = HAV-DIST-KM.
090800     MOVE 'N'                     TO WK-INC-SPEED-OK.
090900     MOVE 'Y'                     TO WK-INC-DT-OK.
091000     MOVE CAL2-DT-SECONDS         TO WK-INC-DT-S.
091100     PERFORM 4900-ACCUMULA-INCIDENTE-I THRU
091200        4900-ACCUMULA-INCIDENTE-F.
091300 4700-EMETTI-TELEPORT-F.
091400     EXIT.
091500*
091600 4800-EMETTI-VELOCITA-I.
091700     ADD 1                        TO INC-W-CNT-SPEED-EXCESS.
091800     MOVE 'SPEED_EXCESS'          TO WK-INC-TYPE.
091900     MOVE TRK-MMSI(TRK-IDX)       TO WK-INC-MMSI.
092000     MOVE TRK-TS(TRK-IDX - 1)     TO WK-INC-TS-PREV.
092100     MOVE TRK-TS(TRK-IDX)         TO WK-INC-TS-CURR.
092200     MOVE 'Y'                     TO WK-INC-DIST-OK.
092300     COMPUTE WK-INC-DIST-KM ROUNDED = HAV-DIST-KM.
092400     MOVE 'Y'                     TO WK-INC-SPEED-OK.
092500     COMPUTE WK-INC-SPEED-KTS ROUNDED = SPD-KNOTS.
092600     MOVE 'Y'                     TO WK-INC-DT-OK.
092700     MOVE CAL2-DT-SECONDS         TO WK-INC-DT-S.
092800     PERFORM 4900-ACCUMULA-INCIDENTE-I THRU
092900        4900-ACCUMULA-INCIDENTE-F.
093000 4800-EMETTI-VELOCITA-F.
093100     EXIT.
093200*
093300 4900-ACCUMULA-INCIDENTE-I.
093400     IF INC-W-TOTAL < 10000
093500        ADD 1                     TO INC-W-TOTAL
093600        MOVE WK-INC-TYPE          TO INC-W-E-TYPE(INC-W-TOTAL)
093700        MOVE WK-INC-MMSI          TO INC-W-E-MMSI(INC-W-TOTAL)
093800        MOVE WK-INC-TS-PREV       TO INC-W-E-TS-PREV(INC-W-TOTAL)
093900        MOVE WK-INC-TS-CURR       TO INC-W-E-TS-CURR(INC-W-TOTAL)
094000        MOVE WK-INC-DIST-OK       TO INC-W-E-DIST-OK(INC-W-TOTAL)
094100        MOVE WK-INC-DIST-KM       TO INC-W-E-DIST-KM(INC-W-TOTAL)
094200        MOVE WK-INC-SPEED-OK      TO INC-W-E-SPEED-OK(INC-W-TOTAL)
094300        MOVE WK-INC-SPEED-KTS     TO
094400        INC-W-E-SPEED-KTS(INC-W-TOTAL)
094500        MOVE WK-INC-DT-OK         TO INC-W-E-DT-OK(INC-W-TOTAL)
094600        MOVE WK-INC-DT-S          TO INC-W-E-DT-S(INC-W-TOTAL)
094700     END-IF.
094800 4900-ACCUMULA-INCIDENTE-F.
094900     EXIT.
095000*
095100*---------------------------------------------------------------
095200* SCRITTURA DEL RAPPORTO - TESTATA, RIEPILOGO E LISTA INCIDENTI
095300* NELL'ORDINE DI SCANSIONE PER MEZZO
095400*---------------------------------------------------------------
095500 5000-SCRIVE-RAPPORTO-I.
095600     MOVE SPACE                   TO INCOUT-REC.
095700     STRING
095800        'AISGUARD - RAPPORTO ANOMALIE DI TRACCIATO - INGRESSO: '
095900            CTL-INPUT-FILE-NAME DELIMITED BY SIZE
096000       INTO INCOUT-DATA
096100     END-STRING.
096200     WRITE INCOUT-REC.
096300
096400     MOVE SPACE                   TO INCOUT-REC.
096500     WRITE INCOUT-REC.
096600
096700     MOVE SPACE                   TO INCOUT-REC.
096800     STRING 'PUNTI TOTALI ........: ' INC-W-TOTAL-POINTS
096900            DELIMITED BY SIZE
097000       INTO INCOUT-DATA
097100     END-STRING.
097200     WRITE INCOUT-REC.
097300
097400     MOVE SPACE                   TO INCOUT-REC.
097500     STRING 'MEZZI DISTINTI ......: ' INC-W-MMSI-COUNT
097600            DELIMITED BY SIZE
097700       INTO INCOUT-DATA
097800     END-STRING.
097900     WRITE INCOUT-REC.
098000
098100     MOVE SPACE                   TO INCOUT-REC.
098200     STRING 'ECCESSI DI VELOCITA'' .: ' INC-W-CNT-SPEED-EXCESS
098300            DELIMITED BY SIZE
098400       INTO INCOUT-DATA
098500     END-STRING.
098600     WRITE INCOUT-REC.
098700
098800     MOVE SPACE                   TO INCOUT-REC.
098900     STRING 'BALZI DI POSIZIONE ..: ' INC-W-CNT-TELEPORT
099000            DELIMITED BY SIZE
099100       INTO INCOUT-DATA
099200     END-STRING.
099300     WRITE INCOUT-REC.
099400
099500     MOVE SPACE                   TO INCOUT-REC.
099600     STRING 'ORDINE NON RISPETTATO: ' INC-W-CNT-BAD-ORDER
099700            DELIMITED BY SIZE
099800       INTO INCOUT-DATA
099900     END-STRING.
100000     WRITE INCOUT-REC.
100100
100200     MOVE SPACE                   TO INCOUT-REC.
100300     WRITE INCOUT-REC.
100400
100500     IF INC-W-TOTAL > 0
100600        PERFORM 5100-SCRIVE-INCIDENTE-I THRU
100700        5100-SCRIVE-INCIDENTE-F
100800                VARYING INC-W-IDX FROM 1 BY 1
100900                UNTIL INC-W-IDX > INC-W-TOTAL
101000     END-IF.
101100 5000-SCRIVE-RAPPORTO-F.
101200     EXIT.
101300*
101400 5100-SCRIVE-INCIDENTE-I.
101500     MOVE SPACE                   TO INCOUT-REC.
101600     IF INC-W-E-SPEED-OK(INC-W-IDX) = 'Y'
101700        STRING INC-W-E-TYPE(INC-W-IDX)      DELIMITED BY SPACE
101800               ' MMSI='    INC-W-E-MMSI(INC-W-IDX)
101900               ' DA='      INC-W-E-TS-PREV(INC-W-IDX) DELIMITED
102000        BY SPACE
102100               ' A='       INC-W-E-TS-CURR(INC-W-IDX) DELIMITED
102200        BY SPACE
102300               ' DIST-KM=' INC-W-E-DIST-KM(INC-W-IDX)
102400               ' VEL-KTS=' INC-W-E-SPEED-KTS(INC-W-IDX)
102500               ' DT-S='    INC-W-E-DT-S(INC-W-IDX)
102600               DELIMITED BY SIZE
102700          INTO INCOUT-DATA
102800        END-STRING
102900     ELSE
103000        IF INC-W-E-DIST-OK(INC-W-IDX) = 'Y'
103100           STRING INC-W-E-TYPE(INC-W-IDX)   DELIMITED BY SPACE
103200                  ' MMSI=' INC-W-E-MMSI(INC-W-IDX)
103300                  ' DA='   INC-W-E-TS-PREV(INC-W-IDX) DELIMITED
103400        BY SPACE
103500                  ' A='    INC-W-E-TS-CURR(INC-W-IDX) DELIMITED
103600        BY SPACE
103700                  ' DIST-KM=' INC-W-E-DIST-KM(INC-W-IDX)
103800                  DELIMITED BY SIZE
103900             INTO INCOUT-DATA
104000           END-STRING
104100        ELSE
104200           STRING INC-W-E-TYPE(INC-W-IDX)   DELIMITED BY SPACE
104300                  ' MMSI=' INC-W-E-MMSI(INC-W-IDX)
104400                  ' DA='   INC-W-E-TS-PREV(INC-W-IDX) DELIMITED
104500        BY SPACE
104600                  ' A='    INC-W-E-TS-CURR(INC-W-IDX) DELIMITED
104700        BY SPACE
104800                  DELIMITED BY SIZE
104900             INTO INCOUT-DATA
105000           END-STRING
105100        END-IF
105200     END-IF.
105300     WRITE INCOUT-REC.
105400 5100-SCRIVE-INCIDENTE-F.
105500     EXIT.
105600*
105700*---------------------------------------------------------------
105800* ESPORTAZIONE GEOGRAFICA FACOLTATIVA (SUBROUTINE CALL, NON CICLO)
105900*---------------------------------------------------------------
106000 6000-ESPORTA-I.
106100     IF CTL-GEOJSON-WANTED
106200        CALL 'A71G001' USING POS-TRACK-TABLE INC-W-TABLE
106300                              CTL-INPUT-FILE-NAME
106400     END-IF.
106500     IF CTL-KML-WANTED
106600        CALL 'A71K001' USING POS-TRACK-TABLE INC-W-TABLE
106700                              CTL-INPUT-FILE-NAME
106800     END-IF.
106900 6000-ESPORTA-F.
107000     EXIT.
107100*
107200 9999-TERMINA-I.
107300     CLOSE POSIN.
107400     CLOSE INCOUT.
107500     DISPLAY '[detect] incidenti rilevati: ' INC-W-TOTAL.
107600 9999-TERMINA-F.
107700     EXIT.

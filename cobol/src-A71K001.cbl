000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    A71K001.
000400 AUTHOR.        L BRANCATI.
000500 INSTALLATION.  REPARTO TRAFFICO - SALA AIS.
000600 DATE-WRITTEN.  11/09/2002.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO.
000900*---------------------------------------------------------------
001000* A71K001  -  A I S G U A R D  -  ESPORTAZIONE KML
001100* **++ subroutine richiamata da A71D001: riceve la traccia di
001200*      posizione gia' ordinata per MMSI/istante e la tabella degli
001300*      incidenti rilevati, e scrive un documento KML per Google
001400*      Earth - un Placemark LineString per ogni mezzo con almeno
001500*      due punti (stile TRACK) ed un Placemark Point per ogni
001600*      incidente geolocalizzabile (stile INCIDENT).
001700*---------------------------------------------------------------
001800* R E G I S T R O   M O D I F I C H E
001900*---------------------------------------------------------------
002000* 11/09/02 LBR  0088  PRIMA STESURA - STILI E LINESTRING PER
002100*      MEZZO.
002200* 11/16/02 LBR  0088  AGGIUNTI I PLACEMARK DEGLI INCIDENTI.
002300* 07/08/05 LBR  0092  ADEGUATO A NUOVI TRACCIATI A71MPOS/A71MINC.
002400*---------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.   IBM-370.
002800 OBJECT-COMPUTER.   IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS AIS-DIGIT  IS '0' THRU '9'
003200     UPSI-0 ON STATUS IS A71K-UPSI-ON-SW
003300            OFF STATUS IS A71K-UPSI-OFF-SW.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT KMLOUT  ASSIGN TO KMLOUT
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS IS FS-KMLOUT.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  KMLOUT
004400     RECORDING MODE IS V
004500     LABEL RECORDS ARE STANDARD.
004600 01  KMLOUT-REC.
004700     03  KMLOUT-DATA                PIC X(250).
004800     03  FILLER                     PIC X(02)  VALUE SPACE.
004900*
005000 WORKING-STORAGE SECTION.
005100 01  FILLER                      PIC X(32)
005200                                  VALUE
005300        '* INIZIO WORKING-STORAGE *'.
005400*
005500 01  WS-FILE-STATUSES.
005600     03  FS-KMLOUT                 PIC XX     VALUE SPACE.
005700         88  KMLOUT-OK                       VALUE '00'.
005800     03  FILLER                    PIC X(08)  VALUE SPACE.
005900*
006000 01  WS-UPSI-SWITCHES.
006100     03  A71K-UPSI-ON-SW           PIC X(01)  VALUE 'N'.
006200     03  A71K-UPSI-OFF-SW          PIC X(01)  VALUE 'N'.
006300     03  FILLER                    PIC X(08)  VALUE SPACE.
006400*
006500 01  WS-SWITCHES.
006600     03  WS-MATCH-FOUND-SW         PIC X(01)  VALUE 'N'.
006700         88  WS-MATCH-FOUND                   VALUE 'Y'.
006800     03  FILLER                    PIC X(08)  VALUE SPACE.
006900*
007000* --- estremi della traccia di un singolo mezzo (MMSI)
007100*      -------------
007200 01  WS-RUN-AREA.
007300     03  KMX-START-IDX             PIC 9(7) COMP VALUE ZERO.
007400     03  KMX-END-IDX               PIC 9(7) COMP VALUE ZERO.
007500     03  KMX-RUN-LEN               PIC 9(7) COMP VALUE ZERO.
007600     03  FILLER                    PIC X(08) VALUE SPACE.
007700*
007800* --- edizione e spoglio degli spazi di soppressione per LON/LAT
007900*      ---
008000 01  WS-COORD-EDIT-AREA.
008100     03  KMX-LON-EDIT              PIC -(3)9.999999.
008200     03  KMX-LAT-EDIT              PIC -(3)9.999999.
008300     03  KMX-LON-TRIMMED           PIC X(20)  VALUE SPACE.
008400     03  KMX-LAT-TRIMMED           PIC X(20)  VALUE SPACE.
008500     03  FILLER                    PIC X(08) VALUE SPACE.
008600*
008700* --- intestazione del Placemark traccia (nome = MMSI)
008800*      --------------
008900 01  WS-MMSI-EDIT-AREA.
009000     03  KMX-MMSI-EDIT             PIC 9(09).
009100     03  FILLER                    PIC X(08) VALUE SPACE.
009200*
009300* --- utilita' generica per togliere gli spazi di testa da un
009400*      campo
009500*     numerico editato (-(3)9.999999) prima di scriverlo nel KML
009600*      ---
009700* --- indice di scorrimento del buffer sorgente, a livello 77
009800*     come da vecchia consuetudine per le variabili isolate -----
009900 77  LJT-POS                     PIC 9(2) COMP VALUE ZERO.
010000 01  WS-TRIM-AREA.
010100     03  LJT-SRC                   PIC X(20)  VALUE SPACE.
010200     03  LJT-SRC-R REDEFINES LJT-SRC.
010300         05  LJT-SRC-CHAR OCCURS 20 TIMES PIC X(1).
010400     03  LJT-DST                   PIC X(20)  VALUE SPACE.
010500     03  LJT-DST-R REDEFINES LJT-DST.
010600         05  LJT-DST-CHAR OCCURS 20 TIMES PIC X(1).
010700     03  LJT-OUT-POS               PIC 9(2) COMP VALUE ZERO.
010800     03  LJT-STARTED-SW            PIC X(01)  VALUE 'N'.
010900     03  FILLER                    PIC X(08) VALUE SPACE.
011000*
011100 01  FILLER                      PIC X(32)
011200                                  VALUE '* FINE W-S *'.
011300*
011400 LINKAGE SECTION.
011500 COPY A71MPOS.
011600 COPY A71MINC REPLACING ==:V:== BY ==L==.
011700 01  GEX-INPUT-FILE-NAME          PIC X(44).
011800*
011900 PROCEDURE DIVISION USING POS-TRACK-TABLE INC-L-TABLE
012000                          GEX-INPUT-FILE-NAME.
012100*
012200 0000-MAIN-I.
012300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
012400     IF KMLOUT-OK
012500        PERFORM 2000-SCRIVE-TRACCE-I    THRU 2000-SCRIVE-TRACCE-F
012600        PERFORM 3000-SCRIVE-INCIDENTI-I THRU
012700        3000-SCRIVE-INCIDENTI-F
012800        PERFORM 4000-CHIUDE-DOCUMENTO-I THRU
012900        4000-CHIUDE-DOCUMENTO-F
013000     END-IF.
013100     PERFORM 9999-TERMINA-I THRU 9999-TERMINA-F.
013200 0000-MAIN-F.
013300     GOBACK.
013400*
013500*---------------------------------------------------------------
013600* APERTURA DEL FILE KML, INTESTAZIONE KML E STILI DI LINEA
013700*---------------------------------------------------------------
013800 1000-INICIO-I.
013900     OPEN OUTPUT KMLOUT.
014000     IF NOT KMLOUT-OK
014100        DISPLAY '*** A71K001 ERRO OPEN KMLOUT FS=' FS-KMLOUT
014200        GO TO 1000-INICIO-F
014300     END-IF.
014400     MOVE SPACE                  TO KMLOUT-REC.
014500     STRING '<?xml version="1.0" encoding="UTF-8"?>'
014600            DELIMITED BY SIZE INTO KMLOUT-DATA
014700     END-STRING.
014800     WRITE KMLOUT-REC.
014900     MOVE SPACE                  TO KMLOUT-REC.
015000     STRING
015100        '<kml xmlns="http://www.opengis.net/kml/2.2"><Document>'
015200            DELIMITED BY SIZE INTO KMLOUT-DATA
015300     END-STRING.
015400     WRITE KMLOUT-REC.
015500     MOVE SPACE                  TO KMLOUT-REC.
015600     STRING '<Style id="track"><LineStyle><color>ff00ffff</color>'
015700            DELIMITED BY SIZE INTO KMLOUT-DATA
015800     END-STRING.
015900     WRITE KMLOUT-REC.
016000     MOVE SPACE                  TO KMLOUT-REC.
016100     STRING '<width>2</width></LineStyle></Style>'
016200            DELIMITED BY SIZE INTO KMLOUT-DATA
016300     END-STRING.
016400     WRITE KMLOUT-REC.
016500     MOVE SPACE                  TO KMLOUT-REC.
016600     STRING
016700        '<Style id="incident"><LineStyle><color>ff0000ff</color>'
016800            DELIMITED BY SIZE INTO KMLOUT-DATA
016900     END-STRING.
017000     WRITE KMLOUT-REC.
017100     MOVE SPACE                  TO KMLOUT-REC.
017200     STRING '<width>3</width></LineStyle></Style>'
017300            DELIMITED BY SIZE INTO KMLOUT-DATA
017400     END-STRING.
017500     WRITE KMLOUT-REC.
017600 1000-INICIO-F.
017700     EXIT.
017800*
017900*---------------------------------------------------------------
018000* UN PLACEMARK LINESTRING (STILE TRACK) PER OGNI MEZZO CON ALMENO
018100* DUE PUNTI - LA TRACCIA E' GIA' ORDINATA PER MMSI/ISTANTE DA
018200* A71D001 (3000-ORDINA-TRACCIA)
018300*---------------------------------------------------------------
018400 2000-SCRIVE-TRACCE-I.
018500     IF TRK-TOTAL > 0
018600        MOVE 1                   TO KMX-START-IDX
018700        PERFORM 2100-CHIUDE-TRACCIA-I THRU 2100-CHIUDE-TRACCIA-F
018800                UNTIL KMX-START-IDX > TRK-TOTAL
018900     END-IF.
019000 2000-SCRIVE-TRACCE-F.
019100     EXIT.
019200*
019300 2100-CHIUDE-TRACCIA-I.
019400     MOVE KMX-START-IDX           TO KMX-END-IDX.
019500     PERFORM 2110-ESTENDE-TRACCIA-I THRU 2110-ESTENDE-TRACCIA-F
019600             UNTIL KMX-END-IDX >= TRK-TOTAL
019700                OR TRK-MMSI(KMX-END-IDX + 1) NOT =
019800        TRK-MMSI(KMX-START-IDX).
019900     COMPUTE KMX-RUN-LEN = KMX-END-IDX - KMX-START-IDX + 1.
020000     IF KMX-RUN-LEN >= 2
020100        PERFORM 2200-SCRIVE-PLACEMARK-I THRU
020200        2200-SCRIVE-PLACEMARK-F
020300     END-IF.
020400     COMPUTE KMX-START-IDX = KMX-END-IDX + 1.
020500 2100-CHIUDE-TRACCIA-F.
020600     EXIT.
020700*
020800 2110-ESTENDE-TRACCIA-I.
020900     ADD 1                        TO KMX-END-IDX.
021000 2110-ESTENDE-TRACCIA-F.
021100     EXIT.
021200*
021300 2200-SCRIVE-PLACEMARK-I.
021400     MOVE TRK-MMSI(KMX-START-IDX)  TO KMX-MMSI-EDIT.
021500     MOVE SPACE                  TO KMLOUT-REC.
021600     STRING '<Placemark><name>' DELIMITED BY SIZE
021700            KMX-MMSI-EDIT         DELIMITED BY SIZE
021800            '</name><styleUrl>#track</styleUrl>'
021900            DELIMITED BY SIZE
022000       INTO KMLOUT-DATA
022100     END-STRING.
022200     WRITE KMLOUT-REC.
022300     MOVE SPACE                  TO KMLOUT-REC.
022400     STRING '<LineString><tessellate>1</tessellate><coordinates>'
022500            DELIMITED BY SIZE INTO KMLOUT-DATA
022600     END-STRING.
022700     WRITE KMLOUT-REC.
022800
022900     PERFORM 2210-SCRIVE-COORDINATA-I THRU
023000        2210-SCRIVE-COORDINATA-F
023100             VARYING TRK-IDX FROM KMX-START-IDX BY 1
023200             UNTIL TRK-IDX > KMX-END-IDX.
023300
023400     MOVE SPACE                  TO KMLOUT-REC.
023500     STRING '</coordinates></LineString></Placemark>'
023600            DELIMITED BY SIZE INTO KMLOUT-DATA
023700     END-STRING.
023800     WRITE KMLOUT-REC.
023900 2200-SCRIVE-PLACEMARK-F.
024000     EXIT.
024100*
024200 2210-SCRIVE-COORDINATA-I.
024300     MOVE TRK-LON(TRK-IDX)        TO KMX-LON-EDIT.
024400     MOVE SPACE                  TO LJT-SRC.
024500     MOVE KMX-LON-EDIT            TO LJT-SRC.
024600     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
024700             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
024800     MOVE LJT-DST                 TO KMX-LON-TRIMMED.
024900
025000     MOVE TRK-LAT(TRK-IDX)        TO KMX-LAT-EDIT.
025100     MOVE SPACE                  TO LJT-SRC.
025200     MOVE KMX-LAT-EDIT            TO LJT-SRC.
025300     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
025400             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
025500     MOVE LJT-DST                 TO KMX-LAT-TRIMMED.
025600
025700     MOVE SPACE                  TO KMLOUT-REC.
025800     STRING KMX-LON-TRIMMED       DELIMITED BY SPACE
025900            ','                   DELIMITED BY SIZE
026000            KMX-LAT-TRIMMED       DELIMITED BY SPACE
026100            ',0 '                 DELIMITED BY SIZE
026200       INTO KMLOUT-DATA
026300     END-STRING.
026400     WRITE KMLOUT-REC.
026500 2210-SCRIVE-COORDINATA-F.
026600     EXIT.
026700*
026800*---------------------------------------------------------------
026900* UN PLACEMARK POINT (STILE INCIDENT) PER OGNI INCIDENTE LA CUI
027000* POSIZIONE SI RITROVA NELLA TRACCIA (STESSO MMSI E STESSO ISTANTE
027100* DEL PUNTO CORRENTE) - GLI INCIDENTI NON GEOLOCALIZZABILI (PER
027200* ESEMPIO BAD_ORDER) RESTANO FUORI DALL'ESPORTAZIONE
027300*---------------------------------------------------------------
027400 3000-SCRIVE-INCIDENTI-I.
027500     IF INC-L-TOTAL > 0
027600        PERFORM 3100-VALUTA-INCIDENTE-I THRU
027700        3100-VALUTA-INCIDENTE-F
027800                VARYING INC-L-IDX FROM 1 BY 1
027900                UNTIL INC-L-IDX > INC-L-TOTAL
028000     END-IF.
028100 3000-SCRIVE-INCIDENTI-F.
028200     EXIT.
028300*
028400 3100-VALUTA-INCIDENTE-I.
028500     MOVE 'N'                    TO WS-MATCH-FOUND-SW.
028600     IF TRK-TOTAL > 0
028700        PERFORM 3110-CERCA-PUNTO-I THRU 3110-CERCA-PUNTO-F
028800                VARYING TRK-IDX FROM 1 BY 1
028900                UNTIL TRK-IDX > TRK-TOTAL OR WS-MATCH-FOUND
029000     END-IF.
029100     IF WS-MATCH-FOUND
029200        PERFORM 3200-SCRIVE-PUNTO-I THRU 3200-SCRIVE-PUNTO-F
029300     END-IF.
029400 3100-VALUTA-INCIDENTE-F.
029500     EXIT.
029600*
029700 3110-CERCA-PUNTO-I.
029800     IF TRK-MMSI(TRK-IDX) = INC-L-E-MMSI(INC-L-IDX)
029900        AND TRK-TS(TRK-IDX) = INC-L-E-TS-CURR(INC-L-IDX)(1:20)
030000        MOVE 'Y'                 TO WS-MATCH-FOUND-SW
030100     END-IF.
030200 3110-CERCA-PUNTO-F.
030300     EXIT.
030400*
030500 3200-SCRIVE-PUNTO-I.
030600     MOVE TRK-LON(TRK-IDX)        TO KMX-LON-EDIT.
030700     MOVE SPACE                  TO LJT-SRC.
030800     MOVE KMX-LON-EDIT            TO LJT-SRC.
030900     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
031000             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
031100     MOVE LJT-DST                 TO KMX-LON-TRIMMED.
031200
031300     MOVE TRK-LAT(TRK-IDX)        TO KMX-LAT-EDIT.
031400     MOVE SPACE                  TO LJT-SRC.
031500     MOVE KMX-LAT-EDIT            TO LJT-SRC.
031600     PERFORM 9100-ELIMINA-SPAZI-INIZIALI-I
031700             THRU 9100-ELIMINA-SPAZI-INIZIALI-F.
031800     MOVE LJT-DST                 TO KMX-LAT-TRIMMED.
031900
032000     MOVE TRK-MMSI(TRK-IDX)       TO KMX-MMSI-EDIT.
032100     MOVE SPACE                  TO KMLOUT-REC.
032200     STRING '<Placemark><name>'  DELIMITED BY SIZE
032300            INC-L-E-TYPE(INC-L-IDX) DELIMITED BY SPACE
032400            ' (' DELIMITED BY SIZE
032500            KMX-MMSI-EDIT         DELIMITED BY SIZE
032600            ')</name><styleUrl>#incident</styleUrl>'
032700            DELIMITED BY SIZE
032800       INTO KMLOUT-DATA
032900     END-STRING.
033000     WRITE KMLOUT-REC.
033100
033200     MOVE SPACE                  TO KMLOUT-REC.
033300     STRING '<description>dist_km=' DELIMITED BY SIZE
033400            INC-L-E-DIST-KM(INC-L-IDX) DELIMITED BY SIZE
033500            ' speed_kts=' DELIMITED BY SIZE
033600            INC-L-E-SPEED-KTS(INC-L-IDX) DELIMITED BY SIZE
033700            ' dt_s=' DELIMITED BY SIZE
033800            INC-L-E-DT-S(INC-L-IDX) DELIMITED BY SIZE
033900            '</description>' DELIMITED BY SIZE
034000       INTO KMLOUT-DATA
034100     END-STRING.
034200     WRITE KMLOUT-REC.
034300
034400     MOVE SPACE                  TO KMLOUT-REC.
034500     STRING '<Point><coordinates>' DELIMITED BY SIZE
034600            KMX-LON-TRIMMED       DELIMITED BY SPACE
034700            ','                   DELIMITED BY SIZE
034800            KMX-LAT-TRIMMED       DELIMITED BY SPACE
034900            ',0</coordinates></Point></Placemark>'
035000            DELIMITED BY SIZE
035100       INTO KMLOUT-DATA
035200     END-STRING.
035300     WRITE KMLOUT-REC.
035400 3200-SCRIVE-PUNTO-F.
035500     EXIT.
035600*
035700*---------------------------------------------------------------
035800* CHIUSURA DEL DOCUMENTO KML
035900*---------------------------------------------------------------
036000 4000-CHIUDE-DOCUMENTO-I.
036100     MOVE SPACE                  TO KMLOUT-REC.
036200     STRING '</Document></kml>' DELIMITED BY SIZE INTO KMLOUT-DATA
036300     END-STRING.
036400     WRITE KMLOUT-REC.
036500 4000-CHIUDE-DOCUMENTO-F.
036600     EXIT.
036700*
036800*---------------------------------------------------------------
036900* UTILITA' GENERICA - TOGLIE GLI SPAZI DI TESTA DA LJT-SRC (CAMPO
037000* NUMERICO EDITATO CON SOPPRESSIONE ZERI) LASCIANDO IL RISULTATO
037100* GIUSTIFICATO A SINISTRA IN LJT-DST, SENZA FUNZIONI INTRINSECHE
037200*---------------------------------------------------------------
037300 9100-ELIMINA-SPAZI-INIZIALI-I.
037400     MOVE SPACE                  TO LJT-DST.
037500     MOVE ZERO                   TO LJT-OUT-POS.
037600     MOVE 'N'                    TO LJT-STARTED-SW.
037700     PERFORM 9101-COPIA-CARATTERE-I THRU 9101-COPIA-CARATTERE-F
037800             VARYING LJT-POS FROM 1 BY 1 UNTIL LJT-POS > 20.
037900 9100-ELIMINA-SPAZI-INIZIALI-F.
038000     EXIT.
038100*
038200 9101-COPIA-CARATTERE-I.
038300     IF LJT-SRC-CHAR(LJT-POS) NOT = SPACE
038400        MOVE 'Y'                 TO LJT-STARTED-SW
038500     END-IF.
038600     IF LJT-STARTED-SW = 'Y'
038700        ADD 1                    TO LJT-OUT-POS
038800        MOVE LJT-SRC-CHAR(LJT-POS) TO LJT-DST-CHAR(LJT-OUT-POS)
038900     END-IF.
039000 9101-COPIA-CARATTERE-F.
039100     EXIT.
039200*
039300 9999-TERMINA-I.
039400     IF KMLOUT-OK
039500        CLOSE KMLOUT
039600     END-IF.
039700 9999-TERMINA-F.
039800     EXIT.
